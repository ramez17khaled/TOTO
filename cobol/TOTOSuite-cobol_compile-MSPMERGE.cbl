000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MSPMERGE.
000400 AUTHOR. G K NAKASHIMA.
000500 INSTALLATION. LIPID CORE COMPUTING CTR.
000600 DATE-WRITTEN. 03/05/92.
000700 DATE-COMPILED. 03/05/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM FOLDS THE POSITIVE-MODE AND NEGATIVE-MODE
001400*          MSP SPECTRAL LIBRARIES INTO THE HOME LIBRARY'S PRECUR-
001500*          SORMZ, PRECURSORTYPE, RETENTIONTIME AND IONMODE KEY
001600*          FIELDS, WITHOUT DISTURBING HOME'S OWN PEAK LISTS.
001700*
001800*          HOME ALWAYS WINS ON PRECURSORTYPE AND RETENTIONTIME.
001900*          PRECURSORMZ AND IONMODE FALL BACK FROM HOME TO POS
002000*          TO NEG WHEN HOME DOES NOT CARRY THEM.  COMPOUNDS SEEN
002100*          ONLY IN POS OR NEG ARE CARRIED INTO THE MERGED LIBRARY
002200*          AS NEW, PEAK-LESS ENTRIES.
002300*
002400*          THE THREE LIBRARIES ARE FLAT TEXT - "KEY: VALUE" LINES,
002500*          ONE ENTRY PER BLOCK, BLANK LINE BETWEEN BLOCKS.  NAMES
002600*          ARE NORMALISED (CARNITINE/CAR PREFIX, FOLDED TO LOWER
002700*          CASE) BEFORE THEY ARE USED AS THE MATCH KEY.
002800*
002900******************************************************************
003000*CHANGE-LOG.
003100*
003200*    DATE     PROGRAMMER  REQUEST#   DESCRIPTION
003300*  --------   ----------  --------   --------------------------
003400*  03/05/92     GKN        I-0740    ORIGINAL PROGRAM.
003500*  11/18/92     GKN        I-0788    ADDED THE CARNITINE/CAR
003600*                                    NAME-PREFIX FOLD - POS AND
003700*                                    NEG EXPORTS ABBREVIATE THE
003800*                                    NAME DIFFERENTLY FROM HOME.
003900*  06/02/93     LMK        I-0825    RETENTIONTIME WITH ANY NON-
004000*                                    NUMERIC CHARACTER IS NOW
004100*                                    TREATED AS MISSING INSTEAD
004200*                                    OF ABENDING THE JOB.
004300*  01/14/95     RAP        I-0901    RAISED ALL THREE TABLE
004400*                                    SIZES TO 300 ENTRIES - THE
004500*                                    NEGATIVE-MODE LIBRARY GREW
004600*                                    PAST THE OLD 150 LIMIT.
004700*  09/09/96     DCO        I-0966    NEW COMPOUNDS FOUND ONLY IN
004800*                                    POS/NEG ARE NOW APPENDED TO
004900*                                    THE MERGED LIBRARY INSTEAD
005000*                                    OF BEING DROPPED.
005100*  10/02/98     PQR        I-1040    Y2K - WS-DATE WIDENED TO AN
005200*                                    8-BYTE CENTURY-AWARE FIELD.
005300*  04/27/00     PQR        I-1077    HOME-LINE TABLE RAISED TO
005400*                                    3000 LINES - THE HOME
005500*                                    LIBRARY PASSED 2000 ENTRIES
005600*                                    IN THE SPRING RELOAD.
005700*  02/19/01     GKN        I-1098    GUARD AGAINST A BLANK LINE
005800*                                    AT END OF FILE BEING READ
005900*                                    AS A FOURTH LIBRARY ENTRY.
006000*
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300         ASSIGN TO UT-S-SYSOUT
007400         ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT HOME-MSP
007700         ASSIGN TO UT-S-HOMEMSP
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS IFCODE.
008000
008100     SELECT POS-MSP
008200         ASSIGN TO UT-S-POSMSP
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS PFCODE.
008500
008600     SELECT NEG-MSP
008700         ASSIGN TO UT-S-NEGMSP
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS NFCODE.
009000
009100     SELECT MERGED-MSP
009200         ASSIGN TO UT-S-MERGMSP
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS OFCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC  PIC X(130).
010500
010600****** HOME LIBRARY - READ TWICE.  FIRST PASS PULLS OUT THE FOUR
010700****** MERGE KEY FIELDS PER ENTRY.  SECOND PASS (OFF THE SAME
010800****** IN-MEMORY LINE TABLE) RE-PARSES EVERY FIELD, INCLUDING THE
010900****** PEAK LINES, SO THE MERGED RESULT CAN BE REWRITTEN WHOLE.
011000 FD  HOME-MSP
011100     RECORDING MODE IS V
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS HOME-MSP-REC.
011400 01  HOME-MSP-REC             PIC X(130).
011500
011600****** POSITIVE-MODE LIBRARY - MERGED INTO HOME FIRST.
011700 FD  POS-MSP
011800     RECORDING MODE IS V
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS POS-MSP-REC.
012100 01  POS-MSP-REC              PIC X(130).
012200
012300****** NEGATIVE-MODE LIBRARY - MERGED INTO THE HOME+POS RESULT.
012400 FD  NEG-MSP
012500     RECORDING MODE IS V
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS NEG-MSP-REC.
012800 01  NEG-MSP-REC              PIC X(130).
012900
013000****** FINAL MERGED LIBRARY - SAME "KEY: VALUE" SHAPE AS HOME.
013100 FD  MERGED-MSP
013200     RECORDING MODE IS V
013300     LABEL RECORDS ARE OMITTED
013400     DATA RECORD IS MERGED-MSP-REC.
013500 01  MERGED-MSP-REC           PIC X(130).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 01  FILE-STATUS-CODES.
014000     05  IFCODE                  PIC X(02).
014100         88 CODE-READ            VALUE SPACES.
014200         88 NO-MORE-HOME         VALUE "10".
014300     05  PFCODE                  PIC X(02).
014400         88 PCODE-READ           VALUE SPACES.
014500         88 NO-MORE-POS          VALUE "10".
014600     05  NFCODE                  PIC X(02).
014700         88 NCODE-READ           VALUE SPACES.
014800         88 NO-MORE-NEG          VALUE "10".
014900     05  OFCODE                  PIC X(02).
015000         88 CODE-WRITE           VALUE SPACES.
015100
015200******************************************************************
015300*  WS-LINE-PARSE-WORK - SCRATCH AREA USED BY 200-CLASSIFY-LINE  *
015400*  TO PULL ONE "KEY: VALUE" PAIR (OR A PEAK LINE, OR A BLANK)   *
015500*  OUT OF WHICHEVER LIBRARY LINE IS CURRENTLY BEING SCANNED.    *
015600******************************************************************
015700 01  WS-LINE-PARSE-WORK.
015800     05  WS-LINE-TEXT            PIC X(130).
015900     05  WS-CURRENT-KEY          PIC X(14).
016000     05  WS-CURRENT-VALUE        PIC X(116).
016100     05  WS-TAB-COUNT            PIC 9(02) COMP.
016200     05  FILLER                  PIC X(04).
016300
016400******************************************************************
016500*  WS-NORM-NAME-WORK - SCRATCH FOR 085/086-NORMALISE-xxx-NAME.  *
016600******************************************************************
016700 01  WS-NORM-NAME-WORK.
016800     05  WS-NORM-NAME-IN         PIC X(40).
016900     05  WS-NORM-NAME-OUT        PIC X(40).
017000     05  FILLER                  PIC X(04).
017100
017200******************************************************************
017300*  WS-RT-SCAN-WORK - SCRATCH FOR 095-VALIDATE-RETENTIONTIME.    *
017400******************************************************************
017500 01  WS-RT-SCAN-WORK.
017600     05  WS-RT-TEXT              PIC X(12).
017700     05  WS-RT-SCAN-IDX          PIC 9(02) COMP.
017800     05  WS-RT-DOT-COUNT         PIC 9(02) COMP.
017900     05  WS-RT-NUMERIC-SW            PIC X(01).
018000         88  WS-RT-IS-NUMERIC    VALUE "Y".
018100         88  WS-RT-NOT-NUMERIC   VALUE "N".
018200     05  FILLER                  PIC X(04).
018300
018400 77  WS-SAVE-NORM-NAME            PIC X(40).
018500
018600******************************************************************
018700*  HOME-MSP HELD ENTIRELY IN CORE AS RAW LINES - READ ONCE,      *
018800*  SCANNED TWICE (ONCE FOR THE MERGE KEYS, ONCE FOR THE FULL     *
018900*  REWRITE).  SAME TECHNIQUE THE CENTER'S OLD LIBEXTR BATCH USED *
019000*  TO AVOID A SECOND PASS OF THE SPECTRAL LIBRARY TAPE.          *
019100******************************************************************
019200 01  WS-HOME-LINE-TABLE.
019300     05  WS-HOME-LINE-ROW OCCURS 3000 TIMES
019400                           INDEXED BY WS-HL-IDX.
019500         10  WS-HOME-LINE-TEXT   PIC X(130).
019600 77  WS-HOME-LINE-COUNT          PIC 9(04) COMP.
019700
019800******************************************************************
019900*  SUMMARY TABLES - ONE ROW PER ENTRY IN EACH OF THE THREE       *
020000*  LIBRARIES, HOLDING ONLY THE FOUR FIELDS THE MERGE CARES       *
020100*  ABOUT PLUS THE NORMALISED MATCH-KEY NAME.                     *
020200******************************************************************
020300 01  WS-HOME-SUMMARY-TABLE.
020400     05  WS-HS-ENTRY OCCURS 300 TIMES INDEXED BY WS-HS-IDX.
020500         10  HS-NAME             PIC X(40).
020600         10  HS-PRECURSORMZ      PIC X(12).
020700         10  HS-PRECURSORTYPE    PIC X(12).
020800         10  HS-RETENTIONTIME    PIC X(12).
020900         10  HS-IONMODE          PIC X(10).
021000         10  FILLER              PIC X(04).
021100 77  WS-HS-COUNT                 PIC 9(04) COMP.
021200
021300 01  WS-POS-SUMMARY-TABLE.
021400     05  WS-PS-ENTRY OCCURS 300 TIMES INDEXED BY WS-PS-IDX.
021500         10  PS-NAME             PIC X(40).
021600         10  PS-PRECURSORMZ      PIC X(12).
021700         10  PS-PRECURSORTYPE    PIC X(12).
021800         10  PS-RETENTIONTIME    PIC X(12).
021900         10  PS-IONMODE          PIC X(10).
022000         10  FILLER              PIC X(04).
022100 77  WS-PS-COUNT                 PIC 9(04) COMP.
022200
022300 01  WS-NEG-SUMMARY-TABLE.
022400     05  WS-NS-ENTRY OCCURS 300 TIMES INDEXED BY WS-NS-IDX.
022500         10  NS-NAME             PIC X(40).
022600         10  NS-PRECURSORMZ      PIC X(12).
022700         10  NS-PRECURSORTYPE    PIC X(12).
022800         10  NS-RETENTIONTIME    PIC X(12).
022900         10  NS-IONMODE          PIC X(10).
023000         10  FILLER              PIC X(04).
023100 77  WS-NS-COUNT                 PIC 9(04) COMP.
023200
023300******************************************************************
023400*  MG1 IS HOME MERGED WITH POS.  MG2 IS MG1 MERGED WITH NEG -    *
023500*  THE FINAL KEY-FIELD ANSWER FOR EVERY COMPOUND SEEN ANYWHERE.  *
023600******************************************************************
023700 01  WS-MERGED-TABLE-1.
023800     05  WS-MG1-ENTRY OCCURS 600 TIMES INDEXED BY WS-MG1-IDX.
023900         10  MG1-NAME            PIC X(40).
024000         10  MG1-PRECURSORMZ     PIC X(12).
024100         10  MG1-PRECURSORTYPE   PIC X(12).
024200         10  MG1-RETENTIONTIME   PIC X(12).
024300         10  MG1-IONMODE         PIC X(10).
024400         10  FILLER              PIC X(04).
024500 77  WS-MG1-COUNT                PIC 9(04) COMP.
024600
024700 01  WS-MERGED-TABLE-2.
024800     05  WS-MG2-ENTRY OCCURS 600 TIMES INDEXED BY WS-MG2-IDX.
024900         10  MG2-NAME            PIC X(40).
025000         10  MG2-PRECURSORMZ     PIC X(12).
025100         10  MG2-PRECURSORTYPE   PIC X(12).
025200         10  MG2-RETENTIONTIME   PIC X(12).
025300         10  MG2-IONMODE         PIC X(10).
025400         10  FILLER              PIC X(04).
025500 77  WS-MG2-COUNT                PIC 9(04) COMP.
025600
025700******************************************************************
025800*  HOME-FULL-TABLE - EVERY FIELD OF EVERY HOME ENTRY, INCLUDING  *
025900*  ITS PEAK LINES CARRIED BYTE-FOR-BYTE.  500-APPLY-MERGED-TO-   *
026000*  HOME-RTN OVERWRITES THE FOUR KEY FIELDS HERE AND APPENDS NEW  *
026100*  ROWS FOR COMPOUNDS HOME NEVER HAD.  700-WRITE-MERGED-LIBRARY  *
026200*  WRITES THIS TABLE OUT, NOT THE SUMMARY TABLES.                *
026300******************************************************************
026400 01  WS-HOME-FULL-TABLE.
026500     05  WS-HF-ENTRY OCCURS 600 TIMES INDEXED BY WS-HF-IDX.
026600         10  HE-NAME-DISPLAY     PIC X(40).
026700         10  HE-NAME-KEY         PIC X(40).
026800         10  HE-PRECURSORMZ      PIC X(12).
026900         10  HE-PRECURSORTYPE    PIC X(12).
027000         10  HE-SMILES           PIC X(40).
027100         10  HE-INCHIKEY         PIC X(40).
027200         10  HE-FORMULA          PIC X(20).
027300         10  HE-RETENTIONTIME    PIC X(12).
027400         10  HE-CCS              PIC X(12).
027500         10  HE-IONMODE          PIC X(10).
027600         10  HE-COMPOUNDCLASS    PIC X(20).
027700         10  HE-COMMENT          PIC X(70).
027800         10  HE-NUM-PEAKS        PIC 9(03).
027900         10  HE-PEAK-TABLE OCCURS 60 TIMES
028000                           INDEXED BY HE-PEAK-IDX.
028100             15  HE-PEAK-LINE-TEXT   PIC X(80).
028200         10  FILLER              PIC X(04).
028300 77  WS-HF-COUNT                 PIC 9(04) COMP.
028400
028500 77  WS-DATE                     PIC 9(08).
028600 77  WS-MERGED-IDX               PIC 9(04) COMP.
028700 77  WS-FOUND-SW                 PIC X(01).
028800     88  WS-NAME-FOUND           VALUE "Y".
028900     88  WS-NAME-NOT-FOUND       VALUE "N".
029000 77  WS-FOUND-IDX                PIC 9(04) COMP.
029100
029200 01  COUNTERS-AND-ACCUMULATORS.
029300     05 RECORDS-READ             PIC S9(7) COMP.
029400     05 HOME-ENTRIES-READ        PIC S9(7) COMP.
029500     05 POS-ENTRIES-READ         PIC S9(7) COMP.
029600     05 NEG-ENTRIES-READ         PIC S9(7) COMP.
029700     05 ENTRIES-UPDATED          PIC S9(7) COMP.
029800     05 ENTRIES-APPENDED         PIC S9(7) COMP.
029900     05 ENTRIES-WRITTEN          PIC S9(7) COMP.
030000     05 FILLER                   PIC X(04).
030100
030200 COPY ABENDREC.
030300
030400 PROCEDURE DIVISION.
030500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030600     PERFORM 050-LOAD-HOME-LINES THRU 050-EXIT.
030700     PERFORM 060-EXTRACT-HOME-SUMMARY THRU 060-EXIT.
030800     PERFORM 070-LOAD-POS-LIBRARY THRU 070-EXIT.
030900     PERFORM 080-LOAD-NEG-LIBRARY THRU 080-EXIT.
031000     PERFORM 300-MERGE-POS-INTO-HOME-RTN THRU 300-EXIT.
031100     PERFORM 400-MERGE-NEG-INTO-RESULT-RTN THRU 400-EXIT.
031200     PERFORM 500-APPLY-MERGED-TO-HOME-RTN THRU 500-EXIT.
031300     PERFORM 700-WRITE-MERGED-LIBRARY THRU 700-EXIT.
031400     PERFORM 900-CLEANUP THRU 900-EXIT.
031500     MOVE ZERO TO RETURN-CODE.
031600     GOBACK.
031700
031800 000-HOUSEKEEPING.
031900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032000     DISPLAY "******** BEGIN JOB MSPMERGE ********".
032100     ACCEPT WS-DATE FROM DATE.
032200     OPEN INPUT HOME-MSP, POS-MSP, NEG-MSP.
032300     OPEN OUTPUT MERGED-MSP, SYSOUT.
032400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
032500     MOVE ZERO TO WS-HOME-LINE-COUNT, WS-HS-COUNT, WS-PS-COUNT,
032600                  WS-NS-COUNT, WS-MG1-COUNT, WS-MG2-COUNT,
032700                  WS-HF-COUNT.
032800 000-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200*  050 - SLURP THE WHOLE HOME LIBRARY INTO WS-HOME-LINE-TABLE SO *
033300*  IT CAN BE SCANNED TWICE WITHOUT A SECOND OPEN/CLOSE.          *
033400******************************************************************
033500 050-LOAD-HOME-LINES.
033600     MOVE "050-LOAD-HOME-LINES" TO PARA-NAME.
033700     SET WS-HL-IDX TO 1.
033800     READ HOME-MSP
033900         AT END
034000         MOVE "10" TO IFCODE
034100         GO TO 050-EXIT
034200     END-READ.
034300 050-LOAD-LOOP.
034400     ADD 1 TO RECORDS-READ.
034500     MOVE HOME-MSP-REC TO WS-HOME-LINE-TEXT (WS-HL-IDX).
034600     ADD 1 TO WS-HOME-LINE-COUNT.
034700     SET WS-HL-IDX UP BY 1.
034800     READ HOME-MSP
034900         AT END
035000         MOVE "10" TO IFCODE
035100         GO TO 050-EXIT
035200     END-READ.
035300     GO TO 050-LOAD-LOOP.
035400 050-EXIT.
035500     EXIT.
035600
035700******************************************************************
035800*  060 - FIRST PASS OVER THE HOME LINE TABLE.  BUILDS THE HOME   *
035900*  SUMMARY TABLE (NAME, PRECURSORMZ, PRECURSORTYPE, RETENTION-   *
036000*  TIME, IONMODE ONLY) FOR USE BY THE MERGE PARAGRAPHS.          *
036100******************************************************************
036200 060-EXTRACT-HOME-SUMMARY.
036300     MOVE "060-EXTRACT-HOME-SUMMARY" TO PARA-NAME.
036400     SET WS-HL-IDX TO 1.
036500 060-SCAN-LOOP.
036600     IF WS-HL-IDX > WS-HOME-LINE-COUNT
036700         GO TO 060-EXIT.
036800
036900     MOVE WS-HOME-LINE-TEXT (WS-HL-IDX) TO WS-LINE-TEXT.
037000     PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.
037100
037200     EVALUATE WS-CURRENT-KEY
037300         WHEN "NAME"
037400             MOVE WS-CURRENT-VALUE (1:40) TO WS-NORM-NAME-IN
037500             PERFORM 085-NORMALISE-HOME-NAME THRU 085-EXIT
037600             PERFORM 062-FIND-OR-ADD-HOME-SUMM THRU 062-EXIT
037700             ADD 1 TO HOME-ENTRIES-READ
037800         WHEN "PRECURSORMZ"
037900             MOVE WS-CURRENT-VALUE (1:12) TO HS-PRECURSORMZ (WS-HS-IDX)
038000         WHEN "PRECURSORTYPE"
038100             MOVE WS-CURRENT-VALUE (1:12) TO WS-CURRENT-VALUE (1:12)
038200             PERFORM 090-VALIDATE-PRECURSORTYPE THRU 090-EXIT
038300             MOVE WS-CURRENT-VALUE (1:12) TO HS-PRECURSORTYPE (WS-HS-IDX)
038400         WHEN "RETENTIONTIME"
038500             MOVE WS-CURRENT-VALUE (1:12) TO WS-RT-TEXT
038600             PERFORM 095-VALIDATE-RETENTIONTIME THRU 095-EXIT
038700             MOVE WS-RT-TEXT TO HS-RETENTIONTIME (WS-HS-IDX)
038800         WHEN "IONMODE"
038900             MOVE WS-CURRENT-VALUE (1:10) TO HS-IONMODE (WS-HS-IDX)
039000         WHEN OTHER
039100             CONTINUE
039200     END-EVALUATE.
039300
039400     SET WS-HL-IDX UP BY 1.
039500     GO TO 060-SCAN-LOOP.
039600 060-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000*  062 - DUPLICATE NAMES WITHIN A FILE COLLAPSE TO ONE ENTRY,    *
040100*  LAST PARSED WINS.  IF THE NORMALISED NAME IS ALREADY IN THE   *
040200*  HOME SUMMARY TABLE, RE-USE ITS ROW AND RESET THE FOUR FIELDS  *
040300*  TO DEFAULTS SO STALE VALUES FROM THE EARLIER OCCURRENCE DO    *
040400*  NOT SURVIVE INTO THE NEW ONE.                                 *
040500******************************************************************
040600 062-FIND-OR-ADD-HOME-SUMM.
040700     MOVE "062-FIND-OR-ADD-HOME-SUMM" TO PARA-NAME.
040800     MOVE WS-NORM-NAME-OUT TO WS-SAVE-NORM-NAME.
040900     MOVE "N" TO WS-FOUND-SW.
041000     PERFORM VARYING WS-HS-IDX FROM 1 BY 1
041100             UNTIL WS-HS-IDX > WS-HS-COUNT
041200         IF HS-NAME (WS-HS-IDX) = WS-SAVE-NORM-NAME
041300             MOVE "Y" TO WS-FOUND-SW
041400             GO TO 062-RESET-ROW
041500         END-IF
041600     END-PERFORM.
041700     ADD 1 TO WS-HS-COUNT.
041800     SET WS-HS-IDX TO WS-HS-COUNT.
041900 062-RESET-ROW.
042000     MOVE WS-SAVE-NORM-NAME TO HS-NAME (WS-HS-IDX).
042100     MOVE "N/A" TO HS-PRECURSORMZ (WS-HS-IDX).
042200     MOVE SPACES TO HS-PRECURSORTYPE (WS-HS-IDX).
042300     MOVE SPACES TO HS-RETENTIONTIME (WS-HS-IDX).
042400     MOVE "N/A" TO HS-IONMODE (WS-HS-IDX).
042500 062-EXIT.
042600     EXIT.
042700
042800******************************************************************
042900*  070/080 - LOAD THE POS AND NEG LIBRARIES DIRECTLY INTO THEIR  *
043000*  SUMMARY TABLES.  NEITHER ONE NEEDS A SECOND PASS BECAUSE      *
043100*  THEIR PEAK LINES ARE NEVER CARRIED INTO THE MERGED LIBRARY.   *
043200******************************************************************
043300 070-LOAD-POS-LIBRARY.
043400     MOVE "070-LOAD-POS-LIBRARY" TO PARA-NAME.
043500     READ POS-MSP
043600         AT END
043700         MOVE "10" TO PFCODE
043800         GO TO 070-EXIT
043900     END-READ.
044000 070-LOAD-LOOP.
044100     MOVE POS-MSP-REC TO WS-LINE-TEXT.
044200     PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.
044300
044400     EVALUATE WS-CURRENT-KEY
044500         WHEN "NAME"
044600             MOVE WS-CURRENT-VALUE (1:40) TO WS-NORM-NAME-IN
044700             PERFORM 086-NORMALISE-POSNEG-NAME THRU 086-EXIT
044800             PERFORM 072-FIND-OR-ADD-POS-SUMM THRU 072-EXIT
044900             ADD 1 TO POS-ENTRIES-READ
045000         WHEN "PRECURSORMZ"
045100             MOVE WS-CURRENT-VALUE (1:12) TO PS-PRECURSORMZ (WS-PS-IDX)
045200         WHEN "IONMODE"
045300             MOVE WS-CURRENT-VALUE (1:10) TO PS-IONMODE (WS-PS-IDX)
045400         WHEN OTHER
045500             CONTINUE
045600     END-EVALUATE.
045700
045800     READ POS-MSP
045900         AT END
046000         MOVE "10" TO PFCODE
046100         GO TO 070-EXIT
046200     END-READ.
046300     GO TO 070-LOAD-LOOP.
046400 070-EXIT.
046500     EXIT.
046600
046700 072-FIND-OR-ADD-POS-SUMM.
046800     MOVE "072-FIND-OR-ADD-POS-SUMM" TO PARA-NAME.
046900     MOVE WS-NORM-NAME-OUT TO WS-SAVE-NORM-NAME.
047000     MOVE "N" TO WS-FOUND-SW.
047100     PERFORM VARYING WS-PS-IDX FROM 1 BY 1
047200             UNTIL WS-PS-IDX > WS-PS-COUNT
047300         IF PS-NAME (WS-PS-IDX) = WS-SAVE-NORM-NAME
047400             MOVE "Y" TO WS-FOUND-SW
047500             GO TO 072-RESET-ROW
047600         END-IF
047700     END-PERFORM.
047800     ADD 1 TO WS-PS-COUNT.
047900     SET WS-PS-IDX TO WS-PS-COUNT.
048000 072-RESET-ROW.
048100     MOVE WS-SAVE-NORM-NAME TO PS-NAME (WS-PS-IDX).
048200     MOVE "N/A" TO PS-PRECURSORMZ (WS-PS-IDX).
048300     MOVE SPACES TO PS-PRECURSORTYPE (WS-PS-IDX).
048400     MOVE SPACES TO PS-RETENTIONTIME (WS-PS-IDX).
048500     MOVE "N/A" TO PS-IONMODE (WS-PS-IDX).
048600 072-EXIT.
048700     EXIT.
048800
048900 080-LOAD-NEG-LIBRARY.
049000     MOVE "080-LOAD-NEG-LIBRARY" TO PARA-NAME.
049100     READ NEG-MSP
049200         AT END
049300         MOVE "10" TO NFCODE
049400         GO TO 080-EXIT
049500     END-READ.
049600 080-LOAD-LOOP.
049700     MOVE NEG-MSP-REC TO WS-LINE-TEXT.
049800     PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.
049900
050000     EVALUATE WS-CURRENT-KEY
050100         WHEN "NAME"
050200             MOVE WS-CURRENT-VALUE (1:40) TO WS-NORM-NAME-IN
050300             PERFORM 086-NORMALISE-POSNEG-NAME THRU 086-EXIT
050400             PERFORM 082-FIND-OR-ADD-NEG-SUMM THRU 082-EXIT
050500             ADD 1 TO NEG-ENTRIES-READ
050600         WHEN "PRECURSORMZ"
050700             MOVE WS-CURRENT-VALUE (1:12) TO NS-PRECURSORMZ (WS-NS-IDX)
050800         WHEN "IONMODE"
050900             MOVE WS-CURRENT-VALUE (1:10) TO NS-IONMODE (WS-NS-IDX)
051000         WHEN OTHER
051100             CONTINUE
051200     END-EVALUATE.
051300
051400     READ NEG-MSP
051500         AT END
051600         MOVE "10" TO NFCODE
051700         GO TO 080-EXIT
051800     END-READ.
051900     GO TO 080-LOAD-LOOP.
052000 080-EXIT.
052100     EXIT.
052200
052300 082-FIND-OR-ADD-NEG-SUMM.
052400     MOVE "082-FIND-OR-ADD-NEG-SUMM" TO PARA-NAME.
052500     MOVE WS-NORM-NAME-OUT TO WS-SAVE-NORM-NAME.
052600     MOVE "N" TO WS-FOUND-SW.
052700     PERFORM VARYING WS-NS-IDX FROM 1 BY 1
052800             UNTIL WS-NS-IDX > WS-NS-COUNT
052900         IF NS-NAME (WS-NS-IDX) = WS-SAVE-NORM-NAME
053000             MOVE "Y" TO WS-FOUND-SW
053100             GO TO 082-RESET-ROW
053200         END-IF
053300     END-PERFORM.
053400     ADD 1 TO WS-NS-COUNT.
053500     SET WS-NS-IDX TO WS-NS-COUNT.
053600 082-RESET-ROW.
053700     MOVE WS-SAVE-NORM-NAME TO NS-NAME (WS-NS-IDX).
053800     MOVE "N/A" TO NS-PRECURSORMZ (WS-NS-IDX).
053900     MOVE SPACES TO NS-PRECURSORTYPE (WS-NS-IDX).
054000     MOVE SPACES TO NS-RETENTIONTIME (WS-NS-IDX).
054100     MOVE "N/A" TO NS-IONMODE (WS-NS-IDX).
054200 082-EXIT.
054300     EXIT.
054400
054500******************************************************************
054600*  200 - CLASSIFY ONE LIBRARY LINE.  SETS WS-CURRENT-KEY TO THE  *
054700*  RECOGNISED FIELD NAME (OR "PEAKLINE", "BLANK", "OTHER") AND   *
054800*  WS-CURRENT-VALUE TO THE FIRST TOKEN FOLLOWING "KEY: ".        *
054900*  SHARED BY ALL THREE LIBRARY LOADERS - ONE PARSER, THREE USES. *
055000******************************************************************
055100 200-CLASSIFY-LINE.
055200     MOVE "200-CLASSIFY-LINE" TO PARA-NAME.
055300     MOVE SPACES TO WS-CURRENT-VALUE.
055400     IF WS-LINE-TEXT = SPACES
055500         MOVE "BLANK" TO WS-CURRENT-KEY
055600         GO TO 200-EXIT.
055700
055800     IF WS-LINE-TEXT (1:6) = "NAME: "
055900         MOVE "NAME" TO WS-CURRENT-KEY
056000         UNSTRING WS-LINE-TEXT (7:124) DELIMITED BY SPACE
056100             INTO WS-CURRENT-VALUE
056200         GO TO 200-EXIT.
056300
056400     IF WS-LINE-TEXT (1:15) = "PRECURSORTYPE: "
056500         MOVE "PRECURSORTYPE" TO WS-CURRENT-KEY
056600         UNSTRING WS-LINE-TEXT (16:115) DELIMITED BY SPACE
056700             INTO WS-CURRENT-VALUE
056800         GO TO 200-EXIT.
056900
057000     IF WS-LINE-TEXT (1:13) = "PRECURSORMZ: "
057100         MOVE "PRECURSORMZ" TO WS-CURRENT-KEY
057200         UNSTRING WS-LINE-TEXT (14:117) DELIMITED BY SPACE
057300             INTO WS-CURRENT-VALUE
057400         GO TO 200-EXIT.
057500
057600     IF WS-LINE-TEXT (1:15) = "RETENTIONTIME: "
057700         MOVE "RETENTIONTIME" TO WS-CURRENT-KEY
057800         UNSTRING WS-LINE-TEXT (16:115) DELIMITED BY SPACE
057900             INTO WS-CURRENT-VALUE
058000         GO TO 200-EXIT.
058100
058200     IF WS-LINE-TEXT (1:9) = "IONMODE: "
058300         MOVE "IONMODE" TO WS-CURRENT-KEY
058400         UNSTRING WS-LINE-TEXT (10:121) DELIMITED BY SPACE
058500             INTO WS-CURRENT-VALUE
058600         GO TO 200-EXIT.
058700
058800     IF WS-LINE-TEXT (1:8) = "SMILES: "
058900         MOVE "SMILES" TO WS-CURRENT-KEY
059000         MOVE WS-LINE-TEXT (9:122) TO WS-CURRENT-VALUE
059100         GO TO 200-EXIT.
059200
059300     IF WS-LINE-TEXT (1:10) = "INCHIKEY: "
059400         MOVE "INCHIKEY" TO WS-CURRENT-KEY
059500         MOVE WS-LINE-TEXT (11:120) TO WS-CURRENT-VALUE
059600         GO TO 200-EXIT.
059700
059800     IF WS-LINE-TEXT (1:9) = "FORMULA: "
059900         MOVE "FORMULA" TO WS-CURRENT-KEY
060000         UNSTRING WS-LINE-TEXT (10:121) DELIMITED BY SPACE
060100             INTO WS-CURRENT-VALUE
060200         GO TO 200-EXIT.
060300
060400     IF WS-LINE-TEXT (1:5) = "CCS: "
060500         MOVE "CCS" TO WS-CURRENT-KEY
060600         UNSTRING WS-LINE-TEXT (6:125) DELIMITED BY SPACE
060700             INTO WS-CURRENT-VALUE
060800         GO TO 200-EXIT.
060900
061000     IF WS-LINE-TEXT (1:15) = "COMPOUNDCLASS: "
061100         MOVE "COMPOUNDCLASS" TO WS-CURRENT-KEY
061200         MOVE WS-LINE-TEXT (16:115) TO WS-CURRENT-VALUE
061300         GO TO 200-EXIT.
061400
061500     IF WS-LINE-TEXT (1:9) = "Comment: "
061600         MOVE "COMMENT" TO WS-CURRENT-KEY
061700         MOVE WS-LINE-TEXT (10:121) TO WS-CURRENT-VALUE
061800         GO TO 200-EXIT.
061900
062000     IF WS-LINE-TEXT (1:11) = "Num Peaks: "
062100         MOVE "NUMPEAKS" TO WS-CURRENT-KEY
062200         UNSTRING WS-LINE-TEXT (12:119) DELIMITED BY SPACE
062300             INTO WS-CURRENT-VALUE
062400         GO TO 200-EXIT.
062500
062600     MOVE ZERO TO WS-TAB-COUNT.
062700     INSPECT WS-LINE-TEXT TALLYING WS-TAB-COUNT FOR ALL X"09".
062800     IF WS-TAB-COUNT = 1
062900         MOVE "PEAKLINE" TO WS-CURRENT-KEY
063000         MOVE WS-LINE-TEXT TO WS-CURRENT-VALUE
063100         GO TO 200-EXIT.
063200
063300     MOVE "OTHER" TO WS-CURRENT-KEY.
063400 200-EXIT.
063500     EXIT.
063600
063700******************************************************************
063800*  085 - HOME'S OWN NAME PREFIX IS "CARNITINE".  FOLD IT TO      *
063900*  "CAR" SO IT LINES UP WITH THE POS/NEG EXPORT ABBREVIATION,    *
064000*  THEN FOLD THE WHOLE NAME TO LOWER CASE FOR THE MATCH KEY.     *
064100******************************************************************
064200 085-NORMALISE-HOME-NAME.
064300     MOVE "085-NORMALISE-HOME-NAME" TO PARA-NAME.
064400     IF WS-NORM-NAME-IN (1:9) = "Carnitine"
064500         STRING "Car" DELIMITED BY SIZE
064600                WS-NORM-NAME-IN (10:31) DELIMITED BY SIZE
064700                INTO WS-NORM-NAME-OUT
064800     ELSE
064900         MOVE WS-NORM-NAME-IN TO WS-NORM-NAME-OUT
065000     END-IF.
065100     INSPECT WS-NORM-NAME-OUT CONVERTING
065200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
065300         "abcdefghijklmnopqrstuvwxyz".
065400 085-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*  086 - POS AND NEG ABBREVIATE THE SAME COMPOUND FAMILY AS      *
065900*  "CAR".  FOLD IT TO "Car" (MATCHING 085'S OUTPUT BEFORE THE    *
066000*  LOWER-CASE FOLD) SO THE TWO SIDES COLLAPSE TO ONE MATCH KEY.  *
066100******************************************************************
066200 086-NORMALISE-POSNEG-NAME.
066300     MOVE "086-NORMALISE-POSNEG-NAME" TO PARA-NAME.
066400     IF WS-NORM-NAME-IN (1:3) = "CAR"
066500         STRING "Car" DELIMITED BY SIZE
066600                WS-NORM-NAME-IN (4:37) DELIMITED BY SIZE
066700                INTO WS-NORM-NAME-OUT
066800     ELSE
066900         MOVE WS-NORM-NAME-IN TO WS-NORM-NAME-OUT
067000     END-IF.
067100     INSPECT WS-NORM-NAME-OUT CONVERTING
067200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
067300         "abcdefghijklmnopqrstuvwxyz".
067400 086-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800*  090 - A PRECURSORTYPE THAT DOES NOT START WITH "[M" IS NOT AN *
067900*  ADDUCT NOTATION THE SEARCH ENGINE RECOGNISES - BLANK IT OUT   *
068000*  SO IT COUNTS AS MISSING DOWNSTREAM.                           *
068100******************************************************************
068200 090-VALIDATE-PRECURSORTYPE.
068300     MOVE "090-VALIDATE-PRECURSORTYPE" TO PARA-NAME.
068400     IF WS-CURRENT-VALUE (1:2) NOT = "[M"
068500         MOVE SPACES TO WS-CURRENT-VALUE
068600     END-IF.
068700 090-EXIT.
068800     EXIT.
068900
069000******************************************************************
069100*  095 - A RETENTIONTIME CONTAINING ANYTHING BUT DIGITS AND ONE  *
069200*  DECIMAL POINT IS NOT A REAL READING - BLANK IT OUT.  ALSO     *
069300*  BLANKS OUT "N/A" AND A BLANK INPUT VALUE.                     *
069400******************************************************************
069500 095-VALIDATE-RETENTIONTIME.
069600     MOVE "095-VALIDATE-RETENTIONTIME" TO PARA-NAME.
069700     MOVE "Y" TO WS-RT-NUMERIC-SW.
069800     MOVE ZERO TO WS-RT-DOT-COUNT.
069900     IF WS-RT-TEXT = SPACES
070000         MOVE "N" TO WS-RT-NUMERIC-SW
070100         GO TO 095-BLANK-IT.
070200
070300     PERFORM VARYING WS-RT-SCAN-IDX FROM 1 BY 1
070400             UNTIL WS-RT-SCAN-IDX > 12
070500         IF WS-RT-TEXT (WS-RT-SCAN-IDX:1) = SPACE
070600             GO TO 095-SCAN-DONE
070700         END-IF
070800         IF WS-RT-TEXT (WS-RT-SCAN-IDX:1) = "."
070900             ADD 1 TO WS-RT-DOT-COUNT
071000         ELSE
071100             IF WS-RT-TEXT (WS-RT-SCAN-IDX:1) NOT NUMERIC
071200                 MOVE "N" TO WS-RT-NUMERIC-SW
071300                 GO TO 095-SCAN-DONE
071400             END-IF
071500         END-IF
071600     END-PERFORM.
071700 095-SCAN-DONE.
071800     IF WS-RT-DOT-COUNT > 1
071900         MOVE "N" TO WS-RT-NUMERIC-SW.
072000     IF WS-RT-IS-NUMERIC
072100         GO TO 095-EXIT.
072200 095-BLANK-IT.
072300     MOVE SPACES TO WS-RT-TEXT.
072400 095-EXIT.
072500     EXIT.
072600
072700******************************************************************
072800*  300 - HOME (X) MEETS POS (Y).  HOME'S PRECURSORTYPE AND       *
072900*  RETENTIONTIME ALWAYS WIN.  PRECURSORMZ AND IONMODE FALL BACK  *
073000*  TO POS WHEN HOME DID NOT CARRY THEM.  POS ENTRIES WITH NO     *
073100*  HOME COUNTERPART BECOME NEW MERGED-1 ROWS.                    *
073200******************************************************************
073300 300-MERGE-POS-INTO-HOME-RTN.
073400     MOVE "300-MERGE-POS-INTO-HOME-RTN" TO PARA-NAME.
073500     PERFORM VARYING WS-HS-IDX FROM 1 BY 1
073600             UNTIL WS-HS-IDX > WS-HS-COUNT
073700         ADD 1 TO WS-MG1-COUNT
073800         SET WS-MG1-IDX TO WS-MG1-COUNT
073900         MOVE HS-NAME (WS-HS-IDX) TO MG1-NAME (WS-MG1-IDX)
074000         MOVE HS-PRECURSORTYPE (WS-HS-IDX)
074100                      TO MG1-PRECURSORTYPE (WS-MG1-IDX)
074200         MOVE HS-RETENTIONTIME (WS-HS-IDX)
074300                      TO MG1-RETENTIONTIME (WS-MG1-IDX)
074400
074500         MOVE "N" TO WS-FOUND-SW
074600         IF HS-PRECURSORMZ (WS-HS-IDX) NOT = "N/A"
074700             MOVE HS-PRECURSORMZ (WS-HS-IDX)
074800                          TO MG1-PRECURSORMZ (WS-MG1-IDX)
074900         ELSE
075000             MOVE HS-NAME (WS-HS-IDX) TO WS-NORM-NAME-OUT
075100             PERFORM 310-FIND-NAME-IN-POS THRU 310-EXIT
075200             IF WS-NAME-FOUND
075300                 MOVE PS-PRECURSORMZ (WS-FOUND-IDX)
075400                              TO MG1-PRECURSORMZ (WS-MG1-IDX)
075500             ELSE
075600                 MOVE "N/A" TO MG1-PRECURSORMZ (WS-MG1-IDX)
075700             END-IF
075800         END-IF
075900
076000         MOVE "N" TO WS-FOUND-SW
076100         IF HS-IONMODE (WS-HS-IDX) NOT = "N/A"
076200             MOVE HS-IONMODE (WS-HS-IDX) TO MG1-IONMODE (WS-MG1-IDX)
076300         ELSE
076400             MOVE HS-NAME (WS-HS-IDX) TO WS-NORM-NAME-OUT
076500             PERFORM 310-FIND-NAME-IN-POS THRU 310-EXIT
076600             IF WS-NAME-FOUND
076700                 MOVE PS-IONMODE (WS-FOUND-IDX) TO MG1-IONMODE (WS-MG1-IDX)
076800             ELSE
076900                 MOVE "N/A" TO MG1-IONMODE (WS-MG1-IDX)
077000             END-IF
077100         END-IF
077200     END-PERFORM.
077300
077400****** NOW CARRY OVER ANY POS COMPOUND HOME NEVER SAW.
077500     PERFORM VARYING WS-PS-IDX FROM 1 BY 1
077600             UNTIL WS-PS-IDX > WS-PS-COUNT
077700         MOVE PS-NAME (WS-PS-IDX) TO WS-NORM-NAME-OUT
077800         PERFORM 320-FIND-NAME-IN-HOME-SUMM THRU 320-EXIT
077900         IF WS-NAME-NOT-FOUND
078000             ADD 1 TO WS-MG1-COUNT
078100             SET WS-MG1-IDX TO WS-MG1-COUNT
078200             MOVE PS-NAME (WS-PS-IDX) TO MG1-NAME (WS-MG1-IDX)
078300             MOVE PS-PRECURSORMZ (WS-PS-IDX)
078400                          TO MG1-PRECURSORMZ (WS-MG1-IDX)
078500             MOVE SPACES TO MG1-PRECURSORTYPE (WS-MG1-IDX)
078600             MOVE SPACES TO MG1-RETENTIONTIME (WS-MG1-IDX)
078700             MOVE PS-IONMODE (WS-PS-IDX) TO MG1-IONMODE (WS-MG1-IDX)
078800         END-IF
078900     END-PERFORM.
079000 300-EXIT.
079100     EXIT.
079200
079300 310-FIND-NAME-IN-POS.
079400     MOVE "310-FIND-NAME-IN-POS" TO PARA-NAME.
079500     MOVE "N" TO WS-FOUND-SW.
079600     PERFORM VARYING WS-PS-IDX FROM 1 BY 1
079700             UNTIL WS-PS-IDX > WS-PS-COUNT
079800         IF PS-NAME (WS-PS-IDX) = WS-NORM-NAME-OUT
079900             MOVE "Y" TO WS-FOUND-SW
080000             MOVE WS-PS-IDX TO WS-FOUND-IDX
080100             GO TO 310-EXIT
080200         END-IF
080300     END-PERFORM.
080400 310-EXIT.
080500     EXIT.
080600
080700 320-FIND-NAME-IN-HOME-SUMM.
080800     MOVE "320-FIND-NAME-IN-HOME-SUMM" TO PARA-NAME.
080900     MOVE "N" TO WS-FOUND-SW.
081000     PERFORM VARYING WS-HS-IDX FROM 1 BY 1
081100             UNTIL WS-HS-IDX > WS-HS-COUNT
081200         IF HS-NAME (WS-HS-IDX) = WS-NORM-NAME-OUT
081300             MOVE "Y" TO WS-FOUND-SW
081400             MOVE WS-HS-IDX TO WS-FOUND-IDX
081500             GO TO 320-EXIT
081600         END-IF
081700     END-PERFORM.
081800 320-EXIT.
081900     EXIT.
082000
082100******************************************************************
082200*  400 - MERGED-1 (X) MEETS NEG (Y) - IDENTICAL PRIORITY RULE TO *
082300*  300, ONE LEVEL UP.  PRODUCES THE FINAL MERGED-2 ANSWER TABLE. *
082400******************************************************************
082500 400-MERGE-NEG-INTO-RESULT-RTN.
082600     MOVE "400-MERGE-NEG-INTO-RESULT-RTN" TO PARA-NAME.
082700     PERFORM VARYING WS-MG1-IDX FROM 1 BY 1
082800             UNTIL WS-MG1-IDX > WS-MG1-COUNT
082900         ADD 1 TO WS-MG2-COUNT
083000         SET WS-MG2-IDX TO WS-MG2-COUNT
083100         MOVE MG1-NAME (WS-MG1-IDX) TO MG2-NAME (WS-MG2-IDX)
083200         MOVE MG1-PRECURSORTYPE (WS-MG1-IDX)
083300                      TO MG2-PRECURSORTYPE (WS-MG2-IDX)
083400         MOVE MG1-RETENTIONTIME (WS-MG1-IDX)
083500                      TO MG2-RETENTIONTIME (WS-MG2-IDX)
083600
083700         MOVE "N" TO WS-FOUND-SW
083800         IF MG1-PRECURSORMZ (WS-MG1-IDX) NOT = "N/A"
083900             MOVE MG1-PRECURSORMZ (WS-MG1-IDX)
084000                          TO MG2-PRECURSORMZ (WS-MG2-IDX)
084100         ELSE
084200             MOVE MG1-NAME (WS-MG1-IDX) TO WS-NORM-NAME-OUT
084300             PERFORM 410-FIND-NAME-IN-NEG THRU 410-EXIT
084400             IF WS-NAME-FOUND
084500                 MOVE NS-PRECURSORMZ (WS-FOUND-IDX)
084600                              TO MG2-PRECURSORMZ (WS-MG2-IDX)
084700             ELSE
084800                 MOVE "N/A" TO MG2-PRECURSORMZ (WS-MG2-IDX)
084900             END-IF
085000         END-IF
085100
085200         MOVE "N" TO WS-FOUND-SW
085300         IF MG1-IONMODE (WS-MG1-IDX) NOT = "N/A"
085400             MOVE MG1-IONMODE (WS-MG1-IDX) TO MG2-IONMODE (WS-MG2-IDX)
085500         ELSE
085600             MOVE MG1-NAME (WS-MG1-IDX) TO WS-NORM-NAME-OUT
085700             PERFORM 410-FIND-NAME-IN-NEG THRU 410-EXIT
085800             IF WS-NAME-FOUND
085900                 MOVE NS-IONMODE (WS-FOUND-IDX) TO MG2-IONMODE (WS-MG2-IDX)
086000             ELSE
086100                 MOVE "N/A" TO MG2-IONMODE (WS-MG2-IDX)
086200             END-IF
086300         END-IF
086400     END-PERFORM.
086500
086600****** CARRY OVER ANY NEG COMPOUND NEITHER HOME NOR POS HAD SEEN.
086700     PERFORM VARYING WS-NS-IDX FROM 1 BY 1
086800             UNTIL WS-NS-IDX > WS-NS-COUNT
086900         MOVE NS-NAME (WS-NS-IDX) TO WS-NORM-NAME-OUT
087000         PERFORM 420-FIND-NAME-IN-MERGED-1 THRU 420-EXIT
087100         IF WS-NAME-NOT-FOUND
087200             ADD 1 TO WS-MG2-COUNT
087300             SET WS-MG2-IDX TO WS-MG2-COUNT
087400             MOVE NS-NAME (WS-NS-IDX) TO MG2-NAME (WS-MG2-IDX)
087500             MOVE NS-PRECURSORMZ (WS-NS-IDX)
087600                          TO MG2-PRECURSORMZ (WS-MG2-IDX)
087700             MOVE SPACES TO MG2-PRECURSORTYPE (WS-MG2-IDX)
087800             MOVE SPACES TO MG2-RETENTIONTIME (WS-MG2-IDX)
087900             MOVE NS-IONMODE (WS-NS-IDX) TO MG2-IONMODE (WS-MG2-IDX)
088000         END-IF
088100     END-PERFORM.
088200 400-EXIT.
088300     EXIT.
088400
088500 410-FIND-NAME-IN-NEG.
088600     MOVE "410-FIND-NAME-IN-NEG" TO PARA-NAME.
088700     MOVE "N" TO WS-FOUND-SW.
088800     PERFORM VARYING WS-NS-IDX FROM 1 BY 1
088900             UNTIL WS-NS-IDX > WS-NS-COUNT
089000         IF NS-NAME (WS-NS-IDX) = WS-NORM-NAME-OUT
089100             MOVE "Y" TO WS-FOUND-SW
089200             MOVE WS-NS-IDX TO WS-FOUND-IDX
089300             GO TO 410-EXIT
089400         END-IF
089500     END-PERFORM.
089600 410-EXIT.
089700     EXIT.
089800
089900 420-FIND-NAME-IN-MERGED-1.
090000     MOVE "420-FIND-NAME-IN-MERGED-1" TO PARA-NAME.
090100     MOVE "N" TO WS-FOUND-SW.
090200     PERFORM VARYING WS-MG1-IDX FROM 1 BY 1
090300             UNTIL WS-MG1-IDX > WS-MG1-COUNT
090400         IF MG1-NAME (WS-MG1-IDX) = WS-NORM-NAME-OUT
090500             MOVE "Y" TO WS-FOUND-SW
090600             MOVE WS-MG1-IDX TO WS-FOUND-IDX
090700             GO TO 420-EXIT
090800         END-IF
090900     END-PERFORM.
091000 420-EXIT.
091100     EXIT.
091200
091300******************************************************************
091400*  500 - RE-PARSE THE HOME LINE TABLE IN FULL (510), THEN APPLY  *
091500*  EVERY MERGED-2 ANSWER TO ITS MATCHING HOME ENTRY OR APPEND A  *
091600*  NEW PEAK-LESS ENTRY (520/530) - THE SAME RECONCILE/APPLY-     *
091700*  UPDATES SHAPE THE CENTER'S OLDER MASTER-FILE MAINTENANCE      *
091800*  BATCHES USED, MINUS THE REWRITE PASS SINCE HOME LIVES IN      *
091900*  MEMORY HERE.                                                  *
092000******************************************************************
092100 500-APPLY-MERGED-TO-HOME-RTN.
092200     MOVE "500-APPLY-MERGED-TO-HOME-RTN" TO PARA-NAME.
092300     PERFORM 510-BUILD-HOME-FULL-TABLE THRU 510-EXIT.
092400
092500     PERFORM VARYING WS-MG2-IDX FROM 1 BY 1
092600             UNTIL WS-MG2-IDX > WS-MG2-COUNT
092700         MOVE MG2-NAME (WS-MG2-IDX) TO WS-NORM-NAME-OUT
092800         PERFORM 525-FIND-NAME-IN-HOME-FULL THRU 525-EXIT
092900         IF WS-NAME-FOUND
093000             MOVE MG2-PRECURSORMZ (WS-MG2-IDX)
093100                          TO HE-PRECURSORMZ (WS-FOUND-IDX)
093200             MOVE MG2-PRECURSORTYPE (WS-MG2-IDX)
093300                          TO HE-PRECURSORTYPE (WS-FOUND-IDX)
093400             MOVE MG2-RETENTIONTIME (WS-MG2-IDX)
093500                          TO HE-RETENTIONTIME (WS-FOUND-IDX)
093600             MOVE MG2-IONMODE (WS-MG2-IDX)
093700                          TO HE-IONMODE (WS-FOUND-IDX)
093800             ADD 1 TO ENTRIES-UPDATED
093900         ELSE
094000             PERFORM 530-APPEND-NEW-ENTRY THRU 530-EXIT
094100         END-IF
094200     END-PERFORM.
094300 500-EXIT.
094400     EXIT.
094500
094600******************************************************************
094700*  510 - SECOND PASS OVER THE HOME LINE TABLE.  THIS TIME EVERY  *
094800*  FIELD (AND EVERY PEAK LINE) IS CAPTURED, BUILDING THE TABLE   *
094900*  700-WRITE-MERGED-LIBRARY WILL EVENTUALLY PRINT.  A REPEATED   *
095000*  NAME IN THE HOME FILE COLLAPSES TO ITS LAST OCCURRENCE.       *
095100******************************************************************
095200 510-BUILD-HOME-FULL-TABLE.
095300     MOVE "510-BUILD-HOME-FULL-TABLE" TO PARA-NAME.
095400     SET WS-HL-IDX TO 1.
095500 510-SCAN-LOOP.
095600     IF WS-HL-IDX > WS-HOME-LINE-COUNT
095700         GO TO 510-EXIT.
095800
095900     MOVE WS-HOME-LINE-TEXT (WS-HL-IDX) TO WS-LINE-TEXT.
096000     PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.
096100
096200     EVALUATE WS-CURRENT-KEY
096300         WHEN "NAME"
096400             MOVE WS-CURRENT-VALUE (1:40) TO WS-NORM-NAME-IN
096500             PERFORM 085-NORMALISE-HOME-NAME THRU 085-EXIT
096600             PERFORM 512-FIND-OR-ADD-HOME-FULL THRU 512-EXIT
096700             MOVE WS-CURRENT-VALUE (1:40) TO HE-NAME-DISPLAY (WS-HF-IDX)
096800         WHEN "PRECURSORMZ"
096900             MOVE WS-CURRENT-VALUE (1:12) TO HE-PRECURSORMZ (WS-HF-IDX)
097000         WHEN "PRECURSORTYPE"
097100             MOVE WS-CURRENT-VALUE (1:12) TO HE-PRECURSORTYPE (WS-HF-IDX)
097200         WHEN "SMILES"
097300             MOVE WS-CURRENT-VALUE (1:40) TO HE-SMILES (WS-HF-IDX)
097400         WHEN "INCHIKEY"
097500             MOVE WS-CURRENT-VALUE (1:40) TO HE-INCHIKEY (WS-HF-IDX)
097600         WHEN "FORMULA"
097700             MOVE WS-CURRENT-VALUE (1:20) TO HE-FORMULA (WS-HF-IDX)
097800         WHEN "RETENTIONTIME"
097900             MOVE WS-CURRENT-VALUE (1:12) TO HE-RETENTIONTIME (WS-HF-IDX)
098000         WHEN "CCS"
098100             MOVE WS-CURRENT-VALUE (1:12) TO HE-CCS (WS-HF-IDX)
098200         WHEN "IONMODE"
098300             MOVE WS-CURRENT-VALUE (1:10) TO HE-IONMODE (WS-HF-IDX)
098400         WHEN "COMPOUNDCLASS"
098500             MOVE WS-CURRENT-VALUE (1:20) TO HE-COMPOUNDCLASS (WS-HF-IDX)
098600         WHEN "COMMENT"
098700             MOVE WS-CURRENT-VALUE (1:70) TO HE-COMMENT (WS-HF-IDX)
098800         WHEN "NUMPEAKS"
098900             SET HE-PEAK-IDX TO ZERO
099000         WHEN "PEAKLINE"
099100             SET HE-PEAK-IDX UP BY 1
099200             IF HE-PEAK-IDX NOT > 60
099300                 MOVE WS-CURRENT-VALUE (1:80)
099400                      TO HE-PEAK-LINE-TEXT (WS-HF-IDX, HE-PEAK-IDX)
099500                 SET HE-NUM-PEAKS (WS-HF-IDX) TO HE-PEAK-IDX
099600             END-IF
099700         WHEN OTHER
099800             CONTINUE
099900     END-EVALUATE.
100000
100100     SET WS-HL-IDX UP BY 1.
100200     GO TO 510-SCAN-LOOP.
100300 510-EXIT.
100400     EXIT.
100500
100600******************************************************************
100700*  512 - FIND-OR-ADD FOR THE HOME FULL-ENTRY TABLE.  A "NAME:"   *
100800*  LINE SEEN A SECOND TIME IN THE HOME FILE REUSES THE EARLIER   *
100900*  ROW (ITS FIELDS ARE WIPED FIRST) SO THE LAST OCCURRENCE WINS, *
101000*  MATCHING THE COLLAPSE RULE USED FOR THE SUMMARY TABLES.       *
101100******************************************************************
101200 512-FIND-OR-ADD-HOME-FULL.
101300     MOVE "512-FIND-OR-ADD-HOME-FULL" TO PARA-NAME.
101400     MOVE WS-NORM-NAME-OUT TO WS-SAVE-NORM-NAME.
101500     MOVE "N" TO WS-FOUND-SW.
101600     PERFORM VARYING WS-HF-IDX FROM 1 BY 1
101700             UNTIL WS-HF-IDX > WS-HF-COUNT
101800         IF HE-NAME-KEY (WS-HF-IDX) = WS-SAVE-NORM-NAME
101900             MOVE "Y" TO WS-FOUND-SW
102000             GO TO 512-RESET-ROW
102100         END-IF
102200     END-PERFORM.
102300
102400     IF WS-HF-COUNT NOT < 600
102500         GO TO 512-EXIT.
102600     ADD 1 TO WS-HF-COUNT.
102700     SET WS-HF-IDX TO WS-HF-COUNT.
102800
102900 512-RESET-ROW.
103000     MOVE SPACES TO WS-HF-ENTRY (WS-HF-IDX).
103100     MOVE WS-SAVE-NORM-NAME TO HE-NAME-KEY (WS-HF-IDX).
103200     MOVE "N/A" TO HE-PRECURSORMZ (WS-HF-IDX).
103300     MOVE "N/A" TO HE-IONMODE (WS-HF-IDX).
103400     MOVE ZERO TO HE-NUM-PEAKS (WS-HF-IDX).
103500     SET HE-PEAK-IDX TO ZERO.
103600 512-EXIT.
103700     EXIT.
103800
103900 525-FIND-NAME-IN-HOME-FULL.
104000     MOVE "525-FIND-NAME-IN-HOME-FULL" TO PARA-NAME.
104100     MOVE "N" TO WS-FOUND-SW.
104200     PERFORM VARYING WS-HF-IDX FROM 1 BY 1
104300             UNTIL WS-HF-IDX > WS-HF-COUNT
104400         IF HE-NAME-KEY (WS-HF-IDX) = WS-NORM-NAME-OUT
104500             MOVE "Y" TO WS-FOUND-SW
104600             MOVE WS-HF-IDX TO WS-FOUND-IDX
104700             GO TO 525-EXIT
104800         END-IF
104900     END-PERFORM.
105000 525-EXIT.
105100     EXIT.
105200
105300******************************************************************
105400*  530 - A COMPOUND SEEN ONLY IN POS AND/OR NEG GETS A NEW HOME  *
105500*  ENTRY WITH JUST THE FOUR MERGED FIELDS SET AND ZERO PEAKS.    *
105600******************************************************************
105700 530-APPEND-NEW-ENTRY.
105800     MOVE "530-APPEND-NEW-ENTRY" TO PARA-NAME.
105900     IF WS-HF-COUNT NOT < 600
106000         MOVE "** HOME-FULL-TABLE IS FULL" TO ABEND-REASON
106100         GO TO 1000-ABEND-RTN.
106200
106300     ADD 1 TO WS-HF-COUNT
106400     SET WS-HF-IDX TO WS-HF-COUNT
106500     MOVE SPACES TO WS-HF-ENTRY (WS-HF-IDX)
106600     MOVE MG2-NAME (WS-MG2-IDX) TO HE-NAME-DISPLAY (WS-HF-IDX)
106700     MOVE MG2-NAME (WS-MG2-IDX) TO HE-NAME-KEY (WS-HF-IDX)
106800     MOVE MG2-PRECURSORMZ (WS-MG2-IDX) TO HE-PRECURSORMZ (WS-HF-IDX)
106900     MOVE MG2-PRECURSORTYPE (WS-MG2-IDX) TO HE-PRECURSORTYPE (WS-HF-IDX)
107000     MOVE MG2-RETENTIONTIME (WS-MG2-IDX) TO HE-RETENTIONTIME (WS-HF-IDX)
107100     MOVE MG2-IONMODE (WS-MG2-IDX) TO HE-IONMODE (WS-HF-IDX)
107200     MOVE ZERO TO HE-NUM-PEAKS (WS-HF-IDX)
107300     ADD 1 TO ENTRIES-APPENDED.
107400 530-EXIT.
107500     EXIT.
107600
107700******************************************************************
107800*  700 - WRITE THE FINAL LIBRARY, ONE BLOCK PER HOME-FULL-TABLE  *
107900*  ROW, IN THE SAME FIELD ORDER AND BLANK-LINE SEPARATION AS     *
108000*  THE SOURCE LIBRARIES.                                         *
108100******************************************************************
108200 700-WRITE-MERGED-LIBRARY.
108300     MOVE "700-WRITE-MERGED-LIBRARY" TO PARA-NAME.
108400     PERFORM VARYING WS-HF-IDX FROM 1 BY 1
108500             UNTIL WS-HF-IDX > WS-HF-COUNT
108600         PERFORM 710-WRITE-ONE-ENTRY THRU 710-EXIT
108700     END-PERFORM.
108800 700-EXIT.
108900     EXIT.
109000
109100 710-WRITE-ONE-ENTRY.
109200     MOVE "710-WRITE-ONE-ENTRY" TO PARA-NAME.
109300     STRING "NAME: " DELIMITED BY SIZE
109400            HE-NAME-DISPLAY (WS-HF-IDX) DELIMITED BY SPACE
109500            INTO MERGED-MSP-REC
109600     END-STRING.
109700     WRITE MERGED-MSP-REC.
109800
109900     STRING "PRECURSORMZ: " DELIMITED BY SIZE
110000            HE-PRECURSORMZ (WS-HF-IDX) DELIMITED BY SPACE
110100            INTO MERGED-MSP-REC
110200     END-STRING.
110300     WRITE MERGED-MSP-REC.
110400
110500     STRING "PRECURSORTYPE: " DELIMITED BY SIZE
110600            HE-PRECURSORTYPE (WS-HF-IDX) DELIMITED BY SPACE
110700            INTO MERGED-MSP-REC
110800     END-STRING.
110900     WRITE MERGED-MSP-REC.
111000
111100     STRING "SMILES: " DELIMITED BY SIZE
111200            HE-SMILES (WS-HF-IDX) DELIMITED BY SPACE
111300            INTO MERGED-MSP-REC
111400     END-STRING.
111500     WRITE MERGED-MSP-REC.
111600
111700     STRING "INCHIKEY: " DELIMITED BY SIZE
111800            HE-INCHIKEY (WS-HF-IDX) DELIMITED BY SPACE
111900            INTO MERGED-MSP-REC
112000     END-STRING.
112100     WRITE MERGED-MSP-REC.
112200
112300     STRING "FORMULA: " DELIMITED BY SIZE
112400            HE-FORMULA (WS-HF-IDX) DELIMITED BY SPACE
112500            INTO MERGED-MSP-REC
112600     END-STRING.
112700     WRITE MERGED-MSP-REC.
112800
112900     IF HE-RETENTIONTIME (WS-HF-IDX) = SPACES
113000         MOVE "RETENTIONTIME: " TO MERGED-MSP-REC
113100     ELSE
113200         STRING "RETENTIONTIME: " DELIMITED BY SIZE
113300                HE-RETENTIONTIME (WS-HF-IDX) DELIMITED BY SPACE
113400                INTO MERGED-MSP-REC
113500         END-STRING
113600     END-IF.
113700     WRITE MERGED-MSP-REC.
113800
113900     STRING "CCS: " DELIMITED BY SIZE
114000            HE-CCS (WS-HF-IDX) DELIMITED BY SPACE
114100            INTO MERGED-MSP-REC
114200     END-STRING.
114300     WRITE MERGED-MSP-REC.
114400
114500     STRING "IONMODE: " DELIMITED BY SIZE
114600            HE-IONMODE (WS-HF-IDX) DELIMITED BY SPACE
114700            INTO MERGED-MSP-REC
114800     END-STRING.
114900     WRITE MERGED-MSP-REC.
115000
115100     STRING "COMPOUNDCLASS: " DELIMITED BY SIZE
115200            HE-COMPOUNDCLASS (WS-HF-IDX) DELIMITED BY SPACE
115300            INTO MERGED-MSP-REC
115400     END-STRING.
115500     WRITE MERGED-MSP-REC.
115600
115700     STRING "Comment: " DELIMITED BY SIZE
115800            HE-COMMENT (WS-HF-IDX) DELIMITED BY SPACE
115900            INTO MERGED-MSP-REC
116000     END-STRING.
116100     WRITE MERGED-MSP-REC.
116200
116300     STRING "Num Peaks: " DELIMITED BY SIZE
116400            HE-NUM-PEAKS (WS-HF-IDX) DELIMITED BY SIZE
116500            INTO MERGED-MSP-REC
116600     END-STRING.
116700     WRITE MERGED-MSP-REC.
116800
116900     IF HE-NUM-PEAKS (WS-HF-IDX) > 0
117000         PERFORM VARYING HE-PEAK-IDX FROM 1 BY 1
117100                 UNTIL HE-PEAK-IDX > HE-NUM-PEAKS (WS-HF-IDX)
117200             MOVE HE-PEAK-LINE-TEXT (WS-HF-IDX, HE-PEAK-IDX)
117300                  TO MERGED-MSP-REC
117400             WRITE MERGED-MSP-REC
117500         END-PERFORM
117600     END-IF.
117700
117800     MOVE SPACES TO MERGED-MSP-REC.
117900     WRITE MERGED-MSP-REC.
118000     ADD 1 TO ENTRIES-WRITTEN.
118100 710-EXIT.
118200     EXIT.
118300
118400 700-CLOSE-FILES.
118500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
118600     CLOSE HOME-MSP, POS-MSP, NEG-MSP, MERGED-MSP, SYSOUT.
118700 700-CLOSE-EXIT.
118800     EXIT.
118900
119000 900-CLEANUP.
119100     MOVE "900-CLEANUP" TO PARA-NAME.
119200     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
119300     DISPLAY "** HOME ENTRIES READ **".
119400     DISPLAY HOME-ENTRIES-READ.
119500     DISPLAY "** POS ENTRIES READ **".
119600     DISPLAY POS-ENTRIES-READ.
119700     DISPLAY "** NEG ENTRIES READ **".
119800     DISPLAY NEG-ENTRIES-READ.
119900     DISPLAY "** ENTRIES UPDATED FROM POS/NEG **".
120000     DISPLAY ENTRIES-UPDATED.
120100     DISPLAY "** NEW ENTRIES APPENDED **".
120200     DISPLAY ENTRIES-APPENDED.
120300     DISPLAY "** ENTRIES WRITTEN **".
120400     DISPLAY ENTRIES-WRITTEN.
120500     DISPLAY "Data successfully written to MERGED-MSP".
120600     DISPLAY "******** NORMAL END OF JOB MSPMERGE ********".
120700 900-EXIT.
120800     EXIT.
120900
121000 1000-ABEND-RTN.
121100     MOVE ABEND-REASON TO SYSOUT-REC.
121200     WRITE SYSOUT-REC.
121300     CLOSE HOME-MSP, POS-MSP, NEG-MSP, MERGED-MSP, SYSOUT.
121400     DISPLAY "*** ABNORMAL END OF JOB - MSPMERGE ***" UPON CONSOLE.
121500     DIVIDE ZERO-VAL INTO ONE-VAL.
