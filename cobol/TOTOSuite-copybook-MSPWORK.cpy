000100******************************************************************
000200*  MSPWORK                                                       *
000300*  WORKING-STORAGE SHAPE OF ONE MSP LIBRARY ENTRY - SHARED BY    *
000400*  MSPWRITR (BUILDS ENTRIES FROM THE PEAK EXTRACT) AND MSPMERGE  *
000500*  (PARSES ENTRIES BACK OUT OF AN MSP TEXT FILE).  FIELD ORDER   *
000600*  MATCHES THE ORDER THE ENTRY IS WRITTEN IN: NAME, PRECURSORMZ, *
000700*  PRECURSORTYPE, SMILES, INCHIKEY, FORMULA, RETENTIONTIME, CCS, *
000800*  IONMODE, COMPOUNDCLASS, COMMENT, NUM PEAKS, PEAK LINES.       *
000900******************************************************************
001000 01  MSP-ENTRY-WORK.
001100     05  ME-NAME                     PIC X(40).
001200     05  ME-PRECURSORMZ-NUM          PIC 9(04)V9(05).
001300     05  ME-PRECURSORMZ-EDIT         PIC ZZZ9.99999.
001400     05  ME-PRECURSORMZ-SW           PIC X(01).
001500         88  ME-PRECURSORMZ-PRESENT  VALUE "Y".
001600         88  ME-PRECURSORMZ-MISSING  VALUE "N".
001700     05  ME-PRECURSORTYPE            PIC X(12).
001800     05  ME-PRECURSORTYPE-SW         PIC X(01).
001900         88  ME-PRECURSORTYPE-OK     VALUE "Y".
002000         88  ME-PRECURSORTYPE-BAD    VALUE "N".
002100     05  ME-FORMULA                  PIC X(20).
002200     05  ME-RETENTIONTIME-NUM        PIC 9(03)V9(02).
002300     05  ME-RETENTIONTIME-EDIT       PIC ZZ9.99.
002400     05  ME-RETENTIONTIME-SW         PIC X(01).
002500         88  ME-RETENTIONTIME-OK     VALUE "Y".
002600         88  ME-RETENTIONTIME-BAD    VALUE "N".
002700     05  ME-IONMODE                  PIC X(10).
002800     05  ME-IONMODE-SW               PIC X(01).
002900         88  ME-IONMODE-PRESENT      VALUE "Y".
003000         88  ME-IONMODE-MISSING      VALUE "N".
003100     05  ME-COMPOUNDCLASS            PIC X(20).
003200     05  ME-NUM-PEAKS                PIC 9(03).
003300     05  ME-NUM-PEAKS-R REDEFINES ME-NUM-PEAKS.
003400         10  FILLER                  PIC X(03).
003500     05  ME-FRAGMENT-TABLE OCCURS 60 TIMES
003600                            INDEXED BY ME-FRAG-IDX.
003700         10  ME-FRAG-MZ-NUM          PIC 9(04)V9(05).
003800         10  ME-FRAG-MZ-EDIT         PIC ZZZ9.99999.
003900         10  ME-FRAG-LINE-TEXT       PIC X(80).
004000     05  FILLER                      PIC X(04) VALUE SPACES.
004100
004200******************************************************************
004300*  FIXED MSP COMMENT LITERAL - NEVER CHANGES ENTRY TO ENTRY      *
004400******************************************************************
004500 01  MSP-COMMENT-LITERAL             PIC X(70) VALUE
004600     "theoretical MS2 created from the information of Orbitrap 
004700-    "Lipidomics.".
