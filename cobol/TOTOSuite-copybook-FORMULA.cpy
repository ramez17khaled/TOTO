000100******************************************************************
000200*  FORMULA                                                       *
000300*  FORMULA-INPUT-RECORD / ISOTOPE-RESULT-RECORD AND THE NATURAL  *
000400*  ISOTOPIC-ABUNDANCE CONSTANT TABLE USED BY ISOTCALC TO BUILD   *
000500*  THE M+1/M+2/M+3 PROBABILITY REPORT.                           *
000600******************************************************************
000700 01  FORMULA-INPUT-RECORD.
000800     05  FM-FORMULA                  PIC X(20).
000900     05  FILLER                      PIC X(40) VALUE SPACES.
001000
001100 01  ISOTOPE-RESULT-RECORD.
001200     05  IR-FORMULA                  PIC X(20).
001300     05  IR-PM1                      PIC 9(03)V9(04).
001400     05  IR-PM2                      PIC 9(03)V9(04).
001500     05  IR-PM3                      PIC 9(03)V9(04).
001600     05  FILLER                      PIC X(10) VALUE SPACES.
001700 01  IR-RESULT-R REDEFINES ISOTOPE-RESULT-RECORD.
001800     05  FILLER                      PIC X(20).
001900     05  IR-PM1-ALPHA                PIC X(07).
002000     05  FILLER                      PIC X(17).
002100
002200******************************************************************
002300*  ELEMENT COUNTS PULLED OUT OF THE FORMULA STRING BY            *
002400*  200-PARSE-FORMULA-RTN IN ISOTCALC.  ONLY C,H,N,O FEED THE     *
002500*  PROBABILITY MATH - OTHER ELEMENTS STILL SCAN BUT COUNT ZERO.  *
002600******************************************************************
002700 01  WS-ELEMENT-COUNTS.
002800     05  WS-COUNT-CARBON             PIC 9(03) COMP-3.
002900     05  WS-COUNT-HYDROGEN           PIC 9(03) COMP-3.
003000     05  WS-COUNT-NITROGEN           PIC 9(03) COMP-3.
003100     05  WS-COUNT-OXYGEN             PIC 9(03) COMP-3.
003200 01  WS-ELEMENT-COUNTS-R REDEFINES WS-ELEMENT-COUNTS.
003300     05  FILLER                      PIC X(08).
003400
003500******************************************************************
003600*  NATURAL ABUNDANCE CONSTANTS (FRACTIONS, NOT PERCENT) -        *
003700*  CARRIED AT 12 SIGNIFICANT DIGITS PER LAB STANDARD S-2 SO THE  *
003800*  M+2/M+3 CROSS TERMS DO NOT LOSE PRECISION BEFORE ROUNDING.    *
003900******************************************************************
004000 01  WS-ABUNDANCE-TABLE.
004100     05  WS-ABN-C13                  PIC V9(12) VALUE .010700000000.
004200     05  WS-ABN-H2                   PIC V9(12) VALUE .000156000000.
004300     05  WS-ABN-N15                  PIC V9(12) VALUE .003650000000.
004400     05  WS-ABN-O17                  PIC V9(12) VALUE .000370000000.
004500     05  WS-ABN-O18                  PIC V9(12) VALUE .002040000000.
