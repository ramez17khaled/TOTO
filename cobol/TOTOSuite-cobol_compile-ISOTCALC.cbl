000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ISOTCALC.
000400 AUTHOR. D C OKONKWO.
000500 INSTALLATION. LIPID CORE COMPUTING CTR.
000600 DATE-WRITTEN. 06/22/90.
000700 DATE-COMPILED. 06/22/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM READS A LIST OF MOLECULAR FORMULAS AND
001400*          WORKS OUT THE THEORETICAL M+1, M+2 AND M+3 ISOTOPE
001500*          PEAK PROBABILITIES FOR EACH ONE, FROM THE NATURAL
001600*          ABUNDANCE OF CARBON-13, DEUTERIUM, NITROGEN-15 AND
001700*          OXYGEN-17/18.  THE NUMBERS FEED THE BENCH'S ISOTOPE
001800*          REFERENCE TABLE USED TO CONFIRM PRECURSOR ASSIGNMENTS.
001900*
002000*          ONLY C, H, N AND O COUNT TOWARD THE MATH - A FORMULA
002100*          MAY CARRY OTHER ELEMENT SYMBOLS (S, P, CL ...) BUT
002200*          THEY SCAN AND ARE IGNORED.
002300*
002400******************************************************************
002500*CHANGE-LOG.
002600*
002700*    DATE     PROGRAMMER  REQUEST#   DESCRIPTION
002800*  --------   ----------  --------   --------------------------
002900*  06/22/90     DCO        I-0618    ORIGINAL PROGRAM.
003000*  01/30/91     DCO        I-0671    FIXED TWO-DIGIT ELEMENT
003100*                                    COUNTS - C21 WAS PARSING
003200*                                    AS C2 FOLLOWED BY A STRAY 1.
003300*  08/04/92     LMK        I-0736    RAISED ABUNDANCE CONSTANTS
003400*                                    TO 12 DIGITS PER LAB
003500*                                    STANDARD S-2 - 4-DIGIT
003600*                                    CONSTANTS WERE LOSING THE
003700*                                    M+3 CROSS TERMS TO ZERO.
003800*  03/17/94     GKN        I-0798    ADDED M+3 - PREVIOUSLY ONLY
003900*                                    M+1 AND M+2 WERE REPORTED.
004000*  11/02/95     GKN        I-0866    SPLIT THE M+3 COMPUTE INTO
004100*                                    FOUR SUB-TOTALS - ONE
004200*                                    COMPUTE STATEMENT WAS
004300*                                    UNREADABLE AND WRONG ON
004400*                                    THE FIRST TRY.
004500*  09/18/98     PQR        I-0963    Y2K - WS-DATE NOW CENTURY
004600*                                    AWARE, ACCEPT FROM DATE
004700*                                    YYYYMMDD.
004800*  02/09/00     PQR        I-0985    GUARDED AGAINST A BLANK
004900*                                    FORMULA LINE - WAS ABENDING
005000*                                    ON TRAILING BLANK LINES.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS UPPER-ALPHA  IS "A" THRU "Z"
006000     CLASS LOWER-ALPHA  IS "a" THRU "z".
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700****** ONE MOLECULAR FORMULA PER LINE FROM THE BENCH WORKLIST
006800     SELECT FORMULA-FILE
006900     ASSIGN TO UT-S-FORMFIL
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200
007300****** THREE RESULT LINES (M+1, M+2, M+3) WRITTEN PER FORMULA
007400     SELECT ISOTOPE-REPORT
007500     ASSIGN TO UT-S-ISOTRPT
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900****** RECORD READ "INTO" FORMULA-INPUT-RECORD (COPY FORMULA,
009000****** BELOW) SO THE PARSE PARAGRAPHS WORK FROM ONE COPYBOOK
009100 FD  FORMULA-FILE
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS FORMULA-FILE-REC.
009400 01  FORMULA-FILE-REC            PIC X(60).
009500
009600 FD  ISOTOPE-REPORT
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS RPT-REC.
009900 01  RPT-REC                     PIC X(80).
010000
010100 WORKING-STORAGE SECTION.
010200
010300 01  FILE-STATUS-CODES.
010400     05  IFCODE                  PIC X(2).
010500         88 CODE-READ     VALUE SPACES.
010600         88 NO-MORE-FORMULAS VALUE "10".
010700     05  OFCODE                  PIC X(2).
010800         88 CODE-WRITE    VALUE SPACES.
010900
011000****** (FORMULA-INPUT-RECORD, ISOTOPE-RESULT-RECORD, ELEMENT
011100****** COUNTS AND THE ABUNDANCE CONSTANT TABLE ARE ALL DEFINED
011200****** HERE SO THE SAME CONSTANTS SERVE EVERY CALC PARAGRAPH)
011300 COPY FORMULA.
011400
011500 01  WS-FORMULA-WORK.
011600     05  WS-FORM-TEXT            PIC X(20).
011700     05  WS-FORM-LEN             PIC 9(02) COMP.
011800     05  WS-SCAN-IDX             PIC 9(02) COMP.
011900     05  WS-ELEMENT-CHAR         PIC X(01).
012000     05  WS-DIGIT-START          PIC 9(02) COMP.
012100     05  WS-DIGIT-END            PIC 9(02) COMP.
012200     05  WS-DIGIT-LEN            PIC 9(02) COMP.
012300     05  WS-ELEMENT-NUM          PIC 9(02) COMP.
012400     05  FILLER                  PIC X(01).
012500 01  WS-DIGIT-BUFFER.
012600     05  WS-DIGIT-BUFFER-1       PIC X(01) VALUE "0".
012700     05  WS-DIGIT-BUFFER-2       PIC X(01) VALUE "0".
012800 01  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-BUFFER
012900                                 PIC 9(02).
013000
013100 01  WS-COMBO-WORK.
013200     05  WS-C2-CARBON            PIC S9(05) COMP.
013300     05  WS-C2-HYDROGEN          PIC S9(05) COMP.
013400     05  WS-C2-NITROGEN          PIC S9(05) COMP.
013500     05  WS-C2-OXYGEN            PIC S9(05) COMP.
013600     05  WS-C3-CARBON            PIC S9(07) COMP.
013700     05  WS-C3-HYDROGEN          PIC S9(07) COMP.
013800     05  WS-C3-NITROGEN          PIC S9(07) COMP.
013900     05  WS-C3-OXYGEN            PIC S9(07) COMP.
014000 01  WS-COMBO-WORK-R REDEFINES WS-COMBO-WORK.
014100     05  FILLER                  PIC X(32).
014200
014300 01  WS-PROBABILITY-SUMS.
014400     05  WS-SUM-M1               PIC S9(05)V9(12) COMP-3.
014500     05  WS-SUM-M2               PIC S9(05)V9(12) COMP-3.
014600     05  WS-SUM-M3-SAME          PIC S9(05)V9(12) COMP-3.
014700     05  WS-SUM-M3-PAIR          PIC S9(05)V9(12) COMP-3.
014800     05  WS-SUM-M3-TRIPLE        PIC S9(05)V9(12) COMP-3.
014900     05  WS-SUM-M3-O18           PIC S9(05)V9(12) COMP-3.
015000     05  WS-SUM-M3               PIC S9(05)V9(12) COMP-3.
015100     05  FILLER                  PIC X(01).
015200
015300 01  WS-REPORT-WORK.
015400     05  WS-PM-EDIT              PIC ZZ9.9999.
015500     05  FILLER                  PIC X(02).
015600
015700 77  WS-DATE                     PIC 9(08).
015800 77  WS-BLANK-LEN                PIC 9(02) COMP.
015900
016000 01  COUNTERS-AND-ACCUMULATORS.
016100     05 RECORDS-READ             PIC S9(07) COMP.
016200     05 RESULTS-WRITTEN          PIC S9(07) COMP.
016300     05 FILLER                   PIC X(01).
016400
016500 COPY ABENDREC.
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000             UNTIL NO-MORE-FORMULAS.
017100     PERFORM 900-CLEANUP THRU 900-EXIT.
017200     MOVE ZERO TO RETURN-CODE.
017300     GOBACK.
017400
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     DISPLAY "******** BEGIN JOB ISOTCALC ********".
017800     ACCEPT  WS-DATE FROM DATE.
017900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018000     OPEN INPUT FORMULA-FILE.
018100     OPEN OUTPUT ISOTOPE-REPORT, SYSOUT.
018200     READ FORMULA-FILE INTO FORMULA-INPUT-RECORD
018300         AT END
018400         MOVE "10" TO IFCODE
018500     END-READ.
018600 000-EXIT.
018700     EXIT.
018800
018900 100-MAINLINE.
019000     MOVE "100-MAINLINE" TO PARA-NAME.
019100     ADD +1 TO RECORDS-READ.
019200     IF FM-FORMULA NOT = SPACES
019300         PERFORM 200-PARSE-FORMULA-RTN THRU 200-EXIT
019400         PERFORM 300-COMPUTE-M1 THRU 300-EXIT
019500         PERFORM 400-COMPUTE-M2 THRU 400-EXIT
019600         PERFORM 500-COMPUTE-M3 THRU 500-EXIT
019700         PERFORM 600-WRITE-ISOTOPE-REPORT THRU 600-EXIT.
019800     READ FORMULA-FILE INTO FORMULA-INPUT-RECORD
019900         AT END
020000         MOVE "10" TO IFCODE
020100     END-READ.
020200 100-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600*  SCAN THE FORMULA LEFT TO RIGHT.  EACH UPPER-CASE LETTER NOT   *
020700*  FOLLOWED BY A LOWER-CASE LETTER STARTS A NEW ELEMENT SYMBOL - *
020800*  THE DIGITS (IF ANY) THAT FOLLOW ARE ITS COUNT.  A MISSING     *
020900*  COUNT MEANS 1.  ONLY C, H, N, O ARE ACCUMULATED.              *
021000******************************************************************
021100 200-PARSE-FORMULA-RTN.
021200     MOVE "200-PARSE-FORMULA-RTN" TO PARA-NAME.
021300     MOVE SPACES TO WS-FORM-TEXT.
021400     MOVE FM-FORMULA TO WS-FORM-TEXT.
021500     MOVE ZERO TO WS-FORM-LEN.
021600     INSPECT WS-FORM-TEXT
021700             TALLYING WS-FORM-LEN FOR CHARACTERS BEFORE SPACE.
021800     INITIALIZE WS-ELEMENT-COUNTS.
021900
022000     PERFORM 225-SCAN-NEXT-ELEMENT THRU 225-EXIT
022100             VARYING WS-SCAN-IDX FROM 1 BY 1
022200             UNTIL WS-SCAN-IDX > WS-FORM-LEN.
022300 200-EXIT.
022400     EXIT.
022500
022600 225-SCAN-NEXT-ELEMENT.
022700     MOVE WS-FORM-TEXT (WS-SCAN-IDX : 1) TO WS-ELEMENT-CHAR.
022800     IF WS-ELEMENT-CHAR IS UPPER-ALPHA
022900         PERFORM 230-SCAN-DIGITS THRU 230-EXIT
023000         PERFORM 250-ACCUMULATE-ELEMENT-COUNT THRU 250-EXIT
023100         IF WS-DIGIT-LEN > ZERO
023200             ADD WS-DIGIT-LEN TO WS-SCAN-IDX
023300         END-IF
023400     END-IF.
023500 225-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900*  FIND THE RUN OF DIGIT CHARACTERS (AT MOST TWO) THAT FOLLOWS   *
024000*  THE ELEMENT LETTER AT WS-SCAN-IDX.                            *
024100******************************************************************
024200 230-SCAN-DIGITS.
024300     MOVE ZERO TO WS-DIGIT-LEN.
024400     MOVE "0" TO WS-DIGIT-BUFFER-1.
024500     MOVE "0" TO WS-DIGIT-BUFFER-2.
024600     SET WS-DIGIT-START TO WS-SCAN-IDX.
024700     ADD 1 TO WS-DIGIT-START.
024800     IF WS-DIGIT-START > WS-FORM-LEN
024900         GO TO 230-EXIT.
025000     IF WS-FORM-TEXT (WS-DIGIT-START : 1) IS NOT NUMERIC
025100         GO TO 230-EXIT.
025200     MOVE WS-FORM-TEXT (WS-DIGIT-START : 1) TO WS-DIGIT-BUFFER-2.
025300     MOVE 1 TO WS-DIGIT-LEN.
025400     SET WS-DIGIT-END TO WS-DIGIT-START.
025500     ADD 1 TO WS-DIGIT-END.
025600     IF WS-DIGIT-END > WS-FORM-LEN
025700         GO TO 230-EXIT.
025800     IF WS-FORM-TEXT (WS-DIGIT-END : 1) IS NOT NUMERIC
025900         GO TO 230-EXIT.
026000     MOVE WS-DIGIT-BUFFER-2 TO WS-DIGIT-BUFFER-1.
026100     MOVE WS-FORM-TEXT (WS-DIGIT-END : 1) TO WS-DIGIT-BUFFER-2.
026200     MOVE 2 TO WS-DIGIT-LEN.
026300 230-EXIT.
026400     EXIT.
026500
026600 250-ACCUMULATE-ELEMENT-COUNT.
026700     IF WS-DIGIT-LEN = ZERO
026800         MOVE 1 TO WS-ELEMENT-NUM
026900     ELSE
027000         MOVE WS-DIGIT-NUMERIC TO WS-ELEMENT-NUM.
027100     EVALUATE WS-ELEMENT-CHAR
027200         WHEN "C"
027300             ADD WS-ELEMENT-NUM TO WS-COUNT-CARBON
027400         WHEN "H"
027500             ADD WS-ELEMENT-NUM TO WS-COUNT-HYDROGEN
027600         WHEN "N"
027700             ADD WS-ELEMENT-NUM TO WS-COUNT-NITROGEN
027800         WHEN "O"
027900             ADD WS-ELEMENT-NUM TO WS-COUNT-OXYGEN
028000         WHEN OTHER
028100             CONTINUE
028200     END-EVALUATE.
028300 250-EXIT.
028400     EXIT.
028500
028600******************************************************************
028700*  P(M+1) = x.P-C13 + y.P-H2 + w.P-N15 + z.P-O17                 *
028800******************************************************************
028900 300-COMPUTE-M1.
029000     MOVE "300-COMPUTE-M1" TO PARA-NAME.
029100     COMPUTE WS-SUM-M1 ROUNDED =
029200             WS-COUNT-CARBON   * WS-ABN-C13
029300           + WS-COUNT-HYDROGEN * WS-ABN-H2
029400           + WS-COUNT-NITROGEN * WS-ABN-N15
029500           + WS-COUNT-OXYGEN   * WS-ABN-O17.
029600 300-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000*  P(M+2) = TWO-OF-A-KIND HEAVIES + TWO-DIFFERENT HEAVIES +      *
030100*           ONE OXYGEN-18.                                      *
030200******************************************************************
030300 400-COMPUTE-M2.
030400     MOVE "400-COMPUTE-M2" TO PARA-NAME.
030500     COMPUTE WS-C2-CARBON =
030600             WS-COUNT-CARBON * (WS-COUNT-CARBON - 1) / 2.
030700     COMPUTE WS-C2-HYDROGEN =
030800             WS-COUNT-HYDROGEN * (WS-COUNT-HYDROGEN - 1) / 2.
030900     COMPUTE WS-C2-NITROGEN =
031000             WS-COUNT-NITROGEN * (WS-COUNT-NITROGEN - 1) / 2.
031100     COMPUTE WS-C2-OXYGEN =
031200             WS-COUNT-OXYGEN * (WS-COUNT-OXYGEN - 1) / 2.
031300
031400     COMPUTE WS-SUM-M2 ROUNDED =
031500             WS-C2-CARBON   * WS-ABN-C13  * WS-ABN-C13
031600           + WS-C2-HYDROGEN * WS-ABN-H2   * WS-ABN-H2
031700           + WS-C2-NITROGEN * WS-ABN-N15  * WS-ABN-N15
031800           + WS-C2-OXYGEN   * WS-ABN-O17  * WS-ABN-O17
031900           + WS-COUNT-CARBON   * WS-COUNT-HYDROGEN
032000                               * WS-ABN-C13 * WS-ABN-H2
032100           + WS-COUNT-CARBON   * WS-COUNT-NITROGEN
032200                               * WS-ABN-C13 * WS-ABN-N15
032300           + WS-COUNT-CARBON   * WS-COUNT-OXYGEN
032400                               * WS-ABN-C13 * WS-ABN-O17
032500           + WS-COUNT-HYDROGEN * WS-COUNT-NITROGEN
032600                               * WS-ABN-H2  * WS-ABN-N15
032700           + WS-COUNT-HYDROGEN * WS-COUNT-OXYGEN
032800                               * WS-ABN-H2  * WS-ABN-O17
032900           + WS-COUNT-NITROGEN * WS-COUNT-OXYGEN
033000                               * WS-ABN-N15 * WS-ABN-O17
033100           + WS-COUNT-OXYGEN   * WS-ABN-O18.
033200 400-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600*  P(M+3) IS BUILT FROM FOUR SUB-TOTALS SO EACH PIECE OF THE     *
033700*  MATH CAN BE CHECKED ON ITS OWN - SEE CHANGE-LOG 11/02/95.     *
033800******************************************************************
033900 500-COMPUTE-M3.
034000     MOVE "500-COMPUTE-M3" TO PARA-NAME.
034100     COMPUTE WS-C3-CARBON =
034200         WS-COUNT-CARBON * (WS-COUNT-CARBON - 1)
034300                          * (WS-COUNT-CARBON - 2) / 6.
034400     COMPUTE WS-C3-HYDROGEN =
034500         WS-COUNT-HYDROGEN * (WS-COUNT-HYDROGEN - 1)
034600                            * (WS-COUNT-HYDROGEN - 2) / 6.
034700     COMPUTE WS-C3-NITROGEN =
034800         WS-COUNT-NITROGEN * (WS-COUNT-NITROGEN - 1)
034900                            * (WS-COUNT-NITROGEN - 2) / 6.
035000     COMPUTE WS-C3-OXYGEN =
035100         WS-COUNT-OXYGEN * (WS-COUNT-OXYGEN - 1)
035200                          * (WS-COUNT-OXYGEN - 2) / 6.
035300
035400     PERFORM 510-COMPUTE-M3-SAME THRU 510-EXIT.
035500     PERFORM 520-COMPUTE-M3-PAIR THRU 520-EXIT.
035600     PERFORM 530-COMPUTE-M3-TRIPLE THRU 530-EXIT.
035700     PERFORM 540-COMPUTE-M3-O18 THRU 540-EXIT.
035800
035900     COMPUTE WS-SUM-M3 ROUNDED =
036000             WS-SUM-M3-SAME + WS-SUM-M3-PAIR
036100           + WS-SUM-M3-TRIPLE + WS-SUM-M3-O18.
036200 500-EXIT.
036300     EXIT.
036400
036500****** THREE-OF-A-KIND HEAVIES
036600 510-COMPUTE-M3-SAME.
036700     COMPUTE WS-SUM-M3-SAME ROUNDED =
036800             WS-C3-CARBON   * WS-ABN-C13  * WS-ABN-C13  * WS-ABN-C13
036900           + WS-C3-HYDROGEN * WS-ABN-H2   * WS-ABN-H2   * WS-ABN-H2
037000           + WS-C3-NITROGEN * WS-ABN-N15  * WS-ABN-N15  * WS-ABN-N15
037100           + WS-C3-OXYGEN   * WS-ABN-O17  * WS-ABN-O17  * WS-ABN-O17.
037200 510-EXIT.
037300     EXIT.
037400
037500****** TWO OF ONE ELEMENT PLUS ONE OF ANOTHER - ALL 12 ORDERED
037600****** PAIRS OVER {C,H,N,O}
037700 520-COMPUTE-M3-PAIR.
037800     COMPUTE WS-SUM-M3-PAIR ROUNDED =
037900             WS-C2-CARBON * WS-ABN-C13 * WS-ABN-C13
038000                          * WS-COUNT-HYDROGEN * WS-ABN-H2
038100           + WS-C2-CARBON * WS-ABN-C13 * WS-ABN-C13
038200                          * WS-COUNT-NITROGEN * WS-ABN-N15
038300           + WS-C2-CARBON * WS-ABN-C13 * WS-ABN-C13
038400                          * WS-COUNT-OXYGEN   * WS-ABN-O17
038500           + WS-C2-HYDROGEN * WS-ABN-H2 * WS-ABN-H2
038600                          * WS-COUNT-CARBON   * WS-ABN-C13
038700           + WS-C2-HYDROGEN * WS-ABN-H2 * WS-ABN-H2
038800                          * WS-COUNT-NITROGEN * WS-ABN-N15
038900           + WS-C2-HYDROGEN * WS-ABN-H2 * WS-ABN-H2
039000                          * WS-COUNT-OXYGEN   * WS-ABN-O17
039100           + WS-C2-NITROGEN * WS-ABN-N15 * WS-ABN-N15
039200                          * WS-COUNT-CARBON   * WS-ABN-C13
039300           + WS-C2-NITROGEN * WS-ABN-N15 * WS-ABN-N15
039400                          * WS-COUNT-HYDROGEN * WS-ABN-H2
039500           + WS-C2-NITROGEN * WS-ABN-N15 * WS-ABN-N15
039600                          * WS-COUNT-OXYGEN   * WS-ABN-O17
039700           + WS-C2-OXYGEN * WS-ABN-O17 * WS-ABN-O17
039800                          * WS-COUNT-CARBON   * WS-ABN-C13
039900           + WS-C2-OXYGEN * WS-ABN-O17 * WS-ABN-O17
040000                          * WS-COUNT-HYDROGEN * WS-ABN-H2
040100           + WS-C2-OXYGEN * WS-ABN-O17 * WS-ABN-O17
040200                          * WS-COUNT-NITROGEN * WS-ABN-N15.
040300 520-EXIT.
040400     EXIT.
040500
040600****** ONE EACH OF THREE DISTINCT HEAVIES
040700 530-COMPUTE-M3-TRIPLE.
040800     COMPUTE WS-SUM-M3-TRIPLE ROUNDED =
040900             WS-COUNT-CARBON * WS-COUNT-HYDROGEN * WS-COUNT-NITROGEN
041000                             * WS-ABN-C13 * WS-ABN-H2 * WS-ABN-N15
041100           + WS-COUNT-CARBON * WS-COUNT-HYDROGEN * WS-COUNT-OXYGEN
041200                             * WS-ABN-C13 * WS-ABN-H2 * WS-ABN-O17
041300           + WS-COUNT-CARBON * WS-COUNT-NITROGEN * WS-COUNT-OXYGEN
041400                             * WS-ABN-C13 * WS-ABN-N15 * WS-ABN-O17
041500           + WS-COUNT-HYDROGEN * WS-COUNT-NITROGEN * WS-COUNT-OXYGEN
041600                             * WS-ABN-H2 * WS-ABN-N15 * WS-ABN-O17.
041700 530-EXIT.
041800     EXIT.
041900
042000****** ONE OXYGEN-18 PLUS ONE OTHER HEAVY, OR OXYGEN-17 WITH
042100****** OXYGEN-18
042200 540-COMPUTE-M3-O18.
042300     COMPUTE WS-SUM-M3-O18 ROUNDED =
042400             WS-COUNT-CARBON   * WS-COUNT-OXYGEN
042500                               * WS-ABN-C13 * WS-ABN-O18
042600           + WS-COUNT-HYDROGEN * WS-COUNT-OXYGEN
042700                               * WS-ABN-H2  * WS-ABN-O18
042800           + WS-COUNT-NITROGEN * WS-COUNT-OXYGEN
042900                               * WS-ABN-N15 * WS-ABN-O18
043000           + WS-C2-OXYGEN * WS-ABN-O17 * WS-ABN-O18.
043100 540-EXIT.
043200     EXIT.
043300
043400 600-WRITE-ISOTOPE-REPORT.
043500     MOVE "600-WRITE-ISOTOPE-REPORT" TO PARA-NAME.
043600     MOVE FM-FORMULA TO IR-FORMULA.
043700     COMPUTE IR-PM1 ROUNDED = WS-SUM-M1 * 100.
043800     COMPUTE IR-PM2 ROUNDED = WS-SUM-M2 * 100.
043900     COMPUTE IR-PM3 ROUNDED = WS-SUM-M3 * 100.
044000
044100     MOVE IR-PM1 TO WS-PM-EDIT.
044200     MOVE SPACES TO RPT-REC.
044300     STRING "The probability of M+1 for " DELIMITED BY SIZE
044400            FM-FORMULA        DELIMITED BY SPACE
044500            " is: "           DELIMITED BY SIZE
044600            WS-PM-EDIT        DELIMITED BY SIZE
044700       INTO RPT-REC.
044800     WRITE RPT-REC.
044900     ADD +1 TO RESULTS-WRITTEN.
045000
045100     MOVE IR-PM2 TO WS-PM-EDIT.
045200     MOVE SPACES TO RPT-REC.
045300     STRING "The probability of M+2 for " DELIMITED BY SIZE
045400            FM-FORMULA        DELIMITED BY SPACE
045500            " is: "           DELIMITED BY SIZE
045600            WS-PM-EDIT        DELIMITED BY SIZE
045700       INTO RPT-REC.
045800     WRITE RPT-REC.
045900     ADD +1 TO RESULTS-WRITTEN.
046000
046100     MOVE IR-PM3 TO WS-PM-EDIT.
046200     MOVE SPACES TO RPT-REC.
046300     STRING "The probability of M+3 for " DELIMITED BY SIZE
046400            FM-FORMULA        DELIMITED BY SPACE
046500            " is: "           DELIMITED BY SIZE
046600            WS-PM-EDIT        DELIMITED BY SIZE
046700       INTO RPT-REC.
046800     WRITE RPT-REC.
046900     ADD +1 TO RESULTS-WRITTEN.
047000 600-EXIT.
047100     EXIT.
047200
047300 700-CLOSE-FILES.
047400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
047500     CLOSE FORMULA-FILE, ISOTOPE-REPORT, SYSOUT.
047600 700-EXIT.
047700     EXIT.
047800
047900 900-CLEANUP.
048000     MOVE "900-CLEANUP" TO PARA-NAME.
048100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
048200     DISPLAY "** FORMULAS READ **".
048300     DISPLAY RECORDS-READ.
048400     DISPLAY "** RESULT LINES WRITTEN **".
048500     DISPLAY RESULTS-WRITTEN.
048600     DISPLAY "Data successfully written to ISOTOPE-REPORT".
048700     DISPLAY "******** NORMAL END OF JOB ISOTCALC ********".
048800 900-EXIT.
048900     EXIT.
049000
049100 1000-ABEND-RTN.
049200     MOVE ABEND-REASON TO SYSOUT-REC.
049300     WRITE SYSOUT-REC.
049400     CLOSE FORMULA-FILE, ISOTOPE-REPORT, SYSOUT.
049500     DISPLAY "*** ABNORMAL END OF JOB - ISOTCALC ***" UPON CONSOLE.
049600     DIVIDE ZERO-VAL INTO ONE-VAL.
