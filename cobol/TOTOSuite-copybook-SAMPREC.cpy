000100******************************************************************
000200*  SAMPREC                                                       *
000300*  SAMPLE-RECORD LAYOUTS FOR RUNORDER - THE INPUT SAMPLE TABLE,  *
000400*  THE SHUFFLED/RECOVERED OUTPUT (ORDER + PAYLOAD) AND THE       *
000500*  SIDECAR ORDER-MAP (ORIGINAL INDEX + PAYLOAD).                 *
000600******************************************************************
000700 01  SAMPLE-INPUT-REC.
000800     05  SA-DATA                     PIC X(80).
000900     05  FILLER                      PIC X(04) VALUE SPACES.
001000
001100 01  SAMPLE-OUTPUT-REC.
001200     05  SA-ORDER                    PIC 9(04).
001300     05  SA-ORDER-R REDEFINES SA-ORDER.
001400         10  FILLER                  PIC X(04).
001500     05  SA-DATA                     PIC X(80).
001600     05  FILLER                      PIC X(04) VALUE SPACES.
001700
001800 01  ORDER-MAP-REC.
001900     05  SA-ORIG-IDX                 PIC 9(04).
002000     05  SA-DATA                     PIC X(80).
002100     05  FILLER                      PIC X(04) VALUE SPACES.
002200
002300******************************************************************
002400*  IN-MEMORY SAMPLE TABLE - LOADED ONCE BY 050-LOAD-SAMPLE-TABLE *
002500*  AND SHUFFLED OR RECOVERED IN PLACE.  SIZED FOR A FULL RUN     *
002600*  PLATE - THE LAB HAS NEVER RUN MORE THAN 9999 SAMPLES.         *
002700******************************************************************
002800 01  WS-SAMPLE-TABLE.
002900     05  WS-SAMPLE-ENTRY OCCURS 9999 TIMES
003000                          INDEXED BY WS-SAMPLE-IDX.
003100         10  WS-SAMPLE-ORIG-IDX      PIC 9(04).
003200         10  WS-SAMPLE-DATA          PIC X(80).
003300         10  FILLER                  PIC X(04).
