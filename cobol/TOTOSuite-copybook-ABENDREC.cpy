000100******************************************************************
000200*  ABENDREC                                                      *
000300*  STANDARD JOB-ABEND DIAGNOSTIC RECORD FOR THE TOTO SUITE.      *
000400*  WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY TOTO BATCH JOB   *
000500*  WHEN A FATAL CONDITION IS DETECTED.  RECORD LENGTH MUST MATCH *
000600*  SYSOUT-REC IN THE CALLING PROGRAM (130 BYTES).                *
000700*                                                                *
000800*  ORIGIN:  CARRIED FORWARD FROM THE CENTER'S OLDER BATCH-JOB    *
000900*           ABEND COPYBOOK - REBUILT FROM ITS CALL PATTERN WHEN  *
001000*           THE SPECTRAL LAB SUITE WAS SPUN UP, GC 11/03/91.     *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                   PIC X(32).
001400     05  PARA-NAME-R REDEFINES PARA-NAME.
001500         10  PARA-MODULE-ID          PIC X(08).
001600         10  PARA-SUFFIX             PIC X(24).
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001800     05  ABEND-REASON                PIC X(40).
001900     05  FILLER                      PIC X(02) VALUE SPACES.
002000     05  EXPECTED-VAL                PIC X(20).
002100     05  EXPECTED-VAL-R REDEFINES EXPECTED-VAL.
002200         10  EXPECTED-VAL-NUM        PIC 9(09).
002300         10  FILLER                  PIC X(11).
002400     05  FILLER                      PIC X(02) VALUE SPACES.
002500     05  ACTUAL-VAL                  PIC X(20).
002600     05  ACTUAL-VAL-R REDEFINES ACTUAL-VAL.
002700         10  ACTUAL-VAL-NUM          PIC 9(09).
002800         10  FILLER                  PIC X(11).
002900     05  FILLER                      PIC X(12) VALUE SPACES.
003000
003100******************************************************************
003200*  FORCED-ABEND CONSTANTS - 1000-ABEND-RTN DIVIDES BY ZERO-VAL   *
003300*  TO GET A CLEAN SYSTEM ABEND CODE INTO THE JOB LOG.            *
003400******************************************************************
003500 77  ZERO-VAL                        PIC 9(01) VALUE 0.
003600 77  ONE-VAL                         PIC 9(01) VALUE 1.
