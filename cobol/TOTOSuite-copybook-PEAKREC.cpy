000100******************************************************************
000200*  PEAKREC                                                       *
000300*  PEAK-INPUT-RECORD - ONE ROW PER PEAK, MAIN OR FRAGMENT,       *
000400*  FROM THE LAB'S COMPOUND/PEAK EXTRACT.  FIXED LENGTH 126.      *
000500*  A ROW IS A FRAGMENT OF ITS COMPOUND WHEN PK-PEAK-LABEL        *
000600*  CONTAINS THE LETTER 'F' ANYWHERE - SEE 070-CLASSIFY-PEAK-ROWS *
000700*  IN MSPWRITR.                                                  *
000800******************************************************************
000900 01  PEAK-INPUT-RECORD.
001000     05  PK-COMPOUND                 PIC X(40).
001100     05  PK-PEAK-LABEL               PIC X(10).
001200     05  PK-MZ-EXPECTED              PIC 9(04)V9(05).
001300     05  PK-MZ-EXPECTED-R REDEFINES PK-MZ-EXPECTED.
001400         10  PK-MZ-EXP-WHOLE         PIC 9(04).
001500         10  PK-MZ-EXP-DECML         PIC 9(05).
001600     05  PK-FORMULA                  PIC X(20).
001700     05  PK-RT                       PIC 9(03)V9(02).
001800     05  PK-RT-R REDEFINES PK-RT.
001900         10  PK-RT-WHOLE             PIC 9(03).
002000         10  PK-RT-DECML             PIC 9(02).
002100     05  PK-CHARGE                   PIC X(10).
002200     05  PK-FAMILY                   PIC X(20).
002300     05  PK-ADDUCT                   PIC X(12).
