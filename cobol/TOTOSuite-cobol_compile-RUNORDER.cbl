000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RUNORDER.
000400 AUTHOR. L M KOWALCZYK.
000500 INSTALLATION. LIPID CORE COMPUTING CTR.
000600 DATE-WRITTEN. 08/15/94.
000700 DATE-COMPILED. 08/15/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM RANDOMISES THE ROW ORDER OF A SAMPLE PLATE
001400*          BEFORE IT GOES TO THE BENCH, SO THE ANALYST RUNNING THE
001500*          INSTRUMENT CANNOT SEE THE TRUE SAMPLE ORDER AND CANNOT
001600*          INTRODUCE OPERATOR BIAS BY POSITION.  A SIDECAR ORDER
001700*          MAP IS WRITTEN ALONGSIDE THE SHUFFLED PLATE SO RESULTS
001800*          CAN BE PUT BACK INTO THE ORIGINAL SAMPLE ORDER ONCE THE
001900*          RUN IS SCORED.  ONE UPSI SWITCH PICKS THE MODE -
002000*          UPSI-0 OFF SHUFFLES, UPSI-0 ON RECOVERS.
002100*
002200*          RUN JCL SETS THE SWITCH, E.G. //RUNOPT EXEC PGM=
002300*          RUNORDER,PARM='/UPSI=1' FOR A RECOVER STEP.
002400*
002500******************************************************************
002600*CHANGE-LOG.
002700*
002800*    DATE     PROGRAMMER  REQUEST#   DESCRIPTION
002900*  --------   ----------  --------   --------------------------
003000*  08/15/94     LMK        I-0912    ORIGINAL PROGRAM - SHUFFLE
003100*                                    MODE ONLY, LCG SEEDED FROM
003200*                                    TIME OF DAY.
003300*  03/02/95     LMK        I-0929    ADDED RECOVER MODE AND THE
003400*                                    ORDER-MAP SIDECAR FILE.
003500*  07/19/96     RAP        I-0958    SAMPLE TABLE RAISED TO 9999
003600*                                    ROWS - A FULL 96-WELL BATCH
003700*                                    OF PLATES OVERRAN THE OLD
003800*                                    2000-ROW LIMIT.
003900*  10/02/98     PQR        I-1040    Y2K - WS-DATE WIDENED TO AN
004000*                                    8-BYTE CENTURY-AWARE FIELD.
004100*  05/11/00     DCO        I-1061    GUARD AGAINST A RECOVER STEP
004200*                                    BEING RUN AGAINST AN ORDER
004300*                                    MAP SHORTER THAN THE PLATE -
004400*                                    JOB NOW ABENDS INSTEAD OF
004500*                                    READING GARBAGE.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 IS WS-RUN-MODE-SWITCH ON STATUS IS RECOVER-RUN
005600                                  OFF STATUS IS SHUFFLE-RUN.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100         ASSIGN TO UT-S-SYSOUT
006200         ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT SAMPLE-FILE
006500         ASSIGN TO UT-S-SAMPIN
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS SFCODE.
006800
006900     SELECT SHUFFLED-FILE
007000         ASSIGN TO UT-S-SHUFOUT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS HFCODE.
007300
007400     SELECT ORDER-MAP-FILE
007500         ASSIGN TO UT-S-ORDRMAP
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS OFCODE.
007800
007900     SELECT RECOVERED-FILE
008000         ASSIGN TO UT-S-RECVOUT
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS RFCODE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 130 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(130).
009300
009400****** INPUT SAMPLE PLATE - SHUFFLE MODE ONLY.  ONE ROW PER
009500****** SAMPLE, PAYLOAD CARRIED THROUGH BYTE-FOR-BYTE.
009600 FD  SAMPLE-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 84 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SAMPLE-FILE-REC.
010200 01  SAMPLE-FILE-REC             PIC X(84).
010300
010400****** SHUFFLED PLATE - WRITTEN BY SHUFFLE MODE, READ BACK AS
010500****** THE "CURRENT" TABLE BY RECOVER MODE.
010600 FD  SHUFFLED-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 88 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SHUFFLED-FILE-REC.
011200 01  SHUFFLED-FILE-REC           PIC X(88).
011300
011400****** SIDECAR ORDER MAP - ORIGINAL INDEX PAIRED WITH THE ROW'S
011500****** ORIGINAL PAYLOAD.  WRITTEN IN ORIGINAL ORDER BY SHUFFLE
011600****** MODE BEFORE THE TABLE IS PERMUTED, READ BACK IN THE SAME
011700****** ORDER BY RECOVER MODE.
011800 FD  ORDER-MAP-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 88 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS ORDER-MAP-FILE-REC.
012400 01  ORDER-MAP-FILE-REC          PIC X(88).
012500
012600****** RECOVERED PLATE - RECOVER MODE ONLY.
012700 FD  RECOVERED-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 88 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS RECOVERED-FILE-REC.
013300 01  RECOVERED-FILE-REC          PIC X(88).
013400
013500 WORKING-STORAGE SECTION.
013600
013700 01  FILE-STATUS-CODES.
013800     05  SFCODE                  PIC X(02).
013900         88 SCODE-READ           VALUE SPACES.
014000         88 NO-MORE-SAMPLES      VALUE "10".
014100     05  HFCODE                  PIC X(02).
014200         88 HCODE-READ           VALUE SPACES.
014300         88 NO-MORE-SHUFFLED     VALUE "10".
014400     05  OFCODE                  PIC X(02).
014500         88 OCODE-READ           VALUE SPACES.
014600         88 OCODE-WRITE          VALUE SPACES.
014700     05  RFCODE                  PIC X(02).
014800         88 RCODE-WRITE          VALUE SPACES.
014900
015000 COPY SAMPREC.
015100
015200******************************************************************
015300*  WS-MAP-TABLE - RECOVER MODE'S IN-CORE COPY OF THE ORDER MAP,
015400*  LOADED POSITIONALLY (ROW 1 OF THE FILE IS ORIGINAL ROW 0, ROW
015500*  2 IS ORIGINAL ROW 1, AND SO ON) SO A SHUFFLED ROW SEEN AT
015600*  SEQUENCE POSITION i PAIRS WITH WS-MAP-TABLE ENTRY i+1 WITH NO
015700*  SEARCH NEEDED - SEE 650-RECOVER-ROWS.
015800******************************************************************
015900 01  WS-MAP-TABLE.
016000     05  WS-MAP-ENTRY OCCURS 9999 TIMES INDEXED BY WS-MAP-IDX.
016100         10  WS-MAP-ORIG-IDX     PIC 9(04).
016200         10  WS-MAP-DATA         PIC X(80).
016300         10  FILLER              PIC X(04).
016400 77  WS-MAP-COUNT                PIC 9(04) COMP.
016500
016600******************************************************************
016700*  WS-SWAP-HOLD - ONE-ROW SCRATCH FOR THE FISHER-YATES SWAP IN
016800*  160-SHUFFLE-TABLE.  SAME SHAPE AS WS-SAMPLE-ENTRY SO A GROUP
016900*  MOVE CAN PICK UP ALL THREE SUBORDINATE FIELDS AT ONCE.
017000******************************************************************
017100 01  WS-SWAP-HOLD.
017200     05  WS-SWAP-ORIG-IDX        PIC 9(04).
017300     05  WS-SWAP-DATA            PIC X(80).
017400     05  FILLER                  PIC X(04).
017500
017600******************************************************************
017700*  WS-LCG-WORK - HAND-ROLLED LINEAR CONGRUENTIAL GENERATOR USED
017800*  BY 160-SHUFFLE-TABLE TO PICK THE SWAP PARTNER FOR EACH ROW.
017900*  SEEDED FROM TIME-OF-DAY SO TWO RUNS AGAINST THE SAME PLATE
018000*  DO NOT SHUFFLE THE SAME WAY TWICE.  MODULUS 65536, MULTIPLIER
018100*  75, INCREMENT 74 - THE OLD "MINIMAL STANDARD" 16-BIT GENERATOR
018200*  - KEEPS EVERY INTERMEDIATE PRODUCT WELL INSIDE A COMP FULLWORD.
018300******************************************************************
018400 01  WS-LCG-WORK.
018500     05  WS-LCG-SEED             PIC 9(05) COMP.
018600     05  WS-LCG-PRODUCT          PIC 9(09) COMP.
018700     05  WS-LCG-QUOT             PIC 9(05) COMP.
018800     05  WS-TIME-SEED            PIC 9(08).
018900     05  FILLER                  PIC X(04).
019000
019100 77  WS-SHUF-K                   PIC 9(04) COMP.
019200 77  WS-RAND-IDX                 PIC 9(04) COMP.
019300 77  WS-SAMPLE-COUNT             PIC 9(04) COMP.
019400 77  WS-DATE                     PIC 9(08).
019500
019600 01  COUNTERS-AND-ACCUMULATORS.
019700     05 RECORDS-READ             PIC S9(07) COMP.
019800     05 ENTRIES-MAPPED           PIC S9(07) COMP.
019900     05 ENTRIES-WRITTEN          PIC S9(07) COMP.
020000     05 FILLER                   PIC X(04).
020100
020200 COPY ABENDREC.
020300
020400 PROCEDURE DIVISION.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600
020700     IF SHUFFLE-RUN
020800         PERFORM 100-SHUFFLE-MODE-RTN THRU 100-EXIT
020900     ELSE
021000         PERFORM 600-RECOVER-MODE-RTN THRU 600-EXIT
021100     END-IF.
021200
021300     PERFORM 900-CLEANUP THRU 900-EXIT.
021400     MOVE ZERO TO RETURN-CODE.
021500     GOBACK.
021600
021700 000-HOUSEKEEPING.
021800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021900     DISPLAY "******** BEGIN JOB RUNORDER ********".
022000     ACCEPT  WS-DATE FROM DATE.
022100     ACCEPT  WS-TIME-SEED FROM TIME.
022200     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-SAMPLE-TABLE,
022300                WS-MAP-TABLE.
022400     MOVE ZERO TO WS-SAMPLE-COUNT, WS-MAP-COUNT.
022500     OPEN OUTPUT SYSOUT.
022600
022700     IF SHUFFLE-RUN
022800         DISPLAY "** MODE: SHUFFLE **"
022900         OPEN INPUT  SAMPLE-FILE
023000         OPEN OUTPUT SHUFFLED-FILE, ORDER-MAP-FILE
023100     ELSE
023200         DISPLAY "** MODE: RECOVER **"
023300         OPEN INPUT  SHUFFLED-FILE, ORDER-MAP-FILE
023400         OPEN OUTPUT RECOVERED-FILE
023500     END-IF.
023600 000-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000*  100 - SHUFFLE MODE.  LOAD THE PLATE, LAY DOWN THE ORDER MAP
024100*  WHILE THE TABLE IS STILL IN ITS ORIGINAL ORDER, SHUFFLE THE
024200*  TABLE IN PLACE, THEN WRITE THE SHUFFLED PLATE.
024300******************************************************************
024400 100-SHUFFLE-MODE-RTN.
024500     MOVE "100-SHUFFLE-MODE-RTN" TO PARA-NAME.
024600     PERFORM 110-LOAD-SAMPLE-TABLE THRU 110-EXIT.
024700     PERFORM 150-WRITE-ORDER-MAP THRU 150-EXIT.
024800     PERFORM 160-SHUFFLE-TABLE THRU 160-EXIT.
024900     PERFORM 170-WRITE-SHUFFLED-FILE THRU 170-EXIT.
025000     DISPLAY "Data successfully written to SHUFFLED-FILE and ORDER-MAP-FILE".
025100 100-EXIT.
025200     EXIT.
025300
025400 110-LOAD-SAMPLE-TABLE.
025500     MOVE "110-LOAD-SAMPLE-TABLE" TO PARA-NAME.
025600 110-READ-LOOP.
025700     READ SAMPLE-FILE INTO SAMPLE-INPUT-REC
025800         AT END
025900         GO TO 110-EXIT
026000     END-READ.
026100
026200     IF WS-SAMPLE-COUNT NOT < 9999
026300         MOVE "** SAMPLE TABLE IS FULL" TO ABEND-REASON
026400         GO TO 1000-ABEND-RTN.
026500
026600     ADD 1 TO WS-SAMPLE-COUNT, RECORDS-READ.
026700     SET WS-SAMPLE-IDX TO WS-SAMPLE-COUNT.
026800     COMPUTE WS-SAMPLE-ORIG-IDX (WS-SAMPLE-IDX) =
026900             WS-SAMPLE-COUNT - 1.
027000     MOVE SA-DATA OF SAMPLE-INPUT-REC
027100          TO WS-SAMPLE-DATA (WS-SAMPLE-IDX).
027200     GO TO 110-READ-LOOP.
027300 110-EXIT.
027400     EXIT.
027500
027600 150-WRITE-ORDER-MAP.
027700     MOVE "150-WRITE-ORDER-MAP" TO PARA-NAME.
027800     PERFORM VARYING WS-SAMPLE-IDX FROM 1 BY 1
027900             UNTIL WS-SAMPLE-IDX > WS-SAMPLE-COUNT
028000         MOVE WS-SAMPLE-ORIG-IDX (WS-SAMPLE-IDX) TO SA-ORIG-IDX
028100         MOVE WS-SAMPLE-DATA (WS-SAMPLE-IDX)
028200              TO SA-DATA OF ORDER-MAP-REC
028300         WRITE ORDER-MAP-FILE-REC FROM ORDER-MAP-REC
028400         ADD 1 TO ENTRIES-MAPPED
028500     END-PERFORM.
028600 150-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000*  160 - FISHER-YATES SHUFFLE, TABLE POSITIONS WS-SAMPLE-COUNT
029100*  DOWN TO 2.  165 DRAWS ONE LCG VALUE PER ROW.
029200******************************************************************
029300 160-SHUFFLE-TABLE.
029400     MOVE "160-SHUFFLE-TABLE" TO PARA-NAME.
029500     COMPUTE WS-LCG-PRODUCT = WS-TIME-SEED + WS-SAMPLE-COUNT.
029600     DIVIDE WS-LCG-PRODUCT BY 65536 GIVING WS-LCG-QUOT
029700             REMAINDER WS-LCG-SEED.
029800
029900     PERFORM VARYING WS-SHUF-K FROM WS-SAMPLE-COUNT BY -1
030000             UNTIL WS-SHUF-K < 2
030100         PERFORM 165-NEXT-RANDOM THRU 165-EXIT
030200         DIVIDE WS-LCG-SEED BY WS-SHUF-K GIVING WS-LCG-QUOT
030300                 REMAINDER WS-RAND-IDX
030400         ADD 1 TO WS-RAND-IDX
030500         IF WS-RAND-IDX NOT = WS-SHUF-K
030600             MOVE WS-SAMPLE-ENTRY (WS-SHUF-K) TO WS-SWAP-HOLD
030700             MOVE WS-SAMPLE-ENTRY (WS-RAND-IDX)
030800                  TO WS-SAMPLE-ENTRY (WS-SHUF-K)
030900             MOVE WS-SWAP-HOLD TO WS-SAMPLE-ENTRY (WS-RAND-IDX)
031000         END-IF
031100     END-PERFORM.
031200 160-EXIT.
031300     EXIT.
031400
031500 165-NEXT-RANDOM.
031600     MOVE "165-NEXT-RANDOM" TO PARA-NAME.
031700     COMPUTE WS-LCG-PRODUCT = WS-LCG-SEED * 75 + 74.
031800     DIVIDE WS-LCG-PRODUCT BY 65536 GIVING WS-LCG-QUOT
031900             REMAINDER WS-LCG-SEED.
032000 165-EXIT.
032100     EXIT.
032200
032300 170-WRITE-SHUFFLED-FILE.
032400     MOVE "170-WRITE-SHUFFLED-FILE" TO PARA-NAME.
032500     PERFORM VARYING WS-SAMPLE-IDX FROM 1 BY 1
032600             UNTIL WS-SAMPLE-IDX > WS-SAMPLE-COUNT
032700         SET SA-ORDER TO WS-SAMPLE-IDX
032800         MOVE WS-SAMPLE-DATA (WS-SAMPLE-IDX)
032900              TO SA-DATA OF SAMPLE-OUTPUT-REC
033000         WRITE SHUFFLED-FILE-REC FROM SAMPLE-OUTPUT-REC
033100         ADD 1 TO ENTRIES-WRITTEN
033200     END-PERFORM.
033300 170-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700*  600 - RECOVER MODE.  LOAD THE ORDER MAP POSITIONALLY, THEN
033800*  WALK THE SHUFFLED FILE AND THE MAP IN LOCKSTEP - SHUFFLED ROW
033900*  NUMBER i PAIRS WITH MAP ENTRY i, WHICH CARRIES ROW i'S TRUE
034000*  ORIGINAL CONTENT.  (THE LAB HAS NEVER WIDENED SA-DATA PAST
034100*  THE ORIGINAL 80 BYTES DOWNSTREAM, SO THERE ARE NO EXTRA
034200*  COLUMNS TO CARRY FORWARD ON TOP OF THE MAP'S PAYLOAD.)
034300******************************************************************
034400 600-RECOVER-MODE-RTN.
034500     MOVE "600-RECOVER-MODE-RTN" TO PARA-NAME.
034600     PERFORM 610-LOAD-ORDER-MAP THRU 610-EXIT.
034700     PERFORM 650-RECOVER-ROWS THRU 650-EXIT.
034800     DISPLAY "Data successfully written to RECOVERED-FILE".
034900 600-EXIT.
035000     EXIT.
035100
035200 610-LOAD-ORDER-MAP.
035300     MOVE "610-LOAD-ORDER-MAP" TO PARA-NAME.
035400 610-READ-LOOP.
035500     READ ORDER-MAP-FILE INTO ORDER-MAP-REC
035600         AT END
035700         GO TO 610-EXIT
035800     END-READ.
035900
036000     IF WS-MAP-COUNT NOT < 9999
036100         MOVE "** ORDER MAP TABLE IS FULL" TO ABEND-REASON
036200         GO TO 1000-ABEND-RTN.
036300
036400     ADD 1 TO WS-MAP-COUNT.
036500     SET WS-MAP-IDX TO WS-MAP-COUNT.
036600     MOVE SA-ORIG-IDX TO WS-MAP-ORIG-IDX (WS-MAP-IDX).
036700     MOVE SA-DATA OF ORDER-MAP-REC TO WS-MAP-DATA (WS-MAP-IDX).
036800     GO TO 610-READ-LOOP.
036900 610-EXIT.
037000     EXIT.
037100
037200 650-RECOVER-ROWS.
037300     MOVE "650-RECOVER-ROWS" TO PARA-NAME.
037400     SET WS-MAP-IDX TO 1.
037500 650-READ-LOOP.
037600     READ SHUFFLED-FILE INTO SAMPLE-OUTPUT-REC
037700         AT END
037800         GO TO 650-EXIT
037900     END-READ.
038000     ADD 1 TO RECORDS-READ.
038100
038200     IF WS-MAP-IDX > WS-MAP-COUNT
038300         MOVE "** ORDER MAP SHORTER THAN SHUFFLED FILE"
038400                                      TO ABEND-REASON
038500         GO TO 1000-ABEND-RTN.
038600
038700     SET SA-ORDER TO WS-MAP-IDX.
038800     MOVE WS-MAP-DATA (WS-MAP-IDX) TO SA-DATA OF SAMPLE-OUTPUT-REC.
038900     WRITE RECOVERED-FILE-REC FROM SAMPLE-OUTPUT-REC.
039000     ADD 1 TO ENTRIES-WRITTEN.
039100     SET WS-MAP-IDX UP BY 1.
039200     GO TO 650-READ-LOOP.
039300 650-EXIT.
039400     EXIT.
039500
039600 700-CLOSE-FILES.
039700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
039800     IF SHUFFLE-RUN
039900         CLOSE SAMPLE-FILE, SHUFFLED-FILE, ORDER-MAP-FILE, SYSOUT
040000     ELSE
040100         CLOSE SHUFFLED-FILE, ORDER-MAP-FILE, RECOVERED-FILE,
040200               SYSOUT
040300     END-IF.
040400 700-CLOSE-EXIT.
040500     EXIT.
040600
040700 900-CLEANUP.
040800     MOVE "900-CLEANUP" TO PARA-NAME.
040900     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
041000     DISPLAY "** RECORDS READ **".
041100     DISPLAY RECORDS-READ.
041200     DISPLAY "** ENTRIES MAPPED **".
041300     DISPLAY ENTRIES-MAPPED.
041400     DISPLAY "** ENTRIES WRITTEN **".
041500     DISPLAY ENTRIES-WRITTEN.
041600     DISPLAY "******** NORMAL END OF JOB RUNORDER ********".
041700 900-EXIT.
041800     EXIT.
041900
042000 1000-ABEND-RTN.
042100     MOVE ABEND-REASON TO SYSOUT-REC.
042200     WRITE SYSOUT-REC.
042300     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
042400     DISPLAY "*** ABNORMAL END OF JOB - RUNORDER ***" UPON CONSOLE.
042500     DIVIDE ZERO-VAL INTO ONE-VAL.
