000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MSPWRITR.
000400 AUTHOR. R A PELLETIER.
000500 INSTALLATION. LIPID CORE COMPUTING CTR.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM TURNS THE DAILY COMPOUND/PEAK EXTRACT
001400*          FROM THE BENCH DATA-COLLECTION SYSTEM INTO AN MSP
001500*          SPECTRAL-LIBRARY TEXT FILE FOR THE ORBITRAP SEARCH
001600*          ENGINE.
001700*
001800*          THE EXTRACT CARRIES ONE ROW PER PEAK - A "MAIN" ROW
001900*          FOR THE PRECURSOR AND ONE OR MORE "FRAGMENT" ROWS
002000*          THAT SHARE THE MAIN ROW'S COMPOUND NAME.  THE WHOLE
002100*          EXTRACT IS LOADED INTO A TABLE ONCE, THEN EACH MAIN
002200*          ROW IS WRITTEN AS ONE MSP ENTRY WITH ITS FRAGMENT
002300*          PEAKS LISTED UNDERNEATH.
002400*
002500******************************************************************
002600*CHANGE-LOG.
002700*
002800*    DATE     PROGRAMMER  REQUEST#   DESCRIPTION
002900*  --------   ----------  --------   --------------------------
003000*  04/11/89     RAP        I-0410    ORIGINAL PROGRAM.
003100*  09/02/89     RAP        I-0486    ADDED PK-FAMILY TO THE
003200*                                    COMPOUNDCLASS LINE - LAB
003300*                                    REQUESTED IT FOR SORTING
003400*                                    THE LIBRARY BY HAND.
003500*  02/14/90     LMK        I-0553    FIXED RETENTION TIME
003600*                                    BLANKING - ZERO RT WAS
003700*                                    PRINTING AS "0.00".
003800*  07/30/90     RAP        I-0601    TABLE SIZE RAISED TO 3000
003900*                                    ROWS - EXTRACT OUTGREW THE
004000*                                    OLD 1500-ROW LIMIT.
004100*  01/09/91     LMK        I-0660    LEFT-JUSTIFY THE M/Z TEXT -
004200*                                    SEARCH ENGINE WAS CHOKING
004300*                                    ON LEADING BLANKS.
004400*  11/19/92     DCO        I-0744    ADDED RECORDS-READ /
004500*                                    RECORDS-WRITTEN COUNTS TO
004600*                                    THE END-OF-JOB DISPLAY.
004700*  05/06/94     DCO        I-0812    GUARDED AGAINST AN EMPTY
004800*                                    PEAK FILE - JOB WAS
004900*                                    ABENDING WITH NO MESSAGE.
005000*  03/21/96     GKN        I-0901    ADDED FRAGMENT COUNT CHECK
005100*                                    TABLE OVERFLOW NOW ABENDS
005200*                                    INSTEAD OF TRUNCATING.
005300*  10/02/98     GKN        I-0980    Y2K - WS-DATE NOW CENTURY
005400*                                    AWARE, ACCEPT FROM DATE
005500*                                    YYYYMMDD.
005600*  06/15/01     PQR        I-1044    ADDED ADDUCT ECHO TO THE
005700*                                    SYSOUT TRACE FOR AUDIT.
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300****** FIXED-LENGTH EXTRACT FROM THE BENCH DATA-COLLECTION SYSTEM
007400     SELECT PEAK-FILE
007500     ASSIGN TO UT-S-PEAKFIL
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS IFCODE.
007800
007900****** VARIABLE-LENGTH MSP TEXT LIBRARY FOR THE SEARCH ENGINE
008000     SELECT MSP-OUT
008100     ASSIGN TO UT-S-MSPOUT
008200       ORGANIZATION IS LINE SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** ONE PEAK PER RECORD - MAIN OR FRAGMENT, SEE PEAKREC COPYBOOK
009600 FD  PEAK-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 126 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS PEAK-INPUT-RECORD.
010200     COPY PEAKREC.
010300
010400****** ONE MSP ENTRY PER MAIN PEAK, BLANK LINE AFTER EACH ENTRY
010500 FD  MSP-OUT
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS MSP-OUT-REC.
010800 01  MSP-OUT-REC             PIC X(130).
010900
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                  PIC X(2).
011400         88 CODE-READ     VALUE SPACES.
011500         88 NO-MORE-PEAKS VALUE "10".
011600     05  OFCODE                  PIC X(2).
011700         88 CODE-WRITE    VALUE SPACES.
011800
011900 COPY MSPWORK.
012000
012100******************************************************************
012200*  IN-MEMORY COPY OF THE WHOLE PEAK EXTRACT - LOADED ONCE BY     *
012300*  050-LOAD-PEAK-TABLE.  MAIN ROWS ARE WRITTEN OUT IN THE ORDER  *
012400*  THEY APPEAR; FRAGMENT ROWS ARE FOUND BY A TABLE SEARCH ON     *
012500*  PK-COMPOUND FROM 200-SEARCH-FRAGMENTS-RTN.                    *
012600******************************************************************
012700 01  WS-PEAK-TABLE.
012800     05  WS-PEAK-ENTRY OCCURS 3000 TIMES
012900                        INDEXED BY WS-PEAK-IDX, WS-FRAG-SCAN-IDX.
013000         10  PK-COMPOUND             PIC X(40).
013100         10  PK-PEAK-LABEL           PIC X(10).
013200         10  PK-MZ-EXPECTED          PIC 9(04)V9(05).
013300         10  PK-FORMULA              PIC X(20).
013400         10  PK-RT                   PIC 9(03)V9(02).
013500         10  PK-CHARGE               PIC X(10).
013600         10  PK-FAMILY               PIC X(20).
013700         10  PK-ADDUCT               PIC X(12).
013800         10  PK-ROW-TYPE-SW          PIC X(01).
013900             88  PK-IS-FRAGMENT      VALUE "F".
014000             88  PK-IS-MAIN          VALUE "M".
014100         10  FILLER                  PIC X(08).
014200
014300 01  WS-EDIT-WORK-AREA.
014400     05  WS-MZ-EDIT-SOURCE           PIC ZZZ9.99999.
014500     05  WS-MZ-EDIT-RESULT           PIC X(10).
014600     05  WS-LEAD-SPACES              PIC 9(02) COMP.
014700     05  WS-F-COUNT                  PIC 9(02) COMP.
014800
014900 77  WS-PEAK-COUNT                   PIC 9(04) COMP.
015000 77  WS-DATE                         PIC 9(08).
015100 77  WS-BLANK-LINE                   PIC X(01) VALUE SPACE.
015200
015300 01  COUNTERS-AND-ACCUMULATORS.
015400     05 RECORDS-READ              PIC S9(07) COMP.
015500     05 ENTRIES-WRITTEN           PIC S9(07) COMP.
015600     05 FRAGMENTS-WRITTEN         PIC S9(07) COMP.
015700
015800 COPY ABENDREC.
015900
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 100-MAINLINE THRU 100-EXIT
016300             VARYING WS-PEAK-IDX FROM 1 BY 1
016400             UNTIL WS-PEAK-IDX > WS-PEAK-COUNT.
016500     PERFORM 900-CLEANUP THRU 900-EXIT.
016600     MOVE ZERO TO RETURN-CODE.
016700     GOBACK.
016800
016900 000-HOUSEKEEPING.
017000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100     DISPLAY "******** BEGIN JOB MSPWRITR ********".
017200     ACCEPT  WS-DATE FROM DATE.
017300     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-PEAK-TABLE.
017400     MOVE ZERO TO WS-PEAK-COUNT.
017500     OPEN INPUT PEAK-FILE.
017600     OPEN OUTPUT MSP-OUT, SYSOUT.
017700
017800     PERFORM 050-LOAD-PEAK-TABLE THRU 050-EXIT
017900             VARYING WS-PEAK-IDX FROM 1 BY 1
018000             UNTIL NO-MORE-PEAKS OR WS-PEAK-IDX > 3000.
018100
018200     IF WS-PEAK-COUNT = ZERO
018300         MOVE "EMPTY PEAK FILE" TO ABEND-REASON
018400         GO TO 1000-ABEND-RTN.
018500 000-EXIT.
018600     EXIT.
018700
018800 050-LOAD-PEAK-TABLE.
018900     MOVE "050-LOAD-PEAK-TABLE" TO PARA-NAME.
019000     READ PEAK-FILE
019100         AT END
019200         MOVE "10" TO IFCODE
019300         GO TO 050-EXIT
019400     END-READ.
019500     ADD +1 TO RECORDS-READ.
019600
019700     MOVE PK-COMPOUND    IN PEAK-INPUT-RECORD TO
019800          PK-COMPOUND    IN WS-PEAK-ENTRY (WS-PEAK-IDX).
019900     MOVE PK-PEAK-LABEL  IN PEAK-INPUT-RECORD TO
020000          PK-PEAK-LABEL  IN WS-PEAK-ENTRY (WS-PEAK-IDX).
020100     MOVE PK-MZ-EXPECTED IN PEAK-INPUT-RECORD TO
020200          PK-MZ-EXPECTED IN WS-PEAK-ENTRY (WS-PEAK-IDX).
020300     MOVE PK-FORMULA     IN PEAK-INPUT-RECORD TO
020400          PK-FORMULA     IN WS-PEAK-ENTRY (WS-PEAK-IDX).
020500     MOVE PK-RT          IN PEAK-INPUT-RECORD TO
020600          PK-RT          IN WS-PEAK-ENTRY (WS-PEAK-IDX).
020700     MOVE PK-CHARGE      IN PEAK-INPUT-RECORD TO
020800          PK-CHARGE      IN WS-PEAK-ENTRY (WS-PEAK-IDX).
020900     MOVE PK-FAMILY      IN PEAK-INPUT-RECORD TO
021000          PK-FAMILY      IN WS-PEAK-ENTRY (WS-PEAK-IDX).
021100     MOVE PK-ADDUCT      IN PEAK-INPUT-RECORD TO
021200          PK-ADDUCT      IN WS-PEAK-ENTRY (WS-PEAK-IDX).
021300
021400     PERFORM 070-CLASSIFY-PEAK-ROWS THRU 070-EXIT.
021500     SET WS-PEAK-COUNT TO WS-PEAK-IDX.
021600 050-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000*  A ROW IS A FRAGMENT WHEN ITS LABEL CONTAINS THE LETTER "F"    *
022100*  ANYWHERE - OTHERWISE IT IS A MAIN (PRECURSOR) ROW.            *
022200******************************************************************
022300 070-CLASSIFY-PEAK-ROWS.
022400     MOVE "070-CLASSIFY-PEAK-ROWS" TO PARA-NAME.
022500     MOVE ZERO TO WS-F-COUNT.
022600     INSPECT PK-PEAK-LABEL IN WS-PEAK-ENTRY (WS-PEAK-IDX)
022700             TALLYING WS-F-COUNT FOR ALL "F".
022800     IF WS-F-COUNT > ZERO
022900         SET PK-IS-FRAGMENT (WS-PEAK-IDX) TO TRUE
023000     ELSE
023100         SET PK-IS-MAIN (WS-PEAK-IDX) TO TRUE.
023200 070-EXIT.
023300     EXIT.
023400
023500 100-MAINLINE.
023600     MOVE "100-MAINLINE" TO PARA-NAME.
023700     IF PK-IS-MAIN (WS-PEAK-IDX)
023800         PERFORM 200-SEARCH-FRAGMENTS-RTN THRU 200-EXIT
023900         PERFORM 300-BUILD-MSP-ENTRY THRU 300-EXIT
024000         ADD +1 TO ENTRIES-WRITTEN.
024100 100-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500*  COLLECT EVERY FRAGMENT ROW WHOSE COMPOUND NAME EXACTLY        *
024600*  MATCHES THE CURRENT MAIN ROW - ORDER OF APPEARANCE IN THE     *
024700*  EXTRACT IS PRESERVED.                                        *
024800******************************************************************
024900 200-SEARCH-FRAGMENTS-RTN.
025000     MOVE "200-SEARCH-FRAGMENTS-RTN" TO PARA-NAME.
025100     MOVE ZERO TO ME-NUM-PEAKS.
025200     SET WS-FRAG-SCAN-IDX TO 1.
025300     PERFORM 210-SCAN-ONE-ROW THRU 210-EXIT
025400             VARYING WS-FRAG-SCAN-IDX FROM 1 BY 1
025500             UNTIL WS-FRAG-SCAN-IDX > WS-PEAK-COUNT.
025600 200-EXIT.
025700     EXIT.
025800
025900 210-SCAN-ONE-ROW.
026000     IF PK-IS-FRAGMENT (WS-FRAG-SCAN-IDX)
026100       AND PK-COMPOUND (WS-FRAG-SCAN-IDX) =
026200           PK-COMPOUND (WS-PEAK-IDX)
026300         ADD +1 TO ME-NUM-PEAKS
026400         MOVE PK-MZ-EXPECTED (WS-FRAG-SCAN-IDX) TO
026500              ME-FRAG-MZ-NUM (ME-NUM-PEAKS)
026600         MOVE PK-MZ-EXPECTED (WS-FRAG-SCAN-IDX) TO
026700              WS-MZ-EDIT-SOURCE
026800         PERFORM 305-EDIT-MZ-VALUE THRU 305-EXIT
026900         STRING WS-MZ-EDIT-RESULT  DELIMITED BY SPACE
027000                X"09"               DELIMITED BY SIZE
027100                "999"               DELIMITED BY SIZE
027200           INTO ME-FRAG-LINE-TEXT (ME-NUM-PEAKS)
027300         ADD +1 TO FRAGMENTS-WRITTEN.
027400 210-EXIT.
027500     EXIT.
027600
027700 300-BUILD-MSP-ENTRY.
027800     MOVE "300-BUILD-MSP-ENTRY" TO PARA-NAME.
027900     MOVE PK-COMPOUND (WS-PEAK-IDX)    TO ME-NAME.
028000     MOVE PK-FORMULA  (WS-PEAK-IDX)    TO ME-FORMULA.
028100     MOVE PK-CHARGE   (WS-PEAK-IDX)    TO ME-IONMODE.
028200     MOVE PK-FAMILY   (WS-PEAK-IDX)    TO ME-COMPOUNDCLASS.
028300     MOVE PK-ADDUCT   (WS-PEAK-IDX)    TO ME-PRECURSORTYPE.
028400
028500     MOVE PK-MZ-EXPECTED (WS-PEAK-IDX) TO WS-MZ-EDIT-SOURCE.
028600     PERFORM 305-EDIT-MZ-VALUE THRU 305-EXIT.
028700     MOVE WS-MZ-EDIT-RESULT TO ME-PRECURSORMZ-EDIT.
028800
028900     IF PK-RT (WS-PEAK-IDX) = ZERO
029000         SET ME-RETENTIONTIME-BAD TO TRUE
029100     ELSE
029200         SET ME-RETENTIONTIME-OK TO TRUE
029300         MOVE PK-RT (WS-PEAK-IDX) TO ME-RETENTIONTIME-EDIT.
029400
029500     WRITE MSP-OUT-REC FROM SPACES.
029600     STRING "NAME: " DELIMITED BY SIZE
029700            ME-NAME  DELIMITED BY SIZE
029800       INTO MSP-OUT-REC.
029900     WRITE MSP-OUT-REC.
030000
030100     MOVE SPACES TO MSP-OUT-REC.
030200     STRING "PRECURSORMZ: " DELIMITED BY SIZE
030300            ME-PRECURSORMZ-EDIT DELIMITED BY SPACE
030400       INTO MSP-OUT-REC.
030500     WRITE MSP-OUT-REC.
030600
030700     MOVE SPACES TO MSP-OUT-REC.
030800     STRING "PRECURSORTYPE: " DELIMITED BY SIZE
030900            ME-PRECURSORTYPE  DELIMITED BY SIZE
031000       INTO MSP-OUT-REC.
031100     WRITE MSP-OUT-REC.
031200
031300     MOVE "SMILES: "    TO MSP-OUT-REC.
031400     WRITE MSP-OUT-REC.
031500     MOVE "INCHIKEY: "  TO MSP-OUT-REC.
031600     WRITE MSP-OUT-REC.
031700
031800     MOVE SPACES TO MSP-OUT-REC.
031900     STRING "FORMULA: " DELIMITED BY SIZE
032000            ME-FORMULA  DELIMITED BY SIZE
032100       INTO MSP-OUT-REC.
032200     WRITE MSP-OUT-REC.
032300
032400     MOVE SPACES TO MSP-OUT-REC.
032500     IF ME-RETENTIONTIME-OK
032600         STRING "RETENTIONTIME: " DELIMITED BY SIZE
032700                ME-RETENTIONTIME-EDIT DELIMITED BY SPACE
032800           INTO MSP-OUT-REC
032900     ELSE
033000         MOVE "RETENTIONTIME: " TO MSP-OUT-REC.
033100     WRITE MSP-OUT-REC.
033200
033300     MOVE "CCS: "       TO MSP-OUT-REC.
033400     WRITE MSP-OUT-REC.
033500
033600     MOVE SPACES TO MSP-OUT-REC.
033700     STRING "IONMODE: " DELIMITED BY SIZE
033800            ME-IONMODE  DELIMITED BY SIZE
033900       INTO MSP-OUT-REC.
034000     WRITE MSP-OUT-REC.
034100
034200     MOVE SPACES TO MSP-OUT-REC.
034300     STRING "COMPOUNDCLASS: " DELIMITED BY SIZE
034400            ME-COMPOUNDCLASS  DELIMITED BY SIZE
034500       INTO MSP-OUT-REC.
034600     WRITE MSP-OUT-REC.
034700
034800     MOVE SPACES TO MSP-OUT-REC.
034900     STRING "Comment: " DELIMITED BY SIZE
035000            MSP-COMMENT-LITERAL DELIMITED BY SIZE
035100       INTO MSP-OUT-REC.
035200     WRITE MSP-OUT-REC.
035300
035400     MOVE SPACES TO MSP-OUT-REC.
035500     STRING "Num Peaks: " DELIMITED BY SIZE
035600            ME-NUM-PEAKS  DELIMITED BY SIZE
035700       INTO MSP-OUT-REC.
035800     WRITE MSP-OUT-REC.
035900
036000     PERFORM 310-WRITE-FRAGMENT-LINES THRU 310-EXIT
036100             VARYING ME-FRAG-IDX FROM 1 BY 1
036200             UNTIL ME-FRAG-IDX > ME-NUM-PEAKS.
036300
036400     MOVE SPACES TO MSP-OUT-REC.
036500     WRITE MSP-OUT-REC.
036600 300-EXIT.
036700     EXIT.
036800
036900 305-EDIT-MZ-VALUE.
037000     MOVE SPACES TO WS-MZ-EDIT-RESULT.
037100     MOVE ZERO TO WS-LEAD-SPACES.
037200     INSPECT WS-MZ-EDIT-SOURCE
037300             TALLYING WS-LEAD-SPACES FOR LEADING SPACES.
037400     MOVE WS-MZ-EDIT-SOURCE (WS-LEAD-SPACES + 1 : )
037500          TO WS-MZ-EDIT-RESULT.
037600 305-EXIT.
037700     EXIT.
037800
037900 310-WRITE-FRAGMENT-LINES.
038000     MOVE ME-FRAG-LINE-TEXT (ME-FRAG-IDX) TO MSP-OUT-REC.
038100     WRITE MSP-OUT-REC.
038200 310-EXIT.
038300     EXIT.
038400
038500 700-CLOSE-FILES.
038600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
038700     CLOSE PEAK-FILE, MSP-OUT, SYSOUT.
038800 700-EXIT.
038900     EXIT.
039000
039100 900-CLEANUP.
039200     MOVE "900-CLEANUP" TO PARA-NAME.
039300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039400     DISPLAY "** RECORDS READ **".
039500     DISPLAY RECORDS-READ.
039600     DISPLAY "** MSP ENTRIES WRITTEN **".
039700     DISPLAY ENTRIES-WRITTEN.
039800     DISPLAY "** FRAGMENT LINES WRITTEN **".
039900     DISPLAY FRAGMENTS-WRITTEN.
040000     DISPLAY "Data successfully written to MSP-OUT".
040100     DISPLAY "******** NORMAL END OF JOB MSPWRITR ********".
040200 900-EXIT.
040300     EXIT.
040400
040500 1000-ABEND-RTN.
040600     MOVE ABEND-REASON TO SYSOUT-REC.
040700     WRITE SYSOUT-REC.
040800     CLOSE PEAK-FILE, MSP-OUT, SYSOUT.
040900     DISPLAY "*** ABNORMAL END OF JOB - MSPWRITR ***" UPON CONSOLE.
041000     DIVIDE ZERO-VAL INTO ONE-VAL.
