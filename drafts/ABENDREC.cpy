      ******************************************************************
      *  ABENDREC                                                      *
      *  STANDARD JOB-ABEND DIAGNOSTIC RECORD FOR THE TOTO SUITE.      *
      *  WRITTEN TO SYSOUT BY 1000-ABEND-RTN IN EVERY TOTO BATCH JOB   *
      *  WHEN A FATAL CONDITION IS DETECTED.  RECORD LENGTH MUST MATCH *
      *  SYSOUT-REC IN THE CALLING PROGRAM (130 BYTES).                *
      *                                                                *
      *  ORIGIN:  CARRIED FORWARD FROM THE CENTER'S OLDER BATCH-JOB    *
      *           ABEND COPYBOOK - REBUILT FROM ITS CALL PATTERN WHEN  *
      *           THE SPECTRAL LAB SUITE WAS SPUN UP, GC 11/03/91.     *
      ******************************************************************
       01  ABEND-REC.
           05  PARA-NAME                   PIC X(32).
           05  PARA-NAME-R REDEFINES PARA-NAME.
               10  PARA-MODULE-ID          PIC X(08).
               10  PARA-SUFFIX             PIC X(24).
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  ABEND-REASON                PIC X(40).
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  EXPECTED-VAL                PIC X(20).
           05  EXPECTED-VAL-R REDEFINES EXPECTED-VAL.
               10  EXPECTED-VAL-NUM        PIC 9(09).
               10  FILLER                  PIC X(11).
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  ACTUAL-VAL                  PIC X(20).
           05  ACTUAL-VAL-R REDEFINES ACTUAL-VAL.
               10  ACTUAL-VAL-NUM          PIC 9(09).
               10  FILLER                  PIC X(11).
           05  FILLER                      PIC X(12) VALUE SPACES.

      ******************************************************************
      *  FORCED-ABEND CONSTANTS - 1000-ABEND-RTN DIVIDES BY ZERO-VAL   *
      *  TO GET A CLEAN SYSTEM ABEND CODE INTO THE JOB LOG.            *
      ******************************************************************
       77  ZERO-VAL                        PIC 9(01) VALUE 0.
       77  ONE-VAL                         PIC 9(01) VALUE 1.
