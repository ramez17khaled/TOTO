      ******************************************************************
      *  MSPWORK                                                       *
      *  WORKING-STORAGE SHAPE OF ONE MSP LIBRARY ENTRY - SHARED BY    *
      *  MSPWRITR (BUILDS ENTRIES FROM THE PEAK EXTRACT) AND MSPMERGE  *
      *  (PARSES ENTRIES BACK OUT OF AN MSP TEXT FILE).  FIELD ORDER   *
      *  MATCHES THE ORDER THE ENTRY IS WRITTEN IN: NAME, PRECURSORMZ, *
      *  PRECURSORTYPE, SMILES, INCHIKEY, FORMULA, RETENTIONTIME, CCS, *
      *  IONMODE, COMPOUNDCLASS, COMMENT, NUM PEAKS, PEAK LINES.       *
      ******************************************************************
       01  MSP-ENTRY-WORK.
           05  ME-NAME                     PIC X(40).
           05  ME-PRECURSORMZ-NUM          PIC 9(04)V9(05).
           05  ME-PRECURSORMZ-EDIT         PIC ZZZ9.99999.
           05  ME-PRECURSORMZ-SW           PIC X(01).
               88  ME-PRECURSORMZ-PRESENT  VALUE "Y".
               88  ME-PRECURSORMZ-MISSING  VALUE "N".
           05  ME-PRECURSORTYPE            PIC X(12).
           05  ME-PRECURSORTYPE-SW         PIC X(01).
               88  ME-PRECURSORTYPE-OK     VALUE "Y".
               88  ME-PRECURSORTYPE-BAD    VALUE "N".
           05  ME-FORMULA                  PIC X(20).
           05  ME-RETENTIONTIME-NUM        PIC 9(03)V9(02).
           05  ME-RETENTIONTIME-EDIT       PIC ZZ9.99.
           05  ME-RETENTIONTIME-SW         PIC X(01).
               88  ME-RETENTIONTIME-OK     VALUE "Y".
               88  ME-RETENTIONTIME-BAD    VALUE "N".
           05  ME-IONMODE                  PIC X(10).
           05  ME-IONMODE-SW               PIC X(01).
               88  ME-IONMODE-PRESENT      VALUE "Y".
               88  ME-IONMODE-MISSING      VALUE "N".
           05  ME-COMPOUNDCLASS            PIC X(20).
           05  ME-NUM-PEAKS                PIC 9(03).
           05  ME-NUM-PEAKS-R REDEFINES ME-NUM-PEAKS.
               10  FILLER                  PIC X(03).
           05  ME-FRAGMENT-TABLE OCCURS 60 TIMES
                                  INDEXED BY ME-FRAG-IDX.
               10  ME-FRAG-MZ-NUM          PIC 9(04)V9(05).
               10  ME-FRAG-MZ-EDIT         PIC ZZZ9.99999.
               10  ME-FRAG-LINE-TEXT       PIC X(80).
           05  FILLER                      PIC X(04) VALUE SPACES.

      ******************************************************************
      *  FIXED MSP COMMENT LITERAL - NEVER CHANGES ENTRY TO ENTRY      *
      ******************************************************************
       01  MSP-COMMENT-LITERAL             PIC X(70) VALUE
           "theoretical MS2 created from the information of Orbitrap 
      -    "Lipidomics.".
