       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  ISOTCALC.
       AUTHOR. D C OKONKWO.
       INSTALLATION. LIPID CORE COMPUTING CTR.
       DATE-WRITTEN. 06/22/90.
       DATE-COMPILED. 06/22/90.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM READS A LIST OF MOLECULAR FORMULAS AND
      *          WORKS OUT THE THEORETICAL M+1, M+2 AND M+3 ISOTOPE
      *          PEAK PROBABILITIES FOR EACH ONE, FROM THE NATURAL
      *          ABUNDANCE OF CARBON-13, DEUTERIUM, NITROGEN-15 AND
      *          OXYGEN-17/18.  THE NUMBERS FEED THE BENCH'S ISOTOPE
      *          REFERENCE TABLE USED TO CONFIRM PRECURSOR ASSIGNMENTS.
      *
      *          ONLY C, H, N AND O COUNT TOWARD THE MATH - A FORMULA
      *          MAY CARRY OTHER ELEMENT SYMBOLS (S, P, CL ...) BUT
      *          THEY SCAN AND ARE IGNORED.
      *
      ******************************************************************
      *CHANGE-LOG.
      *
      *    DATE     PROGRAMMER  REQUEST#   DESCRIPTION
      *  --------   ----------  --------   --------------------------
      *  06/22/90     DCO        I-0618    ORIGINAL PROGRAM.
      *  01/30/91     DCO        I-0671    FIXED TWO-DIGIT ELEMENT
      *                                    COUNTS - C21 WAS PARSING
      *                                    AS C2 FOLLOWED BY A STRAY 1.
      *  08/04/92     LMK        I-0736    RAISED ABUNDANCE CONSTANTS
      *                                    TO 12 DIGITS PER LAB
      *                                    STANDARD S-2 - 4-DIGIT
      *                                    CONSTANTS WERE LOSING THE
      *                                    M+3 CROSS TERMS TO ZERO.
      *  03/17/94     GKN        I-0798    ADDED M+3 - PREVIOUSLY ONLY
      *                                    M+1 AND M+2 WERE REPORTED.
      *  11/02/95     GKN        I-0866    SPLIT THE M+3 COMPUTE INTO
      *                                    FOUR SUB-TOTALS - ONE
      *                                    COMPUTE STATEMENT WAS
      *                                    UNREADABLE AND WRONG ON
      *                                    THE FIRST TRY.
      *  09/18/98     PQR        I-0963    Y2K - WS-DATE NOW CENTURY
      *                                    AWARE, ACCEPT FROM DATE
      *                                    YYYYMMDD.
      *  02/09/00     PQR        I-0985    GUARDED AGAINST A BLANK
      *                                    FORMULA LINE - WAS ABENDING
      *                                    ON TRAILING BLANK LINES.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS UPPER-ALPHA  IS "A" THRU "Z"
           CLASS LOWER-ALPHA  IS "a" THRU "z".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

      ****** ONE MOLECULAR FORMULA PER LINE FROM THE BENCH WORKLIST
           SELECT FORMULA-FILE
           ASSIGN TO UT-S-FORMFIL
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS IFCODE.

      ****** THREE RESULT LINES (M+1, M+2, M+3) WRITTEN PER FORMULA
           SELECT ISOTOPE-REPORT
           ASSIGN TO UT-S-ISOTRPT
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** RECORD READ "INTO" FORMULA-INPUT-RECORD (COPY FORMULA,
      ****** BELOW) SO THE PARSE PARAGRAPHS WORK FROM ONE COPYBOOK
       FD  FORMULA-FILE
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS FORMULA-FILE-REC.
       01  FORMULA-FILE-REC            PIC X(60).

       FD  ISOTOPE-REPORT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS RPT-REC.
       01  RPT-REC                     PIC X(80).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-FORMULAS VALUE "10".
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.

      ****** (FORMULA-INPUT-RECORD, ISOTOPE-RESULT-RECORD, ELEMENT
      ****** COUNTS AND THE ABUNDANCE CONSTANT TABLE ARE ALL DEFINED
      ****** HERE SO THE SAME CONSTANTS SERVE EVERY CALC PARAGRAPH)
       COPY FORMULA.

       01  WS-FORMULA-WORK.
           05  WS-FORM-TEXT            PIC X(20).
           05  WS-FORM-LEN             PIC 9(02) COMP.
           05  WS-SCAN-IDX             PIC 9(02) COMP.
           05  WS-ELEMENT-CHAR         PIC X(01).
           05  WS-DIGIT-START          PIC 9(02) COMP.
           05  WS-DIGIT-END            PIC 9(02) COMP.
           05  WS-DIGIT-LEN            PIC 9(02) COMP.
           05  WS-ELEMENT-NUM          PIC 9(02) COMP.
           05  FILLER                  PIC X(01).
       01  WS-DIGIT-BUFFER.
           05  WS-DIGIT-BUFFER-1       PIC X(01) VALUE "0".
           05  WS-DIGIT-BUFFER-2       PIC X(01) VALUE "0".
       01  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-BUFFER
                                       PIC 9(02).

       01  WS-COMBO-WORK.
           05  WS-C2-CARBON            PIC S9(05) COMP.
           05  WS-C2-HYDROGEN          PIC S9(05) COMP.
           05  WS-C2-NITROGEN          PIC S9(05) COMP.
           05  WS-C2-OXYGEN            PIC S9(05) COMP.
           05  WS-C3-CARBON            PIC S9(07) COMP.
           05  WS-C3-HYDROGEN          PIC S9(07) COMP.
           05  WS-C3-NITROGEN          PIC S9(07) COMP.
           05  WS-C3-OXYGEN            PIC S9(07) COMP.
       01  WS-COMBO-WORK-R REDEFINES WS-COMBO-WORK.
           05  FILLER                  PIC X(32).

       01  WS-PROBABILITY-SUMS.
           05  WS-SUM-M1               PIC S9(05)V9(12) COMP-3.
           05  WS-SUM-M2               PIC S9(05)V9(12) COMP-3.
           05  WS-SUM-M3-SAME          PIC S9(05)V9(12) COMP-3.
           05  WS-SUM-M3-PAIR          PIC S9(05)V9(12) COMP-3.
           05  WS-SUM-M3-TRIPLE        PIC S9(05)V9(12) COMP-3.
           05  WS-SUM-M3-O18           PIC S9(05)V9(12) COMP-3.
           05  WS-SUM-M3               PIC S9(05)V9(12) COMP-3.
           05  FILLER                  PIC X(01).

       01  WS-REPORT-WORK.
           05  WS-PM-EDIT              PIC ZZ9.9999.
           05  FILLER                  PIC X(02).

       77  WS-DATE                     PIC 9(08).
       77  WS-BLANK-LEN                PIC 9(02) COMP.

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC S9(07) COMP.
           05 RESULTS-WRITTEN          PIC S9(07) COMP.
           05 FILLER                   PIC X(01).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-FORMULAS.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB ISOTCALC ********".
           ACCEPT  WS-DATE FROM DATE.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           OPEN INPUT FORMULA-FILE.
           OPEN OUTPUT ISOTOPE-REPORT, SYSOUT.
           READ FORMULA-FILE INTO FORMULA-INPUT-RECORD
               AT END
               MOVE "10" TO IFCODE
           END-READ.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           ADD +1 TO RECORDS-READ.
           IF FM-FORMULA NOT = SPACES
               PERFORM 200-PARSE-FORMULA-RTN THRU 200-EXIT
               PERFORM 300-COMPUTE-M1 THRU 300-EXIT
               PERFORM 400-COMPUTE-M2 THRU 400-EXIT
               PERFORM 500-COMPUTE-M3 THRU 500-EXIT
               PERFORM 600-WRITE-ISOTOPE-REPORT THRU 600-EXIT.
           READ FORMULA-FILE INTO FORMULA-INPUT-RECORD
               AT END
               MOVE "10" TO IFCODE
           END-READ.
       100-EXIT.
           EXIT.

      ******************************************************************
      *  SCAN THE FORMULA LEFT TO RIGHT.  EACH UPPER-CASE LETTER NOT   *
      *  FOLLOWED BY A LOWER-CASE LETTER STARTS A NEW ELEMENT SYMBOL - *
      *  THE DIGITS (IF ANY) THAT FOLLOW ARE ITS COUNT.  A MISSING     *
      *  COUNT MEANS 1.  ONLY C, H, N, O ARE ACCUMULATED.              *
      ******************************************************************
       200-PARSE-FORMULA-RTN.
           MOVE "200-PARSE-FORMULA-RTN" TO PARA-NAME.
           MOVE SPACES TO WS-FORM-TEXT.
           MOVE FM-FORMULA TO WS-FORM-TEXT.
           MOVE ZERO TO WS-FORM-LEN.
           INSPECT WS-FORM-TEXT
                   TALLYING WS-FORM-LEN FOR CHARACTERS BEFORE SPACE.
           INITIALIZE WS-ELEMENT-COUNTS.

           PERFORM 225-SCAN-NEXT-ELEMENT THRU 225-EXIT
                   VARYING WS-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-SCAN-IDX > WS-FORM-LEN.
       200-EXIT.
           EXIT.

       225-SCAN-NEXT-ELEMENT.
           MOVE WS-FORM-TEXT (WS-SCAN-IDX : 1) TO WS-ELEMENT-CHAR.
           IF WS-ELEMENT-CHAR IS UPPER-ALPHA
               PERFORM 230-SCAN-DIGITS THRU 230-EXIT
               PERFORM 250-ACCUMULATE-ELEMENT-COUNT THRU 250-EXIT
               IF WS-DIGIT-LEN > ZERO
                   ADD WS-DIGIT-LEN TO WS-SCAN-IDX
               END-IF
           END-IF.
       225-EXIT.
           EXIT.

      ******************************************************************
      *  FIND THE RUN OF DIGIT CHARACTERS (AT MOST TWO) THAT FOLLOWS   *
      *  THE ELEMENT LETTER AT WS-SCAN-IDX.                            *
      ******************************************************************
       230-SCAN-DIGITS.
           MOVE ZERO TO WS-DIGIT-LEN.
           MOVE "0" TO WS-DIGIT-BUFFER-1.
           MOVE "0" TO WS-DIGIT-BUFFER-2.
           SET WS-DIGIT-START TO WS-SCAN-IDX.
           ADD 1 TO WS-DIGIT-START.
           IF WS-DIGIT-START > WS-FORM-LEN
               GO TO 230-EXIT.
           IF WS-FORM-TEXT (WS-DIGIT-START : 1) IS NOT NUMERIC
               GO TO 230-EXIT.
           MOVE WS-FORM-TEXT (WS-DIGIT-START : 1) TO WS-DIGIT-BUFFER-2.
           MOVE 1 TO WS-DIGIT-LEN.
           SET WS-DIGIT-END TO WS-DIGIT-START.
           ADD 1 TO WS-DIGIT-END.
           IF WS-DIGIT-END > WS-FORM-LEN
               GO TO 230-EXIT.
           IF WS-FORM-TEXT (WS-DIGIT-END : 1) IS NOT NUMERIC
               GO TO 230-EXIT.
           MOVE WS-DIGIT-BUFFER-2 TO WS-DIGIT-BUFFER-1.
           MOVE WS-FORM-TEXT (WS-DIGIT-END : 1) TO WS-DIGIT-BUFFER-2.
           MOVE 2 TO WS-DIGIT-LEN.
       230-EXIT.
           EXIT.

       250-ACCUMULATE-ELEMENT-COUNT.
           IF WS-DIGIT-LEN = ZERO
               MOVE 1 TO WS-ELEMENT-NUM
           ELSE
               MOVE WS-DIGIT-NUMERIC TO WS-ELEMENT-NUM.
           EVALUATE WS-ELEMENT-CHAR
               WHEN "C"
                   ADD WS-ELEMENT-NUM TO WS-COUNT-CARBON
               WHEN "H"
                   ADD WS-ELEMENT-NUM TO WS-COUNT-HYDROGEN
               WHEN "N"
                   ADD WS-ELEMENT-NUM TO WS-COUNT-NITROGEN
               WHEN "O"
                   ADD WS-ELEMENT-NUM TO WS-COUNT-OXYGEN
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
       250-EXIT.
           EXIT.

      ******************************************************************
      *  P(M+1) = x.P-C13 + y.P-H2 + w.P-N15 + z.P-O17                 *
      ******************************************************************
       300-COMPUTE-M1.
           MOVE "300-COMPUTE-M1" TO PARA-NAME.
           COMPUTE WS-SUM-M1 ROUNDED =
                   WS-COUNT-CARBON   * WS-ABN-C13
                 + WS-COUNT-HYDROGEN * WS-ABN-H2
                 + WS-COUNT-NITROGEN * WS-ABN-N15
                 + WS-COUNT-OXYGEN   * WS-ABN-O17.
       300-EXIT.
           EXIT.

      ******************************************************************
      *  P(M+2) = TWO-OF-A-KIND HEAVIES + TWO-DIFFERENT HEAVIES +      *
      *           ONE OXYGEN-18.                                      *
      ******************************************************************
       400-COMPUTE-M2.
           MOVE "400-COMPUTE-M2" TO PARA-NAME.
           COMPUTE WS-C2-CARBON =
                   WS-COUNT-CARBON * (WS-COUNT-CARBON - 1) / 2.
           COMPUTE WS-C2-HYDROGEN =
                   WS-COUNT-HYDROGEN * (WS-COUNT-HYDROGEN - 1) / 2.
           COMPUTE WS-C2-NITROGEN =
                   WS-COUNT-NITROGEN * (WS-COUNT-NITROGEN - 1) / 2.
           COMPUTE WS-C2-OXYGEN =
                   WS-COUNT-OXYGEN * (WS-COUNT-OXYGEN - 1) / 2.

           COMPUTE WS-SUM-M2 ROUNDED =
                   WS-C2-CARBON   * WS-ABN-C13  * WS-ABN-C13
                 + WS-C2-HYDROGEN * WS-ABN-H2   * WS-ABN-H2
                 + WS-C2-NITROGEN * WS-ABN-N15  * WS-ABN-N15
                 + WS-C2-OXYGEN   * WS-ABN-O17  * WS-ABN-O17
                 + WS-COUNT-CARBON   * WS-COUNT-HYDROGEN
                                     * WS-ABN-C13 * WS-ABN-H2
                 + WS-COUNT-CARBON   * WS-COUNT-NITROGEN
                                     * WS-ABN-C13 * WS-ABN-N15
                 + WS-COUNT-CARBON   * WS-COUNT-OXYGEN
                                     * WS-ABN-C13 * WS-ABN-O17
                 + WS-COUNT-HYDROGEN * WS-COUNT-NITROGEN
                                     * WS-ABN-H2  * WS-ABN-N15
                 + WS-COUNT-HYDROGEN * WS-COUNT-OXYGEN
                                     * WS-ABN-H2  * WS-ABN-O17
                 + WS-COUNT-NITROGEN * WS-COUNT-OXYGEN
                                     * WS-ABN-N15 * WS-ABN-O17
                 + WS-COUNT-OXYGEN   * WS-ABN-O18.
       400-EXIT.
           EXIT.

      ******************************************************************
      *  P(M+3) IS BUILT FROM FOUR SUB-TOTALS SO EACH PIECE OF THE     *
      *  MATH CAN BE CHECKED ON ITS OWN - SEE CHANGE-LOG 11/02/95.     *
      ******************************************************************
       500-COMPUTE-M3.
           MOVE "500-COMPUTE-M3" TO PARA-NAME.
           COMPUTE WS-C3-CARBON =
               WS-COUNT-CARBON * (WS-COUNT-CARBON - 1)
                                * (WS-COUNT-CARBON - 2) / 6.
           COMPUTE WS-C3-HYDROGEN =
               WS-COUNT-HYDROGEN * (WS-COUNT-HYDROGEN - 1)
                                  * (WS-COUNT-HYDROGEN - 2) / 6.
           COMPUTE WS-C3-NITROGEN =
               WS-COUNT-NITROGEN * (WS-COUNT-NITROGEN - 1)
                                  * (WS-COUNT-NITROGEN - 2) / 6.
           COMPUTE WS-C3-OXYGEN =
               WS-COUNT-OXYGEN * (WS-COUNT-OXYGEN - 1)
                                * (WS-COUNT-OXYGEN - 2) / 6.

           PERFORM 510-COMPUTE-M3-SAME THRU 510-EXIT.
           PERFORM 520-COMPUTE-M3-PAIR THRU 520-EXIT.
           PERFORM 530-COMPUTE-M3-TRIPLE THRU 530-EXIT.
           PERFORM 540-COMPUTE-M3-O18 THRU 540-EXIT.

           COMPUTE WS-SUM-M3 ROUNDED =
                   WS-SUM-M3-SAME + WS-SUM-M3-PAIR
                 + WS-SUM-M3-TRIPLE + WS-SUM-M3-O18.
       500-EXIT.
           EXIT.

      ****** THREE-OF-A-KIND HEAVIES
       510-COMPUTE-M3-SAME.
           COMPUTE WS-SUM-M3-SAME ROUNDED =
                   WS-C3-CARBON   * WS-ABN-C13  * WS-ABN-C13  * WS-ABN-C13
                 + WS-C3-HYDROGEN * WS-ABN-H2   * WS-ABN-H2   * WS-ABN-H2
                 + WS-C3-NITROGEN * WS-ABN-N15  * WS-ABN-N15  * WS-ABN-N15
                 + WS-C3-OXYGEN   * WS-ABN-O17  * WS-ABN-O17  * WS-ABN-O17.
       510-EXIT.
           EXIT.

      ****** TWO OF ONE ELEMENT PLUS ONE OF ANOTHER - ALL 12 ORDERED
      ****** PAIRS OVER {C,H,N,O}
       520-COMPUTE-M3-PAIR.
           COMPUTE WS-SUM-M3-PAIR ROUNDED =
                   WS-C2-CARBON * WS-ABN-C13 * WS-ABN-C13
                                * WS-COUNT-HYDROGEN * WS-ABN-H2
                 + WS-C2-CARBON * WS-ABN-C13 * WS-ABN-C13
                                * WS-COUNT-NITROGEN * WS-ABN-N15
                 + WS-C2-CARBON * WS-ABN-C13 * WS-ABN-C13
                                * WS-COUNT-OXYGEN   * WS-ABN-O17
                 + WS-C2-HYDROGEN * WS-ABN-H2 * WS-ABN-H2
                                * WS-COUNT-CARBON   * WS-ABN-C13
                 + WS-C2-HYDROGEN * WS-ABN-H2 * WS-ABN-H2
                                * WS-COUNT-NITROGEN * WS-ABN-N15
                 + WS-C2-HYDROGEN * WS-ABN-H2 * WS-ABN-H2
                                * WS-COUNT-OXYGEN   * WS-ABN-O17
                 + WS-C2-NITROGEN * WS-ABN-N15 * WS-ABN-N15
                                * WS-COUNT-CARBON   * WS-ABN-C13
                 + WS-C2-NITROGEN * WS-ABN-N15 * WS-ABN-N15
                                * WS-COUNT-HYDROGEN * WS-ABN-H2
                 + WS-C2-NITROGEN * WS-ABN-N15 * WS-ABN-N15
                                * WS-COUNT-OXYGEN   * WS-ABN-O17
                 + WS-C2-OXYGEN * WS-ABN-O17 * WS-ABN-O17
                                * WS-COUNT-CARBON   * WS-ABN-C13
                 + WS-C2-OXYGEN * WS-ABN-O17 * WS-ABN-O17
                                * WS-COUNT-HYDROGEN * WS-ABN-H2
                 + WS-C2-OXYGEN * WS-ABN-O17 * WS-ABN-O17
                                * WS-COUNT-NITROGEN * WS-ABN-N15.
       520-EXIT.
           EXIT.

      ****** ONE EACH OF THREE DISTINCT HEAVIES
       530-COMPUTE-M3-TRIPLE.
           COMPUTE WS-SUM-M3-TRIPLE ROUNDED =
                   WS-COUNT-CARBON * WS-COUNT-HYDROGEN * WS-COUNT-NITROGEN
                                   * WS-ABN-C13 * WS-ABN-H2 * WS-ABN-N15
                 + WS-COUNT-CARBON * WS-COUNT-HYDROGEN * WS-COUNT-OXYGEN
                                   * WS-ABN-C13 * WS-ABN-H2 * WS-ABN-O17
                 + WS-COUNT-CARBON * WS-COUNT-NITROGEN * WS-COUNT-OXYGEN
                                   * WS-ABN-C13 * WS-ABN-N15 * WS-ABN-O17
                 + WS-COUNT-HYDROGEN * WS-COUNT-NITROGEN * WS-COUNT-OXYGEN
                                   * WS-ABN-H2 * WS-ABN-N15 * WS-ABN-O17.
       530-EXIT.
           EXIT.

      ****** ONE OXYGEN-18 PLUS ONE OTHER HEAVY, OR OXYGEN-17 WITH
      ****** OXYGEN-18
       540-COMPUTE-M3-O18.
           COMPUTE WS-SUM-M3-O18 ROUNDED =
                   WS-COUNT-CARBON   * WS-COUNT-OXYGEN
                                     * WS-ABN-C13 * WS-ABN-O18
                 + WS-COUNT-HYDROGEN * WS-COUNT-OXYGEN
                                     * WS-ABN-H2  * WS-ABN-O18
                 + WS-COUNT-NITROGEN * WS-COUNT-OXYGEN
                                     * WS-ABN-N15 * WS-ABN-O18
                 + WS-C2-OXYGEN * WS-ABN-O17 * WS-ABN-O18.
       540-EXIT.
           EXIT.

       600-WRITE-ISOTOPE-REPORT.
           MOVE "600-WRITE-ISOTOPE-REPORT" TO PARA-NAME.
           MOVE FM-FORMULA TO IR-FORMULA.
           COMPUTE IR-PM1 ROUNDED = WS-SUM-M1 * 100.
           COMPUTE IR-PM2 ROUNDED = WS-SUM-M2 * 100.
           COMPUTE IR-PM3 ROUNDED = WS-SUM-M3 * 100.

           MOVE IR-PM1 TO WS-PM-EDIT.
           MOVE SPACES TO RPT-REC.
           STRING "The probability of M+1 for " DELIMITED BY SIZE
                  FM-FORMULA        DELIMITED BY SPACE
                  " is: "           DELIMITED BY SIZE
                  WS-PM-EDIT        DELIMITED BY SIZE
             INTO RPT-REC.
           WRITE RPT-REC.
           ADD +1 TO RESULTS-WRITTEN.

           MOVE IR-PM2 TO WS-PM-EDIT.
           MOVE SPACES TO RPT-REC.
           STRING "The probability of M+2 for " DELIMITED BY SIZE
                  FM-FORMULA        DELIMITED BY SPACE
                  " is: "           DELIMITED BY SIZE
                  WS-PM-EDIT        DELIMITED BY SIZE
             INTO RPT-REC.
           WRITE RPT-REC.
           ADD +1 TO RESULTS-WRITTEN.

           MOVE IR-PM3 TO WS-PM-EDIT.
           MOVE SPACES TO RPT-REC.
           STRING "The probability of M+3 for " DELIMITED BY SIZE
                  FM-FORMULA        DELIMITED BY SPACE
                  " is: "           DELIMITED BY SIZE
                  WS-PM-EDIT        DELIMITED BY SIZE
             INTO RPT-REC.
           WRITE RPT-REC.
           ADD +1 TO RESULTS-WRITTEN.
       600-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE FORMULA-FILE, ISOTOPE-REPORT, SYSOUT.
       700-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "** FORMULAS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** RESULT LINES WRITTEN **".
           DISPLAY RESULTS-WRITTEN.
           DISPLAY "Data successfully written to ISOTOPE-REPORT".
           DISPLAY "******** NORMAL END OF JOB ISOTCALC ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE ABEND-REASON TO SYSOUT-REC.
           WRITE SYSOUT-REC.
           CLOSE FORMULA-FILE, ISOTOPE-REPORT, SYSOUT.
           DISPLAY "*** ABNORMAL END OF JOB - ISOTCALC ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
