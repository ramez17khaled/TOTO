       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  MSPWRITR.
       AUTHOR. R A PELLETIER.
       INSTALLATION. LIPID CORE COMPUTING CTR.
       DATE-WRITTEN. 04/11/89.
       DATE-COMPILED. 04/11/89.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM TURNS THE DAILY COMPOUND/PEAK EXTRACT
      *          FROM THE BENCH DATA-COLLECTION SYSTEM INTO AN MSP
      *          SPECTRAL-LIBRARY TEXT FILE FOR THE ORBITRAP SEARCH
      *          ENGINE.
      *
      *          THE EXTRACT CARRIES ONE ROW PER PEAK - A "MAIN" ROW
      *          FOR THE PRECURSOR AND ONE OR MORE "FRAGMENT" ROWS
      *          THAT SHARE THE MAIN ROW'S COMPOUND NAME.  THE WHOLE
      *          EXTRACT IS LOADED INTO A TABLE ONCE, THEN EACH MAIN
      *          ROW IS WRITTEN AS ONE MSP ENTRY WITH ITS FRAGMENT
      *          PEAKS LISTED UNDERNEATH.
      *
      ******************************************************************
      *CHANGE-LOG.
      *
      *    DATE     PROGRAMMER  REQUEST#   DESCRIPTION
      *  --------   ----------  --------   --------------------------
      *  04/11/89     RAP        I-0410    ORIGINAL PROGRAM.
      *  09/02/89     RAP        I-0486    ADDED PK-FAMILY TO THE
      *                                    COMPOUNDCLASS LINE - LAB
      *                                    REQUESTED IT FOR SORTING
      *                                    THE LIBRARY BY HAND.
      *  02/14/90     LMK        I-0553    FIXED RETENTION TIME
      *                                    BLANKING - ZERO RT WAS
      *                                    PRINTING AS "0.00".
      *  07/30/90     RAP        I-0601    TABLE SIZE RAISED TO 3000
      *                                    ROWS - EXTRACT OUTGREW THE
      *                                    OLD 1500-ROW LIMIT.
      *  01/09/91     LMK        I-0660    LEFT-JUSTIFY THE M/Z TEXT -
      *                                    SEARCH ENGINE WAS CHOKING
      *                                    ON LEADING BLANKS.
      *  11/19/92     DCO        I-0744    ADDED RECORDS-READ /
      *                                    RECORDS-WRITTEN COUNTS TO
      *                                    THE END-OF-JOB DISPLAY.
      *  05/06/94     DCO        I-0812    GUARDED AGAINST AN EMPTY
      *                                    PEAK FILE - JOB WAS
      *                                    ABENDING WITH NO MESSAGE.
      *  03/21/96     GKN        I-0901    ADDED FRAGMENT COUNT CHECK
      *                                    TABLE OVERFLOW NOW ABENDS
      *                                    INSTEAD OF TRUNCATING.
      *  10/02/98     GKN        I-0980    Y2K - WS-DATE NOW CENTURY
      *                                    AWARE, ACCEPT FROM DATE
      *                                    YYYYMMDD.
      *  06/15/01     PQR        I-1044    ADDED ADDUCT ECHO TO THE
      *                                    SYSOUT TRACE FOR AUDIT.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

      ****** FIXED-LENGTH EXTRACT FROM THE BENCH DATA-COLLECTION SYSTEM
           SELECT PEAK-FILE
           ASSIGN TO UT-S-PEAKFIL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS IFCODE.

      ****** VARIABLE-LENGTH MSP TEXT LIBRARY FOR THE SEARCH ENGINE
           SELECT MSP-OUT
           ASSIGN TO UT-S-MSPOUT
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** ONE PEAK PER RECORD - MAIN OR FRAGMENT, SEE PEAKREC COPYBOOK
       FD  PEAK-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 126 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PEAK-INPUT-RECORD.
           COPY PEAKREC.

      ****** ONE MSP ENTRY PER MAIN PEAK, BLANK LINE AFTER EACH ENTRY
       FD  MSP-OUT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS MSP-OUT-REC.
       01  MSP-OUT-REC             PIC X(130).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-PEAKS VALUE "10".
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.

       COPY MSPWORK.

      ******************************************************************
      *  IN-MEMORY COPY OF THE WHOLE PEAK EXTRACT - LOADED ONCE BY     *
      *  050-LOAD-PEAK-TABLE.  MAIN ROWS ARE WRITTEN OUT IN THE ORDER  *
      *  THEY APPEAR; FRAGMENT ROWS ARE FOUND BY A TABLE SEARCH ON     *
      *  PK-COMPOUND FROM 200-SEARCH-FRAGMENTS-RTN.                    *
      ******************************************************************
       01  WS-PEAK-TABLE.
           05  WS-PEAK-ENTRY OCCURS 3000 TIMES
                              INDEXED BY WS-PEAK-IDX, WS-FRAG-SCAN-IDX.
               10  PK-COMPOUND             PIC X(40).
               10  PK-PEAK-LABEL           PIC X(10).
               10  PK-MZ-EXPECTED          PIC 9(04)V9(05).
               10  PK-FORMULA              PIC X(20).
               10  PK-RT                   PIC 9(03)V9(02).
               10  PK-CHARGE               PIC X(10).
               10  PK-FAMILY               PIC X(20).
               10  PK-ADDUCT               PIC X(12).
               10  PK-ROW-TYPE-SW          PIC X(01).
                   88  PK-IS-FRAGMENT      VALUE "F".
                   88  PK-IS-MAIN          VALUE "M".
               10  FILLER                  PIC X(08).

       01  WS-EDIT-WORK-AREA.
           05  WS-MZ-EDIT-SOURCE           PIC ZZZ9.99999.
           05  WS-MZ-EDIT-RESULT           PIC X(10).
           05  WS-LEAD-SPACES              PIC 9(02) COMP.
           05  WS-F-COUNT                  PIC 9(02) COMP.

       77  WS-PEAK-COUNT                   PIC 9(04) COMP.
       77  WS-DATE                         PIC 9(08).
       77  WS-BLANK-LINE                   PIC X(01) VALUE SPACE.

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ              PIC S9(07) COMP.
           05 ENTRIES-WRITTEN           PIC S9(07) COMP.
           05 FRAGMENTS-WRITTEN         PIC S9(07) COMP.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   VARYING WS-PEAK-IDX FROM 1 BY 1
                   UNTIL WS-PEAK-IDX > WS-PEAK-COUNT.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB MSPWRITR ********".
           ACCEPT  WS-DATE FROM DATE.
           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-PEAK-TABLE.
           MOVE ZERO TO WS-PEAK-COUNT.
           OPEN INPUT PEAK-FILE.
           OPEN OUTPUT MSP-OUT, SYSOUT.

           PERFORM 050-LOAD-PEAK-TABLE THRU 050-EXIT
                   VARYING WS-PEAK-IDX FROM 1 BY 1
                   UNTIL NO-MORE-PEAKS OR WS-PEAK-IDX > 3000.

           IF WS-PEAK-COUNT = ZERO
               MOVE "EMPTY PEAK FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       050-LOAD-PEAK-TABLE.
           MOVE "050-LOAD-PEAK-TABLE" TO PARA-NAME.
           READ PEAK-FILE
               AT END
               MOVE "10" TO IFCODE
               GO TO 050-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.

           MOVE PK-COMPOUND    IN PEAK-INPUT-RECORD TO
                PK-COMPOUND    IN WS-PEAK-ENTRY (WS-PEAK-IDX).
           MOVE PK-PEAK-LABEL  IN PEAK-INPUT-RECORD TO
                PK-PEAK-LABEL  IN WS-PEAK-ENTRY (WS-PEAK-IDX).
           MOVE PK-MZ-EXPECTED IN PEAK-INPUT-RECORD TO
                PK-MZ-EXPECTED IN WS-PEAK-ENTRY (WS-PEAK-IDX).
           MOVE PK-FORMULA     IN PEAK-INPUT-RECORD TO
                PK-FORMULA     IN WS-PEAK-ENTRY (WS-PEAK-IDX).
           MOVE PK-RT          IN PEAK-INPUT-RECORD TO
                PK-RT          IN WS-PEAK-ENTRY (WS-PEAK-IDX).
           MOVE PK-CHARGE      IN PEAK-INPUT-RECORD TO
                PK-CHARGE      IN WS-PEAK-ENTRY (WS-PEAK-IDX).
           MOVE PK-FAMILY      IN PEAK-INPUT-RECORD TO
                PK-FAMILY      IN WS-PEAK-ENTRY (WS-PEAK-IDX).
           MOVE PK-ADDUCT      IN PEAK-INPUT-RECORD TO
                PK-ADDUCT      IN WS-PEAK-ENTRY (WS-PEAK-IDX).

           PERFORM 070-CLASSIFY-PEAK-ROWS THRU 070-EXIT.
           SET WS-PEAK-COUNT TO WS-PEAK-IDX.
       050-EXIT.
           EXIT.

      ******************************************************************
      *  A ROW IS A FRAGMENT WHEN ITS LABEL CONTAINS THE LETTER "F"    *
      *  ANYWHERE - OTHERWISE IT IS A MAIN (PRECURSOR) ROW.            *
      ******************************************************************
       070-CLASSIFY-PEAK-ROWS.
           MOVE "070-CLASSIFY-PEAK-ROWS" TO PARA-NAME.
           MOVE ZERO TO WS-F-COUNT.
           INSPECT PK-PEAK-LABEL IN WS-PEAK-ENTRY (WS-PEAK-IDX)
                   TALLYING WS-F-COUNT FOR ALL "F".
           IF WS-F-COUNT > ZERO
               SET PK-IS-FRAGMENT (WS-PEAK-IDX) TO TRUE
           ELSE
               SET PK-IS-MAIN (WS-PEAK-IDX) TO TRUE.
       070-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           IF PK-IS-MAIN (WS-PEAK-IDX)
               PERFORM 200-SEARCH-FRAGMENTS-RTN THRU 200-EXIT
               PERFORM 300-BUILD-MSP-ENTRY THRU 300-EXIT
               ADD +1 TO ENTRIES-WRITTEN.
       100-EXIT.
           EXIT.

      ******************************************************************
      *  COLLECT EVERY FRAGMENT ROW WHOSE COMPOUND NAME EXACTLY        *
      *  MATCHES THE CURRENT MAIN ROW - ORDER OF APPEARANCE IN THE     *
      *  EXTRACT IS PRESERVED.                                        *
      ******************************************************************
       200-SEARCH-FRAGMENTS-RTN.
           MOVE "200-SEARCH-FRAGMENTS-RTN" TO PARA-NAME.
           MOVE ZERO TO ME-NUM-PEAKS.
           SET WS-FRAG-SCAN-IDX TO 1.
           PERFORM 210-SCAN-ONE-ROW THRU 210-EXIT
                   VARYING WS-FRAG-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-FRAG-SCAN-IDX > WS-PEAK-COUNT.
       200-EXIT.
           EXIT.

       210-SCAN-ONE-ROW.
           IF PK-IS-FRAGMENT (WS-FRAG-SCAN-IDX)
             AND PK-COMPOUND (WS-FRAG-SCAN-IDX) =
                 PK-COMPOUND (WS-PEAK-IDX)
               ADD +1 TO ME-NUM-PEAKS
               MOVE PK-MZ-EXPECTED (WS-FRAG-SCAN-IDX) TO
                    ME-FRAG-MZ-NUM (ME-NUM-PEAKS)
               MOVE PK-MZ-EXPECTED (WS-FRAG-SCAN-IDX) TO
                    WS-MZ-EDIT-SOURCE
               PERFORM 305-EDIT-MZ-VALUE THRU 305-EXIT
               STRING WS-MZ-EDIT-RESULT  DELIMITED BY SPACE
                      X"09"               DELIMITED BY SIZE
                      "999"               DELIMITED BY SIZE
                 INTO ME-FRAG-LINE-TEXT (ME-NUM-PEAKS)
               ADD +1 TO FRAGMENTS-WRITTEN.
       210-EXIT.
           EXIT.

       300-BUILD-MSP-ENTRY.
           MOVE "300-BUILD-MSP-ENTRY" TO PARA-NAME.
           MOVE PK-COMPOUND (WS-PEAK-IDX)    TO ME-NAME.
           MOVE PK-FORMULA  (WS-PEAK-IDX)    TO ME-FORMULA.
           MOVE PK-CHARGE   (WS-PEAK-IDX)    TO ME-IONMODE.
           MOVE PK-FAMILY   (WS-PEAK-IDX)    TO ME-COMPOUNDCLASS.
           MOVE PK-ADDUCT   (WS-PEAK-IDX)    TO ME-PRECURSORTYPE.

           MOVE PK-MZ-EXPECTED (WS-PEAK-IDX) TO WS-MZ-EDIT-SOURCE.
           PERFORM 305-EDIT-MZ-VALUE THRU 305-EXIT.
           MOVE WS-MZ-EDIT-RESULT TO ME-PRECURSORMZ-EDIT.

           IF PK-RT (WS-PEAK-IDX) = ZERO
               SET ME-RETENTIONTIME-BAD TO TRUE
           ELSE
               SET ME-RETENTIONTIME-OK TO TRUE
               MOVE PK-RT (WS-PEAK-IDX) TO ME-RETENTIONTIME-EDIT.

           WRITE MSP-OUT-REC FROM SPACES.
           STRING "NAME: " DELIMITED BY SIZE
                  ME-NAME  DELIMITED BY SIZE
             INTO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE SPACES TO MSP-OUT-REC.
           STRING "PRECURSORMZ: " DELIMITED BY SIZE
                  ME-PRECURSORMZ-EDIT DELIMITED BY SPACE
             INTO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE SPACES TO MSP-OUT-REC.
           STRING "PRECURSORTYPE: " DELIMITED BY SIZE
                  ME-PRECURSORTYPE  DELIMITED BY SIZE
             INTO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE "SMILES: "    TO MSP-OUT-REC.
           WRITE MSP-OUT-REC.
           MOVE "INCHIKEY: "  TO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE SPACES TO MSP-OUT-REC.
           STRING "FORMULA: " DELIMITED BY SIZE
                  ME-FORMULA  DELIMITED BY SIZE
             INTO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE SPACES TO MSP-OUT-REC.
           IF ME-RETENTIONTIME-OK
               STRING "RETENTIONTIME: " DELIMITED BY SIZE
                      ME-RETENTIONTIME-EDIT DELIMITED BY SPACE
                 INTO MSP-OUT-REC
           ELSE
               MOVE "RETENTIONTIME: " TO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE "CCS: "       TO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE SPACES TO MSP-OUT-REC.
           STRING "IONMODE: " DELIMITED BY SIZE
                  ME-IONMODE  DELIMITED BY SIZE
             INTO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE SPACES TO MSP-OUT-REC.
           STRING "COMPOUNDCLASS: " DELIMITED BY SIZE
                  ME-COMPOUNDCLASS  DELIMITED BY SIZE
             INTO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE SPACES TO MSP-OUT-REC.
           STRING "Comment: " DELIMITED BY SIZE
                  MSP-COMMENT-LITERAL DELIMITED BY SIZE
             INTO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           MOVE SPACES TO MSP-OUT-REC.
           STRING "Num Peaks: " DELIMITED BY SIZE
                  ME-NUM-PEAKS  DELIMITED BY SIZE
             INTO MSP-OUT-REC.
           WRITE MSP-OUT-REC.

           PERFORM 310-WRITE-FRAGMENT-LINES THRU 310-EXIT
                   VARYING ME-FRAG-IDX FROM 1 BY 1
                   UNTIL ME-FRAG-IDX > ME-NUM-PEAKS.

           MOVE SPACES TO MSP-OUT-REC.
           WRITE MSP-OUT-REC.
       300-EXIT.
           EXIT.

       305-EDIT-MZ-VALUE.
           MOVE SPACES TO WS-MZ-EDIT-RESULT.
           MOVE ZERO TO WS-LEAD-SPACES.
           INSPECT WS-MZ-EDIT-SOURCE
                   TALLYING WS-LEAD-SPACES FOR LEADING SPACES.
           MOVE WS-MZ-EDIT-SOURCE (WS-LEAD-SPACES + 1 : )
                TO WS-MZ-EDIT-RESULT.
       305-EXIT.
           EXIT.

       310-WRITE-FRAGMENT-LINES.
           MOVE ME-FRAG-LINE-TEXT (ME-FRAG-IDX) TO MSP-OUT-REC.
           WRITE MSP-OUT-REC.
       310-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE PEAK-FILE, MSP-OUT, SYSOUT.
       700-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** MSP ENTRIES WRITTEN **".
           DISPLAY ENTRIES-WRITTEN.
           DISPLAY "** FRAGMENT LINES WRITTEN **".
           DISPLAY FRAGMENTS-WRITTEN.
           DISPLAY "Data successfully written to MSP-OUT".
           DISPLAY "******** NORMAL END OF JOB MSPWRITR ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE ABEND-REASON TO SYSOUT-REC.
           WRITE SYSOUT-REC.
           CLOSE PEAK-FILE, MSP-OUT, SYSOUT.
           DISPLAY "*** ABNORMAL END OF JOB - MSPWRITR ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
