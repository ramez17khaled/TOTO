      ******************************************************************
      *  PEAKREC                                                       *
      *  PEAK-INPUT-RECORD - ONE ROW PER PEAK, MAIN OR FRAGMENT,       *
      *  FROM THE LAB'S COMPOUND/PEAK EXTRACT.  FIXED LENGTH 126.      *
      *  A ROW IS A FRAGMENT OF ITS COMPOUND WHEN PK-PEAK-LABEL        *
      *  CONTAINS THE LETTER 'F' ANYWHERE - SEE 070-CLASSIFY-PEAK-ROWS *
      *  IN MSPWRITR.                                                  *
      ******************************************************************
       01  PEAK-INPUT-RECORD.
           05  PK-COMPOUND                 PIC X(40).
           05  PK-PEAK-LABEL               PIC X(10).
           05  PK-MZ-EXPECTED              PIC 9(04)V9(05).
           05  PK-MZ-EXPECTED-R REDEFINES PK-MZ-EXPECTED.
               10  PK-MZ-EXP-WHOLE         PIC 9(04).
               10  PK-MZ-EXP-DECML         PIC 9(05).
           05  PK-FORMULA                  PIC X(20).
           05  PK-RT                       PIC 9(03)V9(02).
           05  PK-RT-R REDEFINES PK-RT.
               10  PK-RT-WHOLE             PIC 9(03).
               10  PK-RT-DECML             PIC 9(02).
           05  PK-CHARGE                   PIC X(10).
           05  PK-FAMILY                   PIC X(20).
           05  PK-ADDUCT                   PIC X(12).
