      ******************************************************************
      *  SAMPREC                                                       *
      *  SAMPLE-RECORD LAYOUTS FOR RUNORDER - THE INPUT SAMPLE TABLE,  *
      *  THE SHUFFLED/RECOVERED OUTPUT (ORDER + PAYLOAD) AND THE       *
      *  SIDECAR ORDER-MAP (ORIGINAL INDEX + PAYLOAD).                 *
      ******************************************************************
       01  SAMPLE-INPUT-REC.
           05  SA-DATA                     PIC X(80).
           05  FILLER                      PIC X(04) VALUE SPACES.

       01  SAMPLE-OUTPUT-REC.
           05  SA-ORDER                    PIC 9(04).
           05  SA-ORDER-R REDEFINES SA-ORDER.
               10  FILLER                  PIC X(04).
           05  SA-DATA                     PIC X(80).
           05  FILLER                      PIC X(04) VALUE SPACES.

       01  ORDER-MAP-REC.
           05  SA-ORIG-IDX                 PIC 9(04).
           05  SA-DATA                     PIC X(80).
           05  FILLER                      PIC X(04) VALUE SPACES.

      ******************************************************************
      *  IN-MEMORY SAMPLE TABLE - LOADED ONCE BY 050-LOAD-SAMPLE-TABLE *
      *  AND SHUFFLED OR RECOVERED IN PLACE.  SIZED FOR A FULL RUN     *
      *  PLATE - THE LAB HAS NEVER RUN MORE THAN 9999 SAMPLES.         *
      ******************************************************************
       01  WS-SAMPLE-TABLE.
           05  WS-SAMPLE-ENTRY OCCURS 9999 TIMES
                                INDEXED BY WS-SAMPLE-IDX.
               10  WS-SAMPLE-ORIG-IDX      PIC 9(04).
               10  WS-SAMPLE-DATA          PIC X(80).
               10  FILLER                  PIC X(04).
