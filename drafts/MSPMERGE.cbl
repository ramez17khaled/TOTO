       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  MSPMERGE.
       AUTHOR. G K NAKASHIMA.
       INSTALLATION. LIPID CORE COMPUTING CTR.
       DATE-WRITTEN. 03/05/92.
       DATE-COMPILED. 03/05/92.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM FOLDS THE POSITIVE-MODE AND NEGATIVE-MODE
      *          MSP SPECTRAL LIBRARIES INTO THE HOME LIBRARY'S PRECUR-
      *          SORMZ, PRECURSORTYPE, RETENTIONTIME AND IONMODE KEY
      *          FIELDS, WITHOUT DISTURBING HOME'S OWN PEAK LISTS.
      *
      *          HOME ALWAYS WINS ON PRECURSORTYPE AND RETENTIONTIME.
      *          PRECURSORMZ AND IONMODE FALL BACK FROM HOME TO POS
      *          TO NEG WHEN HOME DOES NOT CARRY THEM.  COMPOUNDS SEEN
      *          ONLY IN POS OR NEG ARE CARRIED INTO THE MERGED LIBRARY
      *          AS NEW, PEAK-LESS ENTRIES.
      *
      *          THE THREE LIBRARIES ARE FLAT TEXT - "KEY: VALUE" LINES,
      *          ONE ENTRY PER BLOCK, BLANK LINE BETWEEN BLOCKS.  NAMES
      *          ARE NORMALISED (CARNITINE/CAR PREFIX, FOLDED TO LOWER
      *          CASE) BEFORE THEY ARE USED AS THE MATCH KEY.
      *
      ******************************************************************
      *CHANGE-LOG.
      *
      *    DATE     PROGRAMMER  REQUEST#   DESCRIPTION
      *  --------   ----------  --------   --------------------------
      *  03/05/92     GKN        I-0740    ORIGINAL PROGRAM.
      *  11/18/92     GKN        I-0788    ADDED THE CARNITINE/CAR
      *                                    NAME-PREFIX FOLD - POS AND
      *                                    NEG EXPORTS ABBREVIATE THE
      *                                    NAME DIFFERENTLY FROM HOME.
      *  06/02/93     LMK        I-0825    RETENTIONTIME WITH ANY NON-
      *                                    NUMERIC CHARACTER IS NOW
      *                                    TREATED AS MISSING INSTEAD
      *                                    OF ABENDING THE JOB.
      *  01/14/95     RAP        I-0901    RAISED ALL THREE TABLE
      *                                    SIZES TO 300 ENTRIES - THE
      *                                    NEGATIVE-MODE LIBRARY GREW
      *                                    PAST THE OLD 150 LIMIT.
      *  09/09/96     DCO        I-0966    NEW COMPOUNDS FOUND ONLY IN
      *                                    POS/NEG ARE NOW APPENDED TO
      *                                    THE MERGED LIBRARY INSTEAD
      *                                    OF BEING DROPPED.
      *  10/02/98     PQR        I-1040    Y2K - WS-DATE WIDENED TO AN
      *                                    8-BYTE CENTURY-AWARE FIELD.
      *  04/27/00     PQR        I-1077    HOME-LINE TABLE RAISED TO
      *                                    3000 LINES - THE HOME
      *                                    LIBRARY PASSED 2000 ENTRIES
      *                                    IN THE SPRING RELOAD.
      *  02/19/01     GKN        I-1098    GUARD AGAINST A BLANK LINE
      *                                    AT END OF FILE BEING READ
      *                                    AS A FOURTH LIBRARY ENTRY.
      *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT HOME-MSP
               ASSIGN TO UT-S-HOMEMSP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS IFCODE.

           SELECT POS-MSP
               ASSIGN TO UT-S-POSMSP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS PFCODE.

           SELECT NEG-MSP
               ASSIGN TO UT-S-NEGMSP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS NFCODE.

           SELECT MERGED-MSP
               ASSIGN TO UT-S-MERGMSP
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** HOME LIBRARY - READ TWICE.  FIRST PASS PULLS OUT THE FOUR
      ****** MERGE KEY FIELDS PER ENTRY.  SECOND PASS (OFF THE SAME
      ****** IN-MEMORY LINE TABLE) RE-PARSES EVERY FIELD, INCLUDING THE
      ****** PEAK LINES, SO THE MERGED RESULT CAN BE REWRITTEN WHOLE.
       FD  HOME-MSP
           RECORDING MODE IS V
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS HOME-MSP-REC.
       01  HOME-MSP-REC             PIC X(130).

      ****** POSITIVE-MODE LIBRARY - MERGED INTO HOME FIRST.
       FD  POS-MSP
           RECORDING MODE IS V
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS POS-MSP-REC.
       01  POS-MSP-REC              PIC X(130).

      ****** NEGATIVE-MODE LIBRARY - MERGED INTO THE HOME+POS RESULT.
       FD  NEG-MSP
           RECORDING MODE IS V
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS NEG-MSP-REC.
       01  NEG-MSP-REC              PIC X(130).

      ****** FINAL MERGED LIBRARY - SAME "KEY: VALUE" SHAPE AS HOME.
       FD  MERGED-MSP
           RECORDING MODE IS V
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS MERGED-MSP-REC.
       01  MERGED-MSP-REC           PIC X(130).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                  PIC X(02).
               88 CODE-READ            VALUE SPACES.
               88 NO-MORE-HOME         VALUE "10".
           05  PFCODE                  PIC X(02).
               88 PCODE-READ           VALUE SPACES.
               88 NO-MORE-POS          VALUE "10".
           05  NFCODE                  PIC X(02).
               88 NCODE-READ           VALUE SPACES.
               88 NO-MORE-NEG          VALUE "10".
           05  OFCODE                  PIC X(02).
               88 CODE-WRITE           VALUE SPACES.

      ******************************************************************
      *  WS-LINE-PARSE-WORK - SCRATCH AREA USED BY 200-CLASSIFY-LINE  *
      *  TO PULL ONE "KEY: VALUE" PAIR (OR A PEAK LINE, OR A BLANK)   *
      *  OUT OF WHICHEVER LIBRARY LINE IS CURRENTLY BEING SCANNED.    *
      ******************************************************************
       01  WS-LINE-PARSE-WORK.
           05  WS-LINE-TEXT            PIC X(130).
           05  WS-CURRENT-KEY          PIC X(14).
           05  WS-CURRENT-VALUE        PIC X(116).
           05  WS-TAB-COUNT            PIC 9(02) COMP.
           05  FILLER                  PIC X(04).

      ******************************************************************
      *  WS-NORM-NAME-WORK - SCRATCH FOR 085/086-NORMALISE-xxx-NAME.  *
      ******************************************************************
       01  WS-NORM-NAME-WORK.
           05  WS-NORM-NAME-IN         PIC X(40).
           05  WS-NORM-NAME-OUT        PIC X(40).
           05  FILLER                  PIC X(04).

      ******************************************************************
      *  WS-RT-SCAN-WORK - SCRATCH FOR 095-VALIDATE-RETENTIONTIME.    *
      ******************************************************************
       01  WS-RT-SCAN-WORK.
           05  WS-RT-TEXT              PIC X(12).
           05  WS-RT-SCAN-IDX          PIC 9(02) COMP.
           05  WS-RT-DOT-COUNT         PIC 9(02) COMP.
           05  WS-RT-NUMERIC-SW            PIC X(01).
               88  WS-RT-IS-NUMERIC    VALUE "Y".
               88  WS-RT-NOT-NUMERIC   VALUE "N".
           05  FILLER                  PIC X(04).

       77  WS-SAVE-NORM-NAME            PIC X(40).

      ******************************************************************
      *  HOME-MSP HELD ENTIRELY IN CORE AS RAW LINES - READ ONCE,      *
      *  SCANNED TWICE (ONCE FOR THE MERGE KEYS, ONCE FOR THE FULL     *
      *  REWRITE).  SAME TECHNIQUE THE CENTER'S OLD LIBEXTR BATCH USED *
      *  TO AVOID A SECOND PASS OF THE SPECTRAL LIBRARY TAPE.          *
      ******************************************************************
       01  WS-HOME-LINE-TABLE.
           05  WS-HOME-LINE-ROW OCCURS 3000 TIMES
                                 INDEXED BY WS-HL-IDX.
               10  WS-HOME-LINE-TEXT   PIC X(130).
       77  WS-HOME-LINE-COUNT          PIC 9(04) COMP.

      ******************************************************************
      *  SUMMARY TABLES - ONE ROW PER ENTRY IN EACH OF THE THREE       *
      *  LIBRARIES, HOLDING ONLY THE FOUR FIELDS THE MERGE CARES       *
      *  ABOUT PLUS THE NORMALISED MATCH-KEY NAME.                     *
      ******************************************************************
       01  WS-HOME-SUMMARY-TABLE.
           05  WS-HS-ENTRY OCCURS 300 TIMES INDEXED BY WS-HS-IDX.
               10  HS-NAME             PIC X(40).
               10  HS-PRECURSORMZ      PIC X(12).
               10  HS-PRECURSORTYPE    PIC X(12).
               10  HS-RETENTIONTIME    PIC X(12).
               10  HS-IONMODE          PIC X(10).
               10  FILLER              PIC X(04).
       77  WS-HS-COUNT                 PIC 9(04) COMP.

       01  WS-POS-SUMMARY-TABLE.
           05  WS-PS-ENTRY OCCURS 300 TIMES INDEXED BY WS-PS-IDX.
               10  PS-NAME             PIC X(40).
               10  PS-PRECURSORMZ      PIC X(12).
               10  PS-PRECURSORTYPE    PIC X(12).
               10  PS-RETENTIONTIME    PIC X(12).
               10  PS-IONMODE          PIC X(10).
               10  FILLER              PIC X(04).
       77  WS-PS-COUNT                 PIC 9(04) COMP.

       01  WS-NEG-SUMMARY-TABLE.
           05  WS-NS-ENTRY OCCURS 300 TIMES INDEXED BY WS-NS-IDX.
               10  NS-NAME             PIC X(40).
               10  NS-PRECURSORMZ      PIC X(12).
               10  NS-PRECURSORTYPE    PIC X(12).
               10  NS-RETENTIONTIME    PIC X(12).
               10  NS-IONMODE          PIC X(10).
               10  FILLER              PIC X(04).
       77  WS-NS-COUNT                 PIC 9(04) COMP.

      ******************************************************************
      *  MG1 IS HOME MERGED WITH POS.  MG2 IS MG1 MERGED WITH NEG -    *
      *  THE FINAL KEY-FIELD ANSWER FOR EVERY COMPOUND SEEN ANYWHERE.  *
      ******************************************************************
       01  WS-MERGED-TABLE-1.
           05  WS-MG1-ENTRY OCCURS 600 TIMES INDEXED BY WS-MG1-IDX.
               10  MG1-NAME            PIC X(40).
               10  MG1-PRECURSORMZ     PIC X(12).
               10  MG1-PRECURSORTYPE   PIC X(12).
               10  MG1-RETENTIONTIME   PIC X(12).
               10  MG1-IONMODE         PIC X(10).
               10  FILLER              PIC X(04).
       77  WS-MG1-COUNT                PIC 9(04) COMP.

       01  WS-MERGED-TABLE-2.
           05  WS-MG2-ENTRY OCCURS 600 TIMES INDEXED BY WS-MG2-IDX.
               10  MG2-NAME            PIC X(40).
               10  MG2-PRECURSORMZ     PIC X(12).
               10  MG2-PRECURSORTYPE   PIC X(12).
               10  MG2-RETENTIONTIME   PIC X(12).
               10  MG2-IONMODE         PIC X(10).
               10  FILLER              PIC X(04).
       77  WS-MG2-COUNT                PIC 9(04) COMP.

      ******************************************************************
      *  HOME-FULL-TABLE - EVERY FIELD OF EVERY HOME ENTRY, INCLUDING  *
      *  ITS PEAK LINES CARRIED BYTE-FOR-BYTE.  500-APPLY-MERGED-TO-   *
      *  HOME-RTN OVERWRITES THE FOUR KEY FIELDS HERE AND APPENDS NEW  *
      *  ROWS FOR COMPOUNDS HOME NEVER HAD.  700-WRITE-MERGED-LIBRARY  *
      *  WRITES THIS TABLE OUT, NOT THE SUMMARY TABLES.                *
      ******************************************************************
       01  WS-HOME-FULL-TABLE.
           05  WS-HF-ENTRY OCCURS 600 TIMES INDEXED BY WS-HF-IDX.
               10  HE-NAME-DISPLAY     PIC X(40).
               10  HE-NAME-KEY         PIC X(40).
               10  HE-PRECURSORMZ      PIC X(12).
               10  HE-PRECURSORTYPE    PIC X(12).
               10  HE-SMILES           PIC X(40).
               10  HE-INCHIKEY         PIC X(40).
               10  HE-FORMULA          PIC X(20).
               10  HE-RETENTIONTIME    PIC X(12).
               10  HE-CCS              PIC X(12).
               10  HE-IONMODE          PIC X(10).
               10  HE-COMPOUNDCLASS    PIC X(20).
               10  HE-COMMENT          PIC X(70).
               10  HE-NUM-PEAKS        PIC 9(03).
               10  HE-PEAK-TABLE OCCURS 60 TIMES
                                 INDEXED BY HE-PEAK-IDX.
                   15  HE-PEAK-LINE-TEXT   PIC X(80).
               10  FILLER              PIC X(04).
       77  WS-HF-COUNT                 PIC 9(04) COMP.

       77  WS-DATE                     PIC 9(08).
       77  WS-MERGED-IDX               PIC 9(04) COMP.
       77  WS-FOUND-SW                 PIC X(01).
           88  WS-NAME-FOUND           VALUE "Y".
           88  WS-NAME-NOT-FOUND       VALUE "N".
       77  WS-FOUND-IDX                PIC 9(04) COMP.

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC S9(7) COMP.
           05 HOME-ENTRIES-READ        PIC S9(7) COMP.
           05 POS-ENTRIES-READ         PIC S9(7) COMP.
           05 NEG-ENTRIES-READ         PIC S9(7) COMP.
           05 ENTRIES-UPDATED          PIC S9(7) COMP.
           05 ENTRIES-APPENDED         PIC S9(7) COMP.
           05 ENTRIES-WRITTEN          PIC S9(7) COMP.
           05 FILLER                   PIC X(04).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-LOAD-HOME-LINES THRU 050-EXIT.
           PERFORM 060-EXTRACT-HOME-SUMMARY THRU 060-EXIT.
           PERFORM 070-LOAD-POS-LIBRARY THRU 070-EXIT.
           PERFORM 080-LOAD-NEG-LIBRARY THRU 080-EXIT.
           PERFORM 300-MERGE-POS-INTO-HOME-RTN THRU 300-EXIT.
           PERFORM 400-MERGE-NEG-INTO-RESULT-RTN THRU 400-EXIT.
           PERFORM 500-APPLY-MERGED-TO-HOME-RTN THRU 500-EXIT.
           PERFORM 700-WRITE-MERGED-LIBRARY THRU 700-EXIT.
           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB MSPMERGE ********".
           ACCEPT WS-DATE FROM DATE.
           OPEN INPUT HOME-MSP, POS-MSP, NEG-MSP.
           OPEN OUTPUT MERGED-MSP, SYSOUT.
           INITIALIZE COUNTERS-AND-ACCUMULATORS.
           MOVE ZERO TO WS-HOME-LINE-COUNT, WS-HS-COUNT, WS-PS-COUNT,
                        WS-NS-COUNT, WS-MG1-COUNT, WS-MG2-COUNT,
                        WS-HF-COUNT.
       000-EXIT.
           EXIT.

      ******************************************************************
      *  050 - SLURP THE WHOLE HOME LIBRARY INTO WS-HOME-LINE-TABLE SO *
      *  IT CAN BE SCANNED TWICE WITHOUT A SECOND OPEN/CLOSE.          *
      ******************************************************************
       050-LOAD-HOME-LINES.
           MOVE "050-LOAD-HOME-LINES" TO PARA-NAME.
           SET WS-HL-IDX TO 1.
           READ HOME-MSP
               AT END
               MOVE "10" TO IFCODE
               GO TO 050-EXIT
           END-READ.
       050-LOAD-LOOP.
           ADD 1 TO RECORDS-READ.
           MOVE HOME-MSP-REC TO WS-HOME-LINE-TEXT (WS-HL-IDX).
           ADD 1 TO WS-HOME-LINE-COUNT.
           SET WS-HL-IDX UP BY 1.
           READ HOME-MSP
               AT END
               MOVE "10" TO IFCODE
               GO TO 050-EXIT
           END-READ.
           GO TO 050-LOAD-LOOP.
       050-EXIT.
           EXIT.

      ******************************************************************
      *  060 - FIRST PASS OVER THE HOME LINE TABLE.  BUILDS THE HOME   *
      *  SUMMARY TABLE (NAME, PRECURSORMZ, PRECURSORTYPE, RETENTION-   *
      *  TIME, IONMODE ONLY) FOR USE BY THE MERGE PARAGRAPHS.          *
      ******************************************************************
       060-EXTRACT-HOME-SUMMARY.
           MOVE "060-EXTRACT-HOME-SUMMARY" TO PARA-NAME.
           SET WS-HL-IDX TO 1.
       060-SCAN-LOOP.
           IF WS-HL-IDX > WS-HOME-LINE-COUNT
               GO TO 060-EXIT.

           MOVE WS-HOME-LINE-TEXT (WS-HL-IDX) TO WS-LINE-TEXT.
           PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.

           EVALUATE WS-CURRENT-KEY
               WHEN "NAME"
                   MOVE WS-CURRENT-VALUE (1:40) TO WS-NORM-NAME-IN
                   PERFORM 085-NORMALISE-HOME-NAME THRU 085-EXIT
                   PERFORM 062-FIND-OR-ADD-HOME-SUMM THRU 062-EXIT
                   ADD 1 TO HOME-ENTRIES-READ
               WHEN "PRECURSORMZ"
                   MOVE WS-CURRENT-VALUE (1:12) TO HS-PRECURSORMZ (WS-HS-IDX)
               WHEN "PRECURSORTYPE"
                   MOVE WS-CURRENT-VALUE (1:12) TO WS-CURRENT-VALUE (1:12)
                   PERFORM 090-VALIDATE-PRECURSORTYPE THRU 090-EXIT
                   MOVE WS-CURRENT-VALUE (1:12) TO HS-PRECURSORTYPE (WS-HS-IDX)
               WHEN "RETENTIONTIME"
                   MOVE WS-CURRENT-VALUE (1:12) TO WS-RT-TEXT
                   PERFORM 095-VALIDATE-RETENTIONTIME THRU 095-EXIT
                   MOVE WS-RT-TEXT TO HS-RETENTIONTIME (WS-HS-IDX)
               WHEN "IONMODE"
                   MOVE WS-CURRENT-VALUE (1:10) TO HS-IONMODE (WS-HS-IDX)
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.

           SET WS-HL-IDX UP BY 1.
           GO TO 060-SCAN-LOOP.
       060-EXIT.
           EXIT.

      ******************************************************************
      *  062 - DUPLICATE NAMES WITHIN A FILE COLLAPSE TO ONE ENTRY,    *
      *  LAST PARSED WINS.  IF THE NORMALISED NAME IS ALREADY IN THE   *
      *  HOME SUMMARY TABLE, RE-USE ITS ROW AND RESET THE FOUR FIELDS  *
      *  TO DEFAULTS SO STALE VALUES FROM THE EARLIER OCCURRENCE DO    *
      *  NOT SURVIVE INTO THE NEW ONE.                                 *
      ******************************************************************
       062-FIND-OR-ADD-HOME-SUMM.
           MOVE "062-FIND-OR-ADD-HOME-SUMM" TO PARA-NAME.
           MOVE WS-NORM-NAME-OUT TO WS-SAVE-NORM-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-HS-IDX FROM 1 BY 1
                   UNTIL WS-HS-IDX > WS-HS-COUNT
               IF HS-NAME (WS-HS-IDX) = WS-SAVE-NORM-NAME
                   MOVE "Y" TO WS-FOUND-SW
                   GO TO 062-RESET-ROW
               END-IF
           END-PERFORM.
           ADD 1 TO WS-HS-COUNT.
           SET WS-HS-IDX TO WS-HS-COUNT.
       062-RESET-ROW.
           MOVE WS-SAVE-NORM-NAME TO HS-NAME (WS-HS-IDX).
           MOVE "N/A" TO HS-PRECURSORMZ (WS-HS-IDX).
           MOVE SPACES TO HS-PRECURSORTYPE (WS-HS-IDX).
           MOVE SPACES TO HS-RETENTIONTIME (WS-HS-IDX).
           MOVE "N/A" TO HS-IONMODE (WS-HS-IDX).
       062-EXIT.
           EXIT.

      ******************************************************************
      *  070/080 - LOAD THE POS AND NEG LIBRARIES DIRECTLY INTO THEIR  *
      *  SUMMARY TABLES.  NEITHER ONE NEEDS A SECOND PASS BECAUSE      *
      *  THEIR PEAK LINES ARE NEVER CARRIED INTO THE MERGED LIBRARY.   *
      ******************************************************************
       070-LOAD-POS-LIBRARY.
           MOVE "070-LOAD-POS-LIBRARY" TO PARA-NAME.
           READ POS-MSP
               AT END
               MOVE "10" TO PFCODE
               GO TO 070-EXIT
           END-READ.
       070-LOAD-LOOP.
           MOVE POS-MSP-REC TO WS-LINE-TEXT.
           PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.

           EVALUATE WS-CURRENT-KEY
               WHEN "NAME"
                   MOVE WS-CURRENT-VALUE (1:40) TO WS-NORM-NAME-IN
                   PERFORM 086-NORMALISE-POSNEG-NAME THRU 086-EXIT
                   PERFORM 072-FIND-OR-ADD-POS-SUMM THRU 072-EXIT
                   ADD 1 TO POS-ENTRIES-READ
               WHEN "PRECURSORMZ"
                   MOVE WS-CURRENT-VALUE (1:12) TO PS-PRECURSORMZ (WS-PS-IDX)
               WHEN "IONMODE"
                   MOVE WS-CURRENT-VALUE (1:10) TO PS-IONMODE (WS-PS-IDX)
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.

           READ POS-MSP
               AT END
               MOVE "10" TO PFCODE
               GO TO 070-EXIT
           END-READ.
           GO TO 070-LOAD-LOOP.
       070-EXIT.
           EXIT.

       072-FIND-OR-ADD-POS-SUMM.
           MOVE "072-FIND-OR-ADD-POS-SUMM" TO PARA-NAME.
           MOVE WS-NORM-NAME-OUT TO WS-SAVE-NORM-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-PS-IDX FROM 1 BY 1
                   UNTIL WS-PS-IDX > WS-PS-COUNT
               IF PS-NAME (WS-PS-IDX) = WS-SAVE-NORM-NAME
                   MOVE "Y" TO WS-FOUND-SW
                   GO TO 072-RESET-ROW
               END-IF
           END-PERFORM.
           ADD 1 TO WS-PS-COUNT.
           SET WS-PS-IDX TO WS-PS-COUNT.
       072-RESET-ROW.
           MOVE WS-SAVE-NORM-NAME TO PS-NAME (WS-PS-IDX).
           MOVE "N/A" TO PS-PRECURSORMZ (WS-PS-IDX).
           MOVE SPACES TO PS-PRECURSORTYPE (WS-PS-IDX).
           MOVE SPACES TO PS-RETENTIONTIME (WS-PS-IDX).
           MOVE "N/A" TO PS-IONMODE (WS-PS-IDX).
       072-EXIT.
           EXIT.

       080-LOAD-NEG-LIBRARY.
           MOVE "080-LOAD-NEG-LIBRARY" TO PARA-NAME.
           READ NEG-MSP
               AT END
               MOVE "10" TO NFCODE
               GO TO 080-EXIT
           END-READ.
       080-LOAD-LOOP.
           MOVE NEG-MSP-REC TO WS-LINE-TEXT.
           PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.

           EVALUATE WS-CURRENT-KEY
               WHEN "NAME"
                   MOVE WS-CURRENT-VALUE (1:40) TO WS-NORM-NAME-IN
                   PERFORM 086-NORMALISE-POSNEG-NAME THRU 086-EXIT
                   PERFORM 082-FIND-OR-ADD-NEG-SUMM THRU 082-EXIT
                   ADD 1 TO NEG-ENTRIES-READ
               WHEN "PRECURSORMZ"
                   MOVE WS-CURRENT-VALUE (1:12) TO NS-PRECURSORMZ (WS-NS-IDX)
               WHEN "IONMODE"
                   MOVE WS-CURRENT-VALUE (1:10) TO NS-IONMODE (WS-NS-IDX)
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.

           READ NEG-MSP
               AT END
               MOVE "10" TO NFCODE
               GO TO 080-EXIT
           END-READ.
           GO TO 080-LOAD-LOOP.
       080-EXIT.
           EXIT.

       082-FIND-OR-ADD-NEG-SUMM.
           MOVE "082-FIND-OR-ADD-NEG-SUMM" TO PARA-NAME.
           MOVE WS-NORM-NAME-OUT TO WS-SAVE-NORM-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-NS-IDX FROM 1 BY 1
                   UNTIL WS-NS-IDX > WS-NS-COUNT
               IF NS-NAME (WS-NS-IDX) = WS-SAVE-NORM-NAME
                   MOVE "Y" TO WS-FOUND-SW
                   GO TO 082-RESET-ROW
               END-IF
           END-PERFORM.
           ADD 1 TO WS-NS-COUNT.
           SET WS-NS-IDX TO WS-NS-COUNT.
       082-RESET-ROW.
           MOVE WS-SAVE-NORM-NAME TO NS-NAME (WS-NS-IDX).
           MOVE "N/A" TO NS-PRECURSORMZ (WS-NS-IDX).
           MOVE SPACES TO NS-PRECURSORTYPE (WS-NS-IDX).
           MOVE SPACES TO NS-RETENTIONTIME (WS-NS-IDX).
           MOVE "N/A" TO NS-IONMODE (WS-NS-IDX).
       082-EXIT.
           EXIT.

      ******************************************************************
      *  200 - CLASSIFY ONE LIBRARY LINE.  SETS WS-CURRENT-KEY TO THE  *
      *  RECOGNISED FIELD NAME (OR "PEAKLINE", "BLANK", "OTHER") AND   *
      *  WS-CURRENT-VALUE TO THE FIRST TOKEN FOLLOWING "KEY: ".        *
      *  SHARED BY ALL THREE LIBRARY LOADERS - ONE PARSER, THREE USES. *
      ******************************************************************
       200-CLASSIFY-LINE.
           MOVE "200-CLASSIFY-LINE" TO PARA-NAME.
           MOVE SPACES TO WS-CURRENT-VALUE.
           IF WS-LINE-TEXT = SPACES
               MOVE "BLANK" TO WS-CURRENT-KEY
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:6) = "NAME: "
               MOVE "NAME" TO WS-CURRENT-KEY
               UNSTRING WS-LINE-TEXT (7:124) DELIMITED BY SPACE
                   INTO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:15) = "PRECURSORTYPE: "
               MOVE "PRECURSORTYPE" TO WS-CURRENT-KEY
               UNSTRING WS-LINE-TEXT (16:115) DELIMITED BY SPACE
                   INTO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:13) = "PRECURSORMZ: "
               MOVE "PRECURSORMZ" TO WS-CURRENT-KEY
               UNSTRING WS-LINE-TEXT (14:117) DELIMITED BY SPACE
                   INTO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:15) = "RETENTIONTIME: "
               MOVE "RETENTIONTIME" TO WS-CURRENT-KEY
               UNSTRING WS-LINE-TEXT (16:115) DELIMITED BY SPACE
                   INTO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:9) = "IONMODE: "
               MOVE "IONMODE" TO WS-CURRENT-KEY
               UNSTRING WS-LINE-TEXT (10:121) DELIMITED BY SPACE
                   INTO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:8) = "SMILES: "
               MOVE "SMILES" TO WS-CURRENT-KEY
               MOVE WS-LINE-TEXT (9:122) TO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:10) = "INCHIKEY: "
               MOVE "INCHIKEY" TO WS-CURRENT-KEY
               MOVE WS-LINE-TEXT (11:120) TO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:9) = "FORMULA: "
               MOVE "FORMULA" TO WS-CURRENT-KEY
               UNSTRING WS-LINE-TEXT (10:121) DELIMITED BY SPACE
                   INTO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:5) = "CCS: "
               MOVE "CCS" TO WS-CURRENT-KEY
               UNSTRING WS-LINE-TEXT (6:125) DELIMITED BY SPACE
                   INTO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:15) = "COMPOUNDCLASS: "
               MOVE "COMPOUNDCLASS" TO WS-CURRENT-KEY
               MOVE WS-LINE-TEXT (16:115) TO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:9) = "Comment: "
               MOVE "COMMENT" TO WS-CURRENT-KEY
               MOVE WS-LINE-TEXT (10:121) TO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           IF WS-LINE-TEXT (1:11) = "Num Peaks: "
               MOVE "NUMPEAKS" TO WS-CURRENT-KEY
               UNSTRING WS-LINE-TEXT (12:119) DELIMITED BY SPACE
                   INTO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           MOVE ZERO TO WS-TAB-COUNT.
           INSPECT WS-LINE-TEXT TALLYING WS-TAB-COUNT FOR ALL X"09".
           IF WS-TAB-COUNT = 1
               MOVE "PEAKLINE" TO WS-CURRENT-KEY
               MOVE WS-LINE-TEXT TO WS-CURRENT-VALUE
               GO TO 200-EXIT.

           MOVE "OTHER" TO WS-CURRENT-KEY.
       200-EXIT.
           EXIT.

      ******************************************************************
      *  085 - HOME'S OWN NAME PREFIX IS "CARNITINE".  FOLD IT TO      *
      *  "CAR" SO IT LINES UP WITH THE POS/NEG EXPORT ABBREVIATION,    *
      *  THEN FOLD THE WHOLE NAME TO LOWER CASE FOR THE MATCH KEY.     *
      ******************************************************************
       085-NORMALISE-HOME-NAME.
           MOVE "085-NORMALISE-HOME-NAME" TO PARA-NAME.
           IF WS-NORM-NAME-IN (1:9) = "Carnitine"
               STRING "Car" DELIMITED BY SIZE
                      WS-NORM-NAME-IN (10:31) DELIMITED BY SIZE
                      INTO WS-NORM-NAME-OUT
           ELSE
               MOVE WS-NORM-NAME-IN TO WS-NORM-NAME-OUT
           END-IF.
           INSPECT WS-NORM-NAME-OUT CONVERTING
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
               "abcdefghijklmnopqrstuvwxyz".
       085-EXIT.
           EXIT.

      ******************************************************************
      *  086 - POS AND NEG ABBREVIATE THE SAME COMPOUND FAMILY AS      *
      *  "CAR".  FOLD IT TO "Car" (MATCHING 085'S OUTPUT BEFORE THE    *
      *  LOWER-CASE FOLD) SO THE TWO SIDES COLLAPSE TO ONE MATCH KEY.  *
      ******************************************************************
       086-NORMALISE-POSNEG-NAME.
           MOVE "086-NORMALISE-POSNEG-NAME" TO PARA-NAME.
           IF WS-NORM-NAME-IN (1:3) = "CAR"
               STRING "Car" DELIMITED BY SIZE
                      WS-NORM-NAME-IN (4:37) DELIMITED BY SIZE
                      INTO WS-NORM-NAME-OUT
           ELSE
               MOVE WS-NORM-NAME-IN TO WS-NORM-NAME-OUT
           END-IF.
           INSPECT WS-NORM-NAME-OUT CONVERTING
               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
               "abcdefghijklmnopqrstuvwxyz".
       086-EXIT.
           EXIT.

      ******************************************************************
      *  090 - A PRECURSORTYPE THAT DOES NOT START WITH "[M" IS NOT AN *
      *  ADDUCT NOTATION THE SEARCH ENGINE RECOGNISES - BLANK IT OUT   *
      *  SO IT COUNTS AS MISSING DOWNSTREAM.                           *
      ******************************************************************
       090-VALIDATE-PRECURSORTYPE.
           MOVE "090-VALIDATE-PRECURSORTYPE" TO PARA-NAME.
           IF WS-CURRENT-VALUE (1:2) NOT = "[M"
               MOVE SPACES TO WS-CURRENT-VALUE
           END-IF.
       090-EXIT.
           EXIT.

      ******************************************************************
      *  095 - A RETENTIONTIME CONTAINING ANYTHING BUT DIGITS AND ONE  *
      *  DECIMAL POINT IS NOT A REAL READING - BLANK IT OUT.  ALSO     *
      *  BLANKS OUT "N/A" AND A BLANK INPUT VALUE.                     *
      ******************************************************************
       095-VALIDATE-RETENTIONTIME.
           MOVE "095-VALIDATE-RETENTIONTIME" TO PARA-NAME.
           MOVE "Y" TO WS-RT-NUMERIC-SW.
           MOVE ZERO TO WS-RT-DOT-COUNT.
           IF WS-RT-TEXT = SPACES
               MOVE "N" TO WS-RT-NUMERIC-SW
               GO TO 095-BLANK-IT.

           PERFORM VARYING WS-RT-SCAN-IDX FROM 1 BY 1
                   UNTIL WS-RT-SCAN-IDX > 12
               IF WS-RT-TEXT (WS-RT-SCAN-IDX:1) = SPACE
                   GO TO 095-SCAN-DONE
               END-IF
               IF WS-RT-TEXT (WS-RT-SCAN-IDX:1) = "."
                   ADD 1 TO WS-RT-DOT-COUNT
               ELSE
                   IF WS-RT-TEXT (WS-RT-SCAN-IDX:1) NOT NUMERIC
                       MOVE "N" TO WS-RT-NUMERIC-SW
                       GO TO 095-SCAN-DONE
                   END-IF
               END-IF
           END-PERFORM.
       095-SCAN-DONE.
           IF WS-RT-DOT-COUNT > 1
               MOVE "N" TO WS-RT-NUMERIC-SW.
           IF WS-RT-IS-NUMERIC
               GO TO 095-EXIT.
       095-BLANK-IT.
           MOVE SPACES TO WS-RT-TEXT.
       095-EXIT.
           EXIT.

      ******************************************************************
      *  300 - HOME (X) MEETS POS (Y).  HOME'S PRECURSORTYPE AND       *
      *  RETENTIONTIME ALWAYS WIN.  PRECURSORMZ AND IONMODE FALL BACK  *
      *  TO POS WHEN HOME DID NOT CARRY THEM.  POS ENTRIES WITH NO     *
      *  HOME COUNTERPART BECOME NEW MERGED-1 ROWS.                    *
      ******************************************************************
       300-MERGE-POS-INTO-HOME-RTN.
           MOVE "300-MERGE-POS-INTO-HOME-RTN" TO PARA-NAME.
           PERFORM VARYING WS-HS-IDX FROM 1 BY 1
                   UNTIL WS-HS-IDX > WS-HS-COUNT
               ADD 1 TO WS-MG1-COUNT
               SET WS-MG1-IDX TO WS-MG1-COUNT
               MOVE HS-NAME (WS-HS-IDX) TO MG1-NAME (WS-MG1-IDX)
               MOVE HS-PRECURSORTYPE (WS-HS-IDX)
                            TO MG1-PRECURSORTYPE (WS-MG1-IDX)
               MOVE HS-RETENTIONTIME (WS-HS-IDX)
                            TO MG1-RETENTIONTIME (WS-MG1-IDX)

               MOVE "N" TO WS-FOUND-SW
               IF HS-PRECURSORMZ (WS-HS-IDX) NOT = "N/A"
                   MOVE HS-PRECURSORMZ (WS-HS-IDX)
                                TO MG1-PRECURSORMZ (WS-MG1-IDX)
               ELSE
                   MOVE HS-NAME (WS-HS-IDX) TO WS-NORM-NAME-OUT
                   PERFORM 310-FIND-NAME-IN-POS THRU 310-EXIT
                   IF WS-NAME-FOUND
                       MOVE PS-PRECURSORMZ (WS-FOUND-IDX)
                                    TO MG1-PRECURSORMZ (WS-MG1-IDX)
                   ELSE
                       MOVE "N/A" TO MG1-PRECURSORMZ (WS-MG1-IDX)
                   END-IF
               END-IF

               MOVE "N" TO WS-FOUND-SW
               IF HS-IONMODE (WS-HS-IDX) NOT = "N/A"
                   MOVE HS-IONMODE (WS-HS-IDX) TO MG1-IONMODE (WS-MG1-IDX)
               ELSE
                   MOVE HS-NAME (WS-HS-IDX) TO WS-NORM-NAME-OUT
                   PERFORM 310-FIND-NAME-IN-POS THRU 310-EXIT
                   IF WS-NAME-FOUND
                       MOVE PS-IONMODE (WS-FOUND-IDX) TO MG1-IONMODE (WS-MG1-IDX)
                   ELSE
                       MOVE "N/A" TO MG1-IONMODE (WS-MG1-IDX)
                   END-IF
               END-IF
           END-PERFORM.

      ****** NOW CARRY OVER ANY POS COMPOUND HOME NEVER SAW.
           PERFORM VARYING WS-PS-IDX FROM 1 BY 1
                   UNTIL WS-PS-IDX > WS-PS-COUNT
               MOVE PS-NAME (WS-PS-IDX) TO WS-NORM-NAME-OUT
               PERFORM 320-FIND-NAME-IN-HOME-SUMM THRU 320-EXIT
               IF WS-NAME-NOT-FOUND
                   ADD 1 TO WS-MG1-COUNT
                   SET WS-MG1-IDX TO WS-MG1-COUNT
                   MOVE PS-NAME (WS-PS-IDX) TO MG1-NAME (WS-MG1-IDX)
                   MOVE PS-PRECURSORMZ (WS-PS-IDX)
                                TO MG1-PRECURSORMZ (WS-MG1-IDX)
                   MOVE SPACES TO MG1-PRECURSORTYPE (WS-MG1-IDX)
                   MOVE SPACES TO MG1-RETENTIONTIME (WS-MG1-IDX)
                   MOVE PS-IONMODE (WS-PS-IDX) TO MG1-IONMODE (WS-MG1-IDX)
               END-IF
           END-PERFORM.
       300-EXIT.
           EXIT.

       310-FIND-NAME-IN-POS.
           MOVE "310-FIND-NAME-IN-POS" TO PARA-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-PS-IDX FROM 1 BY 1
                   UNTIL WS-PS-IDX > WS-PS-COUNT
               IF PS-NAME (WS-PS-IDX) = WS-NORM-NAME-OUT
                   MOVE "Y" TO WS-FOUND-SW
                   MOVE WS-PS-IDX TO WS-FOUND-IDX
                   GO TO 310-EXIT
               END-IF
           END-PERFORM.
       310-EXIT.
           EXIT.

       320-FIND-NAME-IN-HOME-SUMM.
           MOVE "320-FIND-NAME-IN-HOME-SUMM" TO PARA-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-HS-IDX FROM 1 BY 1
                   UNTIL WS-HS-IDX > WS-HS-COUNT
               IF HS-NAME (WS-HS-IDX) = WS-NORM-NAME-OUT
                   MOVE "Y" TO WS-FOUND-SW
                   MOVE WS-HS-IDX TO WS-FOUND-IDX
                   GO TO 320-EXIT
               END-IF
           END-PERFORM.
       320-EXIT.
           EXIT.

      ******************************************************************
      *  400 - MERGED-1 (X) MEETS NEG (Y) - IDENTICAL PRIORITY RULE TO *
      *  300, ONE LEVEL UP.  PRODUCES THE FINAL MERGED-2 ANSWER TABLE. *
      ******************************************************************
       400-MERGE-NEG-INTO-RESULT-RTN.
           MOVE "400-MERGE-NEG-INTO-RESULT-RTN" TO PARA-NAME.
           PERFORM VARYING WS-MG1-IDX FROM 1 BY 1
                   UNTIL WS-MG1-IDX > WS-MG1-COUNT
               ADD 1 TO WS-MG2-COUNT
               SET WS-MG2-IDX TO WS-MG2-COUNT
               MOVE MG1-NAME (WS-MG1-IDX) TO MG2-NAME (WS-MG2-IDX)
               MOVE MG1-PRECURSORTYPE (WS-MG1-IDX)
                            TO MG2-PRECURSORTYPE (WS-MG2-IDX)
               MOVE MG1-RETENTIONTIME (WS-MG1-IDX)
                            TO MG2-RETENTIONTIME (WS-MG2-IDX)

               MOVE "N" TO WS-FOUND-SW
               IF MG1-PRECURSORMZ (WS-MG1-IDX) NOT = "N/A"
                   MOVE MG1-PRECURSORMZ (WS-MG1-IDX)
                                TO MG2-PRECURSORMZ (WS-MG2-IDX)
               ELSE
                   MOVE MG1-NAME (WS-MG1-IDX) TO WS-NORM-NAME-OUT
                   PERFORM 410-FIND-NAME-IN-NEG THRU 410-EXIT
                   IF WS-NAME-FOUND
                       MOVE NS-PRECURSORMZ (WS-FOUND-IDX)
                                    TO MG2-PRECURSORMZ (WS-MG2-IDX)
                   ELSE
                       MOVE "N/A" TO MG2-PRECURSORMZ (WS-MG2-IDX)
                   END-IF
               END-IF

               MOVE "N" TO WS-FOUND-SW
               IF MG1-IONMODE (WS-MG1-IDX) NOT = "N/A"
                   MOVE MG1-IONMODE (WS-MG1-IDX) TO MG2-IONMODE (WS-MG2-IDX)
               ELSE
                   MOVE MG1-NAME (WS-MG1-IDX) TO WS-NORM-NAME-OUT
                   PERFORM 410-FIND-NAME-IN-NEG THRU 410-EXIT
                   IF WS-NAME-FOUND
                       MOVE NS-IONMODE (WS-FOUND-IDX) TO MG2-IONMODE (WS-MG2-IDX)
                   ELSE
                       MOVE "N/A" TO MG2-IONMODE (WS-MG2-IDX)
                   END-IF
               END-IF
           END-PERFORM.

      ****** CARRY OVER ANY NEG COMPOUND NEITHER HOME NOR POS HAD SEEN.
           PERFORM VARYING WS-NS-IDX FROM 1 BY 1
                   UNTIL WS-NS-IDX > WS-NS-COUNT
               MOVE NS-NAME (WS-NS-IDX) TO WS-NORM-NAME-OUT
               PERFORM 420-FIND-NAME-IN-MERGED-1 THRU 420-EXIT
               IF WS-NAME-NOT-FOUND
                   ADD 1 TO WS-MG2-COUNT
                   SET WS-MG2-IDX TO WS-MG2-COUNT
                   MOVE NS-NAME (WS-NS-IDX) TO MG2-NAME (WS-MG2-IDX)
                   MOVE NS-PRECURSORMZ (WS-NS-IDX)
                                TO MG2-PRECURSORMZ (WS-MG2-IDX)
                   MOVE SPACES TO MG2-PRECURSORTYPE (WS-MG2-IDX)
                   MOVE SPACES TO MG2-RETENTIONTIME (WS-MG2-IDX)
                   MOVE NS-IONMODE (WS-NS-IDX) TO MG2-IONMODE (WS-MG2-IDX)
               END-IF
           END-PERFORM.
       400-EXIT.
           EXIT.

       410-FIND-NAME-IN-NEG.
           MOVE "410-FIND-NAME-IN-NEG" TO PARA-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-NS-IDX FROM 1 BY 1
                   UNTIL WS-NS-IDX > WS-NS-COUNT
               IF NS-NAME (WS-NS-IDX) = WS-NORM-NAME-OUT
                   MOVE "Y" TO WS-FOUND-SW
                   MOVE WS-NS-IDX TO WS-FOUND-IDX
                   GO TO 410-EXIT
               END-IF
           END-PERFORM.
       410-EXIT.
           EXIT.

       420-FIND-NAME-IN-MERGED-1.
           MOVE "420-FIND-NAME-IN-MERGED-1" TO PARA-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-MG1-IDX FROM 1 BY 1
                   UNTIL WS-MG1-IDX > WS-MG1-COUNT
               IF MG1-NAME (WS-MG1-IDX) = WS-NORM-NAME-OUT
                   MOVE "Y" TO WS-FOUND-SW
                   MOVE WS-MG1-IDX TO WS-FOUND-IDX
                   GO TO 420-EXIT
               END-IF
           END-PERFORM.
       420-EXIT.
           EXIT.

      ******************************************************************
      *  500 - RE-PARSE THE HOME LINE TABLE IN FULL (510), THEN APPLY  *
      *  EVERY MERGED-2 ANSWER TO ITS MATCHING HOME ENTRY OR APPEND A  *
      *  NEW PEAK-LESS ENTRY (520/530) - THE SAME RECONCILE/APPLY-     *
      *  UPDATES SHAPE THE CENTER'S OLDER MASTER-FILE MAINTENANCE      *
      *  BATCHES USED, MINUS THE REWRITE PASS SINCE HOME LIVES IN      *
      *  MEMORY HERE.                                                  *
      ******************************************************************
       500-APPLY-MERGED-TO-HOME-RTN.
           MOVE "500-APPLY-MERGED-TO-HOME-RTN" TO PARA-NAME.
           PERFORM 510-BUILD-HOME-FULL-TABLE THRU 510-EXIT.

           PERFORM VARYING WS-MG2-IDX FROM 1 BY 1
                   UNTIL WS-MG2-IDX > WS-MG2-COUNT
               MOVE MG2-NAME (WS-MG2-IDX) TO WS-NORM-NAME-OUT
               PERFORM 525-FIND-NAME-IN-HOME-FULL THRU 525-EXIT
               IF WS-NAME-FOUND
                   MOVE MG2-PRECURSORMZ (WS-MG2-IDX)
                                TO HE-PRECURSORMZ (WS-FOUND-IDX)
                   MOVE MG2-PRECURSORTYPE (WS-MG2-IDX)
                                TO HE-PRECURSORTYPE (WS-FOUND-IDX)
                   MOVE MG2-RETENTIONTIME (WS-MG2-IDX)
                                TO HE-RETENTIONTIME (WS-FOUND-IDX)
                   MOVE MG2-IONMODE (WS-MG2-IDX)
                                TO HE-IONMODE (WS-FOUND-IDX)
                   ADD 1 TO ENTRIES-UPDATED
               ELSE
                   PERFORM 530-APPEND-NEW-ENTRY THRU 530-EXIT
               END-IF
           END-PERFORM.
       500-EXIT.
           EXIT.

      ******************************************************************
      *  510 - SECOND PASS OVER THE HOME LINE TABLE.  THIS TIME EVERY  *
      *  FIELD (AND EVERY PEAK LINE) IS CAPTURED, BUILDING THE TABLE   *
      *  700-WRITE-MERGED-LIBRARY WILL EVENTUALLY PRINT.  A REPEATED   *
      *  NAME IN THE HOME FILE COLLAPSES TO ITS LAST OCCURRENCE.       *
      ******************************************************************
       510-BUILD-HOME-FULL-TABLE.
           MOVE "510-BUILD-HOME-FULL-TABLE" TO PARA-NAME.
           SET WS-HL-IDX TO 1.
       510-SCAN-LOOP.
           IF WS-HL-IDX > WS-HOME-LINE-COUNT
               GO TO 510-EXIT.

           MOVE WS-HOME-LINE-TEXT (WS-HL-IDX) TO WS-LINE-TEXT.
           PERFORM 200-CLASSIFY-LINE THRU 200-EXIT.

           EVALUATE WS-CURRENT-KEY
               WHEN "NAME"
                   MOVE WS-CURRENT-VALUE (1:40) TO WS-NORM-NAME-IN
                   PERFORM 085-NORMALISE-HOME-NAME THRU 085-EXIT
                   PERFORM 512-FIND-OR-ADD-HOME-FULL THRU 512-EXIT
                   MOVE WS-CURRENT-VALUE (1:40) TO HE-NAME-DISPLAY (WS-HF-IDX)
               WHEN "PRECURSORMZ"
                   MOVE WS-CURRENT-VALUE (1:12) TO HE-PRECURSORMZ (WS-HF-IDX)
               WHEN "PRECURSORTYPE"
                   MOVE WS-CURRENT-VALUE (1:12) TO HE-PRECURSORTYPE (WS-HF-IDX)
               WHEN "SMILES"
                   MOVE WS-CURRENT-VALUE (1:40) TO HE-SMILES (WS-HF-IDX)
               WHEN "INCHIKEY"
                   MOVE WS-CURRENT-VALUE (1:40) TO HE-INCHIKEY (WS-HF-IDX)
               WHEN "FORMULA"
                   MOVE WS-CURRENT-VALUE (1:20) TO HE-FORMULA (WS-HF-IDX)
               WHEN "RETENTIONTIME"
                   MOVE WS-CURRENT-VALUE (1:12) TO HE-RETENTIONTIME (WS-HF-IDX)
               WHEN "CCS"
                   MOVE WS-CURRENT-VALUE (1:12) TO HE-CCS (WS-HF-IDX)
               WHEN "IONMODE"
                   MOVE WS-CURRENT-VALUE (1:10) TO HE-IONMODE (WS-HF-IDX)
               WHEN "COMPOUNDCLASS"
                   MOVE WS-CURRENT-VALUE (1:20) TO HE-COMPOUNDCLASS (WS-HF-IDX)
               WHEN "COMMENT"
                   MOVE WS-CURRENT-VALUE (1:70) TO HE-COMMENT (WS-HF-IDX)
               WHEN "NUMPEAKS"
                   SET HE-PEAK-IDX TO ZERO
               WHEN "PEAKLINE"
                   SET HE-PEAK-IDX UP BY 1
                   IF HE-PEAK-IDX NOT > 60
                       MOVE WS-CURRENT-VALUE (1:80)
                            TO HE-PEAK-LINE-TEXT (WS-HF-IDX, HE-PEAK-IDX)
                       SET HE-NUM-PEAKS (WS-HF-IDX) TO HE-PEAK-IDX
                   END-IF
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.

           SET WS-HL-IDX UP BY 1.
           GO TO 510-SCAN-LOOP.
       510-EXIT.
           EXIT.

      ******************************************************************
      *  512 - FIND-OR-ADD FOR THE HOME FULL-ENTRY TABLE.  A "NAME:"   *
      *  LINE SEEN A SECOND TIME IN THE HOME FILE REUSES THE EARLIER   *
      *  ROW (ITS FIELDS ARE WIPED FIRST) SO THE LAST OCCURRENCE WINS, *
      *  MATCHING THE COLLAPSE RULE USED FOR THE SUMMARY TABLES.       *
      ******************************************************************
       512-FIND-OR-ADD-HOME-FULL.
           MOVE "512-FIND-OR-ADD-HOME-FULL" TO PARA-NAME.
           MOVE WS-NORM-NAME-OUT TO WS-SAVE-NORM-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-HF-IDX FROM 1 BY 1
                   UNTIL WS-HF-IDX > WS-HF-COUNT
               IF HE-NAME-KEY (WS-HF-IDX) = WS-SAVE-NORM-NAME
                   MOVE "Y" TO WS-FOUND-SW
                   GO TO 512-RESET-ROW
               END-IF
           END-PERFORM.

           IF WS-HF-COUNT NOT < 600
               GO TO 512-EXIT.
           ADD 1 TO WS-HF-COUNT.
           SET WS-HF-IDX TO WS-HF-COUNT.

       512-RESET-ROW.
           MOVE SPACES TO WS-HF-ENTRY (WS-HF-IDX).
           MOVE WS-SAVE-NORM-NAME TO HE-NAME-KEY (WS-HF-IDX).
           MOVE "N/A" TO HE-PRECURSORMZ (WS-HF-IDX).
           MOVE "N/A" TO HE-IONMODE (WS-HF-IDX).
           MOVE ZERO TO HE-NUM-PEAKS (WS-HF-IDX).
           SET HE-PEAK-IDX TO ZERO.
       512-EXIT.
           EXIT.

       525-FIND-NAME-IN-HOME-FULL.
           MOVE "525-FIND-NAME-IN-HOME-FULL" TO PARA-NAME.
           MOVE "N" TO WS-FOUND-SW.
           PERFORM VARYING WS-HF-IDX FROM 1 BY 1
                   UNTIL WS-HF-IDX > WS-HF-COUNT
               IF HE-NAME-KEY (WS-HF-IDX) = WS-NORM-NAME-OUT
                   MOVE "Y" TO WS-FOUND-SW
                   MOVE WS-HF-IDX TO WS-FOUND-IDX
                   GO TO 525-EXIT
               END-IF
           END-PERFORM.
       525-EXIT.
           EXIT.

      ******************************************************************
      *  530 - A COMPOUND SEEN ONLY IN POS AND/OR NEG GETS A NEW HOME  *
      *  ENTRY WITH JUST THE FOUR MERGED FIELDS SET AND ZERO PEAKS.    *
      ******************************************************************
       530-APPEND-NEW-ENTRY.
           MOVE "530-APPEND-NEW-ENTRY" TO PARA-NAME.
           IF WS-HF-COUNT NOT < 600
               MOVE "** HOME-FULL-TABLE IS FULL" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           ADD 1 TO WS-HF-COUNT
           SET WS-HF-IDX TO WS-HF-COUNT
           MOVE SPACES TO WS-HF-ENTRY (WS-HF-IDX)
           MOVE MG2-NAME (WS-MG2-IDX) TO HE-NAME-DISPLAY (WS-HF-IDX)
           MOVE MG2-NAME (WS-MG2-IDX) TO HE-NAME-KEY (WS-HF-IDX)
           MOVE MG2-PRECURSORMZ (WS-MG2-IDX) TO HE-PRECURSORMZ (WS-HF-IDX)
           MOVE MG2-PRECURSORTYPE (WS-MG2-IDX) TO HE-PRECURSORTYPE (WS-HF-IDX)
           MOVE MG2-RETENTIONTIME (WS-MG2-IDX) TO HE-RETENTIONTIME (WS-HF-IDX)
           MOVE MG2-IONMODE (WS-MG2-IDX) TO HE-IONMODE (WS-HF-IDX)
           MOVE ZERO TO HE-NUM-PEAKS (WS-HF-IDX)
           ADD 1 TO ENTRIES-APPENDED.
       530-EXIT.
           EXIT.

      ******************************************************************
      *  700 - WRITE THE FINAL LIBRARY, ONE BLOCK PER HOME-FULL-TABLE  *
      *  ROW, IN THE SAME FIELD ORDER AND BLANK-LINE SEPARATION AS     *
      *  THE SOURCE LIBRARIES.                                         *
      ******************************************************************
       700-WRITE-MERGED-LIBRARY.
           MOVE "700-WRITE-MERGED-LIBRARY" TO PARA-NAME.
           PERFORM VARYING WS-HF-IDX FROM 1 BY 1
                   UNTIL WS-HF-IDX > WS-HF-COUNT
               PERFORM 710-WRITE-ONE-ENTRY THRU 710-EXIT
           END-PERFORM.
       700-EXIT.
           EXIT.

       710-WRITE-ONE-ENTRY.
           MOVE "710-WRITE-ONE-ENTRY" TO PARA-NAME.
           STRING "NAME: " DELIMITED BY SIZE
                  HE-NAME-DISPLAY (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "PRECURSORMZ: " DELIMITED BY SIZE
                  HE-PRECURSORMZ (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "PRECURSORTYPE: " DELIMITED BY SIZE
                  HE-PRECURSORTYPE (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "SMILES: " DELIMITED BY SIZE
                  HE-SMILES (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "INCHIKEY: " DELIMITED BY SIZE
                  HE-INCHIKEY (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "FORMULA: " DELIMITED BY SIZE
                  HE-FORMULA (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           IF HE-RETENTIONTIME (WS-HF-IDX) = SPACES
               MOVE "RETENTIONTIME: " TO MERGED-MSP-REC
           ELSE
               STRING "RETENTIONTIME: " DELIMITED BY SIZE
                      HE-RETENTIONTIME (WS-HF-IDX) DELIMITED BY SPACE
                      INTO MERGED-MSP-REC
               END-STRING
           END-IF.
           WRITE MERGED-MSP-REC.

           STRING "CCS: " DELIMITED BY SIZE
                  HE-CCS (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "IONMODE: " DELIMITED BY SIZE
                  HE-IONMODE (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "COMPOUNDCLASS: " DELIMITED BY SIZE
                  HE-COMPOUNDCLASS (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "Comment: " DELIMITED BY SIZE
                  HE-COMMENT (WS-HF-IDX) DELIMITED BY SPACE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           STRING "Num Peaks: " DELIMITED BY SIZE
                  HE-NUM-PEAKS (WS-HF-IDX) DELIMITED BY SIZE
                  INTO MERGED-MSP-REC
           END-STRING.
           WRITE MERGED-MSP-REC.

           IF HE-NUM-PEAKS (WS-HF-IDX) > 0
               PERFORM VARYING HE-PEAK-IDX FROM 1 BY 1
                       UNTIL HE-PEAK-IDX > HE-NUM-PEAKS (WS-HF-IDX)
                   MOVE HE-PEAK-LINE-TEXT (WS-HF-IDX, HE-PEAK-IDX)
                        TO MERGED-MSP-REC
                   WRITE MERGED-MSP-REC
               END-PERFORM
           END-IF.

           MOVE SPACES TO MERGED-MSP-REC.
           WRITE MERGED-MSP-REC.
           ADD 1 TO ENTRIES-WRITTEN.
       710-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE HOME-MSP, POS-MSP, NEG-MSP, MERGED-MSP, SYSOUT.
       700-CLOSE-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
           DISPLAY "** HOME ENTRIES READ **".
           DISPLAY HOME-ENTRIES-READ.
           DISPLAY "** POS ENTRIES READ **".
           DISPLAY POS-ENTRIES-READ.
           DISPLAY "** NEG ENTRIES READ **".
           DISPLAY NEG-ENTRIES-READ.
           DISPLAY "** ENTRIES UPDATED FROM POS/NEG **".
           DISPLAY ENTRIES-UPDATED.
           DISPLAY "** NEW ENTRIES APPENDED **".
           DISPLAY ENTRIES-APPENDED.
           DISPLAY "** ENTRIES WRITTEN **".
           DISPLAY ENTRIES-WRITTEN.
           DISPLAY "Data successfully written to MERGED-MSP".
           DISPLAY "******** NORMAL END OF JOB MSPMERGE ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE ABEND-REASON TO SYSOUT-REC.
           WRITE SYSOUT-REC.
           CLOSE HOME-MSP, POS-MSP, NEG-MSP, MERGED-MSP, SYSOUT.
           DISPLAY "*** ABNORMAL END OF JOB - MSPMERGE ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
