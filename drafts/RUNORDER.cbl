       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  RUNORDER.
       AUTHOR. L M KOWALCZYK.
       INSTALLATION. LIPID CORE COMPUTING CTR.
       DATE-WRITTEN. 08/15/94.
       DATE-COMPILED. 08/15/94.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM RANDOMISES THE ROW ORDER OF A SAMPLE PLATE
      *          BEFORE IT GOES TO THE BENCH, SO THE ANALYST RUNNING THE
      *          INSTRUMENT CANNOT SEE THE TRUE SAMPLE ORDER AND CANNOT
      *          INTRODUCE OPERATOR BIAS BY POSITION.  A SIDECAR ORDER
      *          MAP IS WRITTEN ALONGSIDE THE SHUFFLED PLATE SO RESULTS
      *          CAN BE PUT BACK INTO THE ORIGINAL SAMPLE ORDER ONCE THE
      *          RUN IS SCORED.  ONE UPSI SWITCH PICKS THE MODE -
      *          UPSI-0 OFF SHUFFLES, UPSI-0 ON RECOVERS.
      *
      *          RUN JCL SETS THE SWITCH, E.G. //RUNOPT EXEC PGM=
      *          RUNORDER,PARM='/UPSI=1' FOR A RECOVER STEP.
      *
      ******************************************************************
      *CHANGE-LOG.
      *
      *    DATE     PROGRAMMER  REQUEST#   DESCRIPTION
      *  --------   ----------  --------   --------------------------
      *  08/15/94     LMK        I-0912    ORIGINAL PROGRAM - SHUFFLE
      *                                    MODE ONLY, LCG SEEDED FROM
      *                                    TIME OF DAY.
      *  03/02/95     LMK        I-0929    ADDED RECOVER MODE AND THE
      *                                    ORDER-MAP SIDECAR FILE.
      *  07/19/96     RAP        I-0958    SAMPLE TABLE RAISED TO 9999
      *                                    ROWS - A FULL 96-WELL BATCH
      *                                    OF PLATES OVERRAN THE OLD
      *                                    2000-ROW LIMIT.
      *  10/02/98     PQR        I-1040    Y2K - WS-DATE WIDENED TO AN
      *                                    8-BYTE CENTURY-AWARE FIELD.
      *  05/11/00     DCO        I-1061    GUARD AGAINST A RECOVER STEP
      *                                    BEING RUN AGAINST AN ORDER
      *                                    MAP SHORTER THAN THE PLATE -
      *                                    JOB NOW ABENDS INSTEAD OF
      *                                    READING GARBAGE.
      *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-0 IS WS-RUN-MODE-SWITCH ON STATUS IS RECOVER-RUN
                                        OFF STATUS IS SHUFFLE-RUN.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
               ASSIGN TO UT-S-SYSOUT
               ORGANIZATION IS SEQUENTIAL.

           SELECT SAMPLE-FILE
               ASSIGN TO UT-S-SAMPIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS SFCODE.

           SELECT SHUFFLED-FILE
               ASSIGN TO UT-S-SHUFOUT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS HFCODE.

           SELECT ORDER-MAP-FILE
               ASSIGN TO UT-S-ORDRMAP
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS OFCODE.

           SELECT RECOVERED-FILE
               ASSIGN TO UT-S-RECVOUT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS RFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** INPUT SAMPLE PLATE - SHUFFLE MODE ONLY.  ONE ROW PER
      ****** SAMPLE, PAYLOAD CARRIED THROUGH BYTE-FOR-BYTE.
       FD  SAMPLE-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 84 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SAMPLE-FILE-REC.
       01  SAMPLE-FILE-REC             PIC X(84).

      ****** SHUFFLED PLATE - WRITTEN BY SHUFFLE MODE, READ BACK AS
      ****** THE "CURRENT" TABLE BY RECOVER MODE.
       FD  SHUFFLED-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 88 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SHUFFLED-FILE-REC.
       01  SHUFFLED-FILE-REC           PIC X(88).

      ****** SIDECAR ORDER MAP - ORIGINAL INDEX PAIRED WITH THE ROW'S
      ****** ORIGINAL PAYLOAD.  WRITTEN IN ORIGINAL ORDER BY SHUFFLE
      ****** MODE BEFORE THE TABLE IS PERMUTED, READ BACK IN THE SAME
      ****** ORDER BY RECOVER MODE.
       FD  ORDER-MAP-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 88 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ORDER-MAP-FILE-REC.
       01  ORDER-MAP-FILE-REC          PIC X(88).

      ****** RECOVERED PLATE - RECOVER MODE ONLY.
       FD  RECOVERED-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 88 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RECOVERED-FILE-REC.
       01  RECOVERED-FILE-REC          PIC X(88).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  SFCODE                  PIC X(02).
               88 SCODE-READ           VALUE SPACES.
               88 NO-MORE-SAMPLES      VALUE "10".
           05  HFCODE                  PIC X(02).
               88 HCODE-READ           VALUE SPACES.
               88 NO-MORE-SHUFFLED     VALUE "10".
           05  OFCODE                  PIC X(02).
               88 OCODE-READ           VALUE SPACES.
               88 OCODE-WRITE          VALUE SPACES.
           05  RFCODE                  PIC X(02).
               88 RCODE-WRITE          VALUE SPACES.

       COPY SAMPREC.

      ******************************************************************
      *  WS-MAP-TABLE - RECOVER MODE'S IN-CORE COPY OF THE ORDER MAP,
      *  LOADED POSITIONALLY (ROW 1 OF THE FILE IS ORIGINAL ROW 0, ROW
      *  2 IS ORIGINAL ROW 1, AND SO ON) SO A SHUFFLED ROW SEEN AT
      *  SEQUENCE POSITION i PAIRS WITH WS-MAP-TABLE ENTRY i+1 WITH NO
      *  SEARCH NEEDED - SEE 650-RECOVER-ROWS.
      ******************************************************************
       01  WS-MAP-TABLE.
           05  WS-MAP-ENTRY OCCURS 9999 TIMES INDEXED BY WS-MAP-IDX.
               10  WS-MAP-ORIG-IDX     PIC 9(04).
               10  WS-MAP-DATA         PIC X(80).
               10  FILLER              PIC X(04).
       77  WS-MAP-COUNT                PIC 9(04) COMP.

      ******************************************************************
      *  WS-SWAP-HOLD - ONE-ROW SCRATCH FOR THE FISHER-YATES SWAP IN
      *  160-SHUFFLE-TABLE.  SAME SHAPE AS WS-SAMPLE-ENTRY SO A GROUP
      *  MOVE CAN PICK UP ALL THREE SUBORDINATE FIELDS AT ONCE.
      ******************************************************************
       01  WS-SWAP-HOLD.
           05  WS-SWAP-ORIG-IDX        PIC 9(04).
           05  WS-SWAP-DATA            PIC X(80).
           05  FILLER                  PIC X(04).

      ******************************************************************
      *  WS-LCG-WORK - HAND-ROLLED LINEAR CONGRUENTIAL GENERATOR USED
      *  BY 160-SHUFFLE-TABLE TO PICK THE SWAP PARTNER FOR EACH ROW.
      *  SEEDED FROM TIME-OF-DAY SO TWO RUNS AGAINST THE SAME PLATE
      *  DO NOT SHUFFLE THE SAME WAY TWICE.  MODULUS 65536, MULTIPLIER
      *  75, INCREMENT 74 - THE OLD "MINIMAL STANDARD" 16-BIT GENERATOR
      *  - KEEPS EVERY INTERMEDIATE PRODUCT WELL INSIDE A COMP FULLWORD.
      ******************************************************************
       01  WS-LCG-WORK.
           05  WS-LCG-SEED             PIC 9(05) COMP.
           05  WS-LCG-PRODUCT          PIC 9(09) COMP.
           05  WS-LCG-QUOT             PIC 9(05) COMP.
           05  WS-TIME-SEED            PIC 9(08).
           05  FILLER                  PIC X(04).

       77  WS-SHUF-K                   PIC 9(04) COMP.
       77  WS-RAND-IDX                 PIC 9(04) COMP.
       77  WS-SAMPLE-COUNT             PIC 9(04) COMP.
       77  WS-DATE                     PIC 9(08).

       01  COUNTERS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC S9(07) COMP.
           05 ENTRIES-MAPPED           PIC S9(07) COMP.
           05 ENTRIES-WRITTEN          PIC S9(07) COMP.
           05 FILLER                   PIC X(04).

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.

           IF SHUFFLE-RUN
               PERFORM 100-SHUFFLE-MODE-RTN THRU 100-EXIT
           ELSE
               PERFORM 600-RECOVER-MODE-RTN THRU 600-EXIT
           END-IF.

           PERFORM 900-CLEANUP THRU 900-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB RUNORDER ********".
           ACCEPT  WS-DATE FROM DATE.
           ACCEPT  WS-TIME-SEED FROM TIME.
           INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-SAMPLE-TABLE,
                      WS-MAP-TABLE.
           MOVE ZERO TO WS-SAMPLE-COUNT, WS-MAP-COUNT.
           OPEN OUTPUT SYSOUT.

           IF SHUFFLE-RUN
               DISPLAY "** MODE: SHUFFLE **"
               OPEN INPUT  SAMPLE-FILE
               OPEN OUTPUT SHUFFLED-FILE, ORDER-MAP-FILE
           ELSE
               DISPLAY "** MODE: RECOVER **"
               OPEN INPUT  SHUFFLED-FILE, ORDER-MAP-FILE
               OPEN OUTPUT RECOVERED-FILE
           END-IF.
       000-EXIT.
           EXIT.

      ******************************************************************
      *  100 - SHUFFLE MODE.  LOAD THE PLATE, LAY DOWN THE ORDER MAP
      *  WHILE THE TABLE IS STILL IN ITS ORIGINAL ORDER, SHUFFLE THE
      *  TABLE IN PLACE, THEN WRITE THE SHUFFLED PLATE.
      ******************************************************************
       100-SHUFFLE-MODE-RTN.
           MOVE "100-SHUFFLE-MODE-RTN" TO PARA-NAME.
           PERFORM 110-LOAD-SAMPLE-TABLE THRU 110-EXIT.
           PERFORM 150-WRITE-ORDER-MAP THRU 150-EXIT.
           PERFORM 160-SHUFFLE-TABLE THRU 160-EXIT.
           PERFORM 170-WRITE-SHUFFLED-FILE THRU 170-EXIT.
           DISPLAY "Data successfully written to SHUFFLED-FILE and ORDER-MAP-FILE".
       100-EXIT.
           EXIT.

       110-LOAD-SAMPLE-TABLE.
           MOVE "110-LOAD-SAMPLE-TABLE" TO PARA-NAME.
       110-READ-LOOP.
           READ SAMPLE-FILE INTO SAMPLE-INPUT-REC
               AT END
               GO TO 110-EXIT
           END-READ.

           IF WS-SAMPLE-COUNT NOT < 9999
               MOVE "** SAMPLE TABLE IS FULL" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           ADD 1 TO WS-SAMPLE-COUNT, RECORDS-READ.
           SET WS-SAMPLE-IDX TO WS-SAMPLE-COUNT.
           COMPUTE WS-SAMPLE-ORIG-IDX (WS-SAMPLE-IDX) =
                   WS-SAMPLE-COUNT - 1.
           MOVE SA-DATA OF SAMPLE-INPUT-REC
                TO WS-SAMPLE-DATA (WS-SAMPLE-IDX).
           GO TO 110-READ-LOOP.
       110-EXIT.
           EXIT.

       150-WRITE-ORDER-MAP.
           MOVE "150-WRITE-ORDER-MAP" TO PARA-NAME.
           PERFORM VARYING WS-SAMPLE-IDX FROM 1 BY 1
                   UNTIL WS-SAMPLE-IDX > WS-SAMPLE-COUNT
               MOVE WS-SAMPLE-ORIG-IDX (WS-SAMPLE-IDX) TO SA-ORIG-IDX
               MOVE WS-SAMPLE-DATA (WS-SAMPLE-IDX)
                    TO SA-DATA OF ORDER-MAP-REC
               WRITE ORDER-MAP-FILE-REC FROM ORDER-MAP-REC
               ADD 1 TO ENTRIES-MAPPED
           END-PERFORM.
       150-EXIT.
           EXIT.

      ******************************************************************
      *  160 - FISHER-YATES SHUFFLE, TABLE POSITIONS WS-SAMPLE-COUNT
      *  DOWN TO 2.  165 DRAWS ONE LCG VALUE PER ROW.
      ******************************************************************
       160-SHUFFLE-TABLE.
           MOVE "160-SHUFFLE-TABLE" TO PARA-NAME.
           COMPUTE WS-LCG-PRODUCT = WS-TIME-SEED + WS-SAMPLE-COUNT.
           DIVIDE WS-LCG-PRODUCT BY 65536 GIVING WS-LCG-QUOT
                   REMAINDER WS-LCG-SEED.

           PERFORM VARYING WS-SHUF-K FROM WS-SAMPLE-COUNT BY -1
                   UNTIL WS-SHUF-K < 2
               PERFORM 165-NEXT-RANDOM THRU 165-EXIT
               DIVIDE WS-LCG-SEED BY WS-SHUF-K GIVING WS-LCG-QUOT
                       REMAINDER WS-RAND-IDX
               ADD 1 TO WS-RAND-IDX
               IF WS-RAND-IDX NOT = WS-SHUF-K
                   MOVE WS-SAMPLE-ENTRY (WS-SHUF-K) TO WS-SWAP-HOLD
                   MOVE WS-SAMPLE-ENTRY (WS-RAND-IDX)
                        TO WS-SAMPLE-ENTRY (WS-SHUF-K)
                   MOVE WS-SWAP-HOLD TO WS-SAMPLE-ENTRY (WS-RAND-IDX)
               END-IF
           END-PERFORM.
       160-EXIT.
           EXIT.

       165-NEXT-RANDOM.
           MOVE "165-NEXT-RANDOM" TO PARA-NAME.
           COMPUTE WS-LCG-PRODUCT = WS-LCG-SEED * 75 + 74.
           DIVIDE WS-LCG-PRODUCT BY 65536 GIVING WS-LCG-QUOT
                   REMAINDER WS-LCG-SEED.
       165-EXIT.
           EXIT.

       170-WRITE-SHUFFLED-FILE.
           MOVE "170-WRITE-SHUFFLED-FILE" TO PARA-NAME.
           PERFORM VARYING WS-SAMPLE-IDX FROM 1 BY 1
                   UNTIL WS-SAMPLE-IDX > WS-SAMPLE-COUNT
               SET SA-ORDER TO WS-SAMPLE-IDX
               MOVE WS-SAMPLE-DATA (WS-SAMPLE-IDX)
                    TO SA-DATA OF SAMPLE-OUTPUT-REC
               WRITE SHUFFLED-FILE-REC FROM SAMPLE-OUTPUT-REC
               ADD 1 TO ENTRIES-WRITTEN
           END-PERFORM.
       170-EXIT.
           EXIT.

      ******************************************************************
      *  600 - RECOVER MODE.  LOAD THE ORDER MAP POSITIONALLY, THEN
      *  WALK THE SHUFFLED FILE AND THE MAP IN LOCKSTEP - SHUFFLED ROW
      *  NUMBER i PAIRS WITH MAP ENTRY i, WHICH CARRIES ROW i'S TRUE
      *  ORIGINAL CONTENT.  (THE LAB HAS NEVER WIDENED SA-DATA PAST
      *  THE ORIGINAL 80 BYTES DOWNSTREAM, SO THERE ARE NO EXTRA
      *  COLUMNS TO CARRY FORWARD ON TOP OF THE MAP'S PAYLOAD.)
      ******************************************************************
       600-RECOVER-MODE-RTN.
           MOVE "600-RECOVER-MODE-RTN" TO PARA-NAME.
           PERFORM 610-LOAD-ORDER-MAP THRU 610-EXIT.
           PERFORM 650-RECOVER-ROWS THRU 650-EXIT.
           DISPLAY "Data successfully written to RECOVERED-FILE".
       600-EXIT.
           EXIT.

       610-LOAD-ORDER-MAP.
           MOVE "610-LOAD-ORDER-MAP" TO PARA-NAME.
       610-READ-LOOP.
           READ ORDER-MAP-FILE INTO ORDER-MAP-REC
               AT END
               GO TO 610-EXIT
           END-READ.

           IF WS-MAP-COUNT NOT < 9999
               MOVE "** ORDER MAP TABLE IS FULL" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           ADD 1 TO WS-MAP-COUNT.
           SET WS-MAP-IDX TO WS-MAP-COUNT.
           MOVE SA-ORIG-IDX TO WS-MAP-ORIG-IDX (WS-MAP-IDX).
           MOVE SA-DATA OF ORDER-MAP-REC TO WS-MAP-DATA (WS-MAP-IDX).
           GO TO 610-READ-LOOP.
       610-EXIT.
           EXIT.

       650-RECOVER-ROWS.
           MOVE "650-RECOVER-ROWS" TO PARA-NAME.
           SET WS-MAP-IDX TO 1.
       650-READ-LOOP.
           READ SHUFFLED-FILE INTO SAMPLE-OUTPUT-REC
               AT END
               GO TO 650-EXIT
           END-READ.
           ADD 1 TO RECORDS-READ.

           IF WS-MAP-IDX > WS-MAP-COUNT
               MOVE "** ORDER MAP SHORTER THAN SHUFFLED FILE"
                                            TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           SET SA-ORDER TO WS-MAP-IDX.
           MOVE WS-MAP-DATA (WS-MAP-IDX) TO SA-DATA OF SAMPLE-OUTPUT-REC.
           WRITE RECOVERED-FILE-REC FROM SAMPLE-OUTPUT-REC.
           ADD 1 TO ENTRIES-WRITTEN.
           SET WS-MAP-IDX UP BY 1.
           GO TO 650-READ-LOOP.
       650-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           IF SHUFFLE-RUN
               CLOSE SAMPLE-FILE, SHUFFLED-FILE, ORDER-MAP-FILE, SYSOUT
           ELSE
               CLOSE SHUFFLED-FILE, ORDER-MAP-FILE, RECOVERED-FILE,
                     SYSOUT
           END-IF.
       700-CLOSE-EXIT.
           EXIT.

       900-CLEANUP.
           MOVE "900-CLEANUP" TO PARA-NAME.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** ENTRIES MAPPED **".
           DISPLAY ENTRIES-MAPPED.
           DISPLAY "** ENTRIES WRITTEN **".
           DISPLAY ENTRIES-WRITTEN.
           DISPLAY "******** NORMAL END OF JOB RUNORDER ********".
       900-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE ABEND-REASON TO SYSOUT-REC.
           WRITE SYSOUT-REC.
           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - RUNORDER ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
