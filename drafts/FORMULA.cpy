      ******************************************************************
      *  FORMULA                                                       *
      *  FORMULA-INPUT-RECORD / ISOTOPE-RESULT-RECORD AND THE NATURAL  *
      *  ISOTOPIC-ABUNDANCE CONSTANT TABLE USED BY ISOTCALC TO BUILD   *
      *  THE M+1/M+2/M+3 PROBABILITY REPORT.                           *
      ******************************************************************
       01  FORMULA-INPUT-RECORD.
           05  FM-FORMULA                  PIC X(20).
           05  FILLER                      PIC X(40) VALUE SPACES.

       01  ISOTOPE-RESULT-RECORD.
           05  IR-FORMULA                  PIC X(20).
           05  IR-PM1                      PIC 9(03)V9(04).
           05  IR-PM2                      PIC 9(03)V9(04).
           05  IR-PM3                      PIC 9(03)V9(04).
           05  FILLER                      PIC X(10) VALUE SPACES.
       01  IR-RESULT-R REDEFINES ISOTOPE-RESULT-RECORD.
           05  FILLER                      PIC X(20).
           05  IR-PM1-ALPHA                PIC X(07).
           05  FILLER                      PIC X(17).

      ******************************************************************
      *  ELEMENT COUNTS PULLED OUT OF THE FORMULA STRING BY            *
      *  200-PARSE-FORMULA-RTN IN ISOTCALC.  ONLY C,H,N,O FEED THE     *
      *  PROBABILITY MATH - OTHER ELEMENTS STILL SCAN BUT COUNT ZERO.  *
      ******************************************************************
       01  WS-ELEMENT-COUNTS.
           05  WS-COUNT-CARBON             PIC 9(03) COMP-3.
           05  WS-COUNT-HYDROGEN           PIC 9(03) COMP-3.
           05  WS-COUNT-NITROGEN           PIC 9(03) COMP-3.
           05  WS-COUNT-OXYGEN             PIC 9(03) COMP-3.
       01  WS-ELEMENT-COUNTS-R REDEFINES WS-ELEMENT-COUNTS.
           05  FILLER                      PIC X(08).

      ******************************************************************
      *  NATURAL ABUNDANCE CONSTANTS (FRACTIONS, NOT PERCENT) -        *
      *  CARRIED AT 12 SIGNIFICANT DIGITS PER LAB STANDARD S-2 SO THE  *
      *  M+2/M+3 CROSS TERMS DO NOT LOSE PRECISION BEFORE ROUNDING.    *
      ******************************************************************
       01  WS-ABUNDANCE-TABLE.
           05  WS-ABN-C13                  PIC V9(12) VALUE .010700000000.
           05  WS-ABN-H2                   PIC V9(12) VALUE .000156000000.
           05  WS-ABN-N15                  PIC V9(12) VALUE .003650000000.
           05  WS-ABN-O17                  PIC V9(12) VALUE .000370000000.
           05  WS-ABN-O18                  PIC V9(12) VALUE .002040000000.
